       IDENTIFICATION DIVISION.
      *-----------------------------------------------------------------
       PROGRAM-ID.      GHOCFRDRV IS INITIAL.
       AUTHOR.          R J RAMASAMY.
       INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
       DATE-WRITTEN.    03 FEB 1989.
       DATE-COMPILED.
       SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
      *-----------------------------------------------------------------
      *DESCRIPTION : FRAUD RULE ENGINE - BATCH DRIVER. LOADS THE
      *              RULE AND CONDITION TABLES ONCE, THEN READS
      *              TRANSACTIONS-IN ONE CARD TRANSACTION AT A TIME,
      *              CALLS CFRVDISP TO OBTAIN A DECISION AND WRITES
      *              DECISIONS-OUT.  ACCUMULATES THE END OF RUN
      *              TOTALS AND WRITES RUN-TOTALS-OUT.
      *
      *              UPSI-0 OFF = AUTH EVALUATION RUN.
      *              UPSI-0 ON  = MONITORING (REPLAY) RUN.
      *-----------------------------------------------------------------
      * HISTORY OF AMENDMENT :
      *-----------------------------------------------------------------
      * RJR000 - ACNRJR - 03/02/1989 - FRAUD ENGINE BATCH PROJECT
      *                    E-REQUEST# 58114
      *                    INITIAL VERSION.
      *-----------------------------------------------------------------
      * RJR010 - ACNRJR - 11/11/1991 - E-REQUEST# 58226
      *                    ADD INSERTION SORT OF RULE TABLE BY
      *                    DESCENDING PRIORITY AT LOAD TIME SO THE
      *                    AUTH EVALUATOR CAN STOP AT FIRST MATCH.
      *-----------------------------------------------------------------
      * TMPRVD  - TMPRVD - 14/09/1995 - E-REQUEST# 58314
      *                    CONDITIONS-IN NOW LOADED WHOLE IN Z150,
      *                    WAS PER-RULE RE-READ, TOO SLOW ON LARGE
      *                    RULESETS.
      *-----------------------------------------------------------------
      * Y2K001  - ACNFAM - 21/09/1998 - E-REQUEST# 58399
      *                    Y2K REMEDIATION - WK-C-RUN-DATE-YMD
      *                    EXPANDED, WINDOWING REMOVED FROM RUN
      *                    DATE DISPLAY.
      *-----------------------------------------------------------------
      * CFR0C1  - TMPRVD - 11/09/2024 - E-REQUEST# 58560
      *                    ONE RUN-TOTALS RECORD PER EVALUATION TYPE,
      *                    WRITTEN AT END OF RUN, SEE Z200.
      *-----------------------------------------------------------------
      * ACNFAM  - ACNFAM - 19/07/2024 - E-REQUEST# 58402
      *                    MONITORING REPLAY MODE ADDED - UPSI-0.
      *-----------------------------------------------------------------
      * CFR1E06 - TMPRVD - 13/12/2024 - E-REQUEST# 58571
      *                    Z200 WAS WRITING BOTH TABLE ENTRIES EVERY
      *                    RUN, SO THE TYPE NOT PROCESSED THIS RUN
      *                    GOT A SPURIOUS ALL-ZERO RECORD.  Z200 NOW
      *                    WRITES ONLY THE ENTRY FOR THE TYPE THIS
      *                    RUN ACTUALLY PROCESSED, PER UPSI-0.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-MONITORING-RUN
                           OFF STATUS IS U0-AUTH-RUN.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRANSACTIONS-IN ASSIGN TO TRANSACTIONS-IN
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS WK-C-FILE-STATUS.
           SELECT RULES-IN        ASSIGN TO RULES-IN
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS WK-C-FILE-STATUS.
           SELECT CONDITIONS-IN   ASSIGN TO CONDITIONS-IN
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS WK-C-FILE-STATUS.
           SELECT DECISIONS-OUT   ASSIGN TO DECISIONS-OUT
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS WK-C-FILE-STATUS.
           SELECT RUN-TOTALS-OUT  ASSIGN TO RUN-TOTALS-OUT
              ORGANIZATION IS SEQUENTIAL
              ACCESS MODE IS SEQUENTIAL
           FILE STATUS IS WK-C-FILE-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  TRANSACTIONS-IN
           LABEL RECORDS ARE OMITTED.
           COPY CFRTRAN.
       FD  RULES-IN
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WK-C-RULES-IN.
       01  WK-C-RULES-IN.
           COPY CFRRULE.
       FD  CONDITIONS-IN
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WK-C-CONDITIONS-IN.
       01  WK-C-CONDITIONS-IN.
           COPY CFRCOND.
       FD  DECISIONS-OUT
           LABEL RECORDS ARE OMITTED
           DATA RECORD IS WK-C-DECISIONS-OUT.
       01  WK-C-DECISIONS-OUT.
           COPY CFRDCSN.
       FD  RUN-TOTALS-OUT
           LABEL RECORDS ARE OMITTED.
           COPY CFRTOTL.
       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
           "** PROGRAM GHOCFRDRV **".

       01  WK-C-FILE-STATUS            PIC X(02).
           88  WK-C-SUCCESSFUL                   VALUE "00".
           88  WK-C-END-OF-FILE                  VALUE "10".

       01  WK-C-SWITCHES.
           05  WK-C-EOF-TRAN-SW        PIC X(01) VALUE "N".
               88  WK-C-EOF-TRAN                 VALUE "Y".
           05  WK-C-EOF-RULE-SW        PIC X(01) VALUE "N".
               88  WK-C-EOF-RULE                 VALUE "Y".
           05  WK-C-EOF-COND-SW        PIC X(01) VALUE "N".
               88  WK-C-EOF-COND                 VALUE "Y".
           05  FILLER                  PIC X(05).

      *-----------------------------------------------------------------
      * RULESET IDENTITY - ONE RULESET PER RUN, STAMPED ON EVERY       *
      * DECISION RECORD WRITTEN IN B300.                               *
      *-----------------------------------------------------------------
       01  WK-C-RULESET-IDENTITY.
           05  WK-C-RULESET-KEY        PIC X(40) VALUE
               "CARD-FRAUD-RULES".
           05  WK-C-RULESET-VERSION    PIC 9(05) VALUE 1.
           05  FILLER                  PIC X(05).

       01  WK-C-RULE-SORT-AREA.
           05  WK-C-SORT-IX            PIC 9(03) COMP VALUE ZERO.
           05  WK-C-INS-IX             PIC 9(03) COMP VALUE ZERO.
           05  FILLER                  PIC X(10).

      *-----------------------------------------------------------------
      * END-OF-RUN TOTALS - ONE TABLE ENTRY PER EVALUATION TYPE        *
      *-----------------------------------------------------------------
       01  WK-C-TOTALS-TABLE.
           05  WK-C-TOTL-ENTRY OCCURS 2 TIMES
                   INDEXED BY WK-C-TOTL-IX.
               10  WK-C-TOTL-TYPE          PIC X(10).
               10  WK-C-TOTL-TXNS-READ     PIC 9(09) COMP.
               10  WK-C-TOTL-APPROVE-CNT   PIC 9(09) COMP.
               10  WK-C-TOTL-DECLINE-CNT   PIC 9(09) COMP.
               10  WK-C-TOTL-DEGRADED-CNT  PIC 9(09) COMP.
               10  WK-C-TOTL-AMOUNT        PIC S9(11)V99 COMP-3.
               10  FILLER                  PIC X(08).

       01  WK-C-RUN-DATE-AREA.
           05  WK-C-RUN-DATE-YMD       PIC X(08).
           05  WK-C-RUN-DATE-NUM REDEFINES WK-C-RUN-DATE-YMD
                                       PIC 9(08).

      *-----------------------------------------------------------------
      * SHARED CALL INTERFACE - CARRIES THE RULE AND CONDITION TABLES  *
      * AND ONE TRANSACTION TO CFRVDISP BY REFERENCE.                  *
      *-----------------------------------------------------------------
           COPY CFRVLNK.

       PROCEDURE DIVISION.
      *-----------------------------------------------------------------
       MAIN-MODULE.
           PERFORM A000-INITIALISE-RUN
              THRU A099-INITIALISE-RUN-EX.
           PERFORM B000-PROCESS-TRANSACTIONS
              THRU B099-PROCESS-TRANSACTIONS-EX
               UNTIL WK-C-EOF-TRAN.
           PERFORM Z200-WRITE-RUN-TOTALS
              THRU Z299-WRITE-RUN-TOTALS-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *-----------------------------------------------------------------
       A000-INITIALISE-RUN.
      *-----------------------------------------------------------------
           ACCEPT WK-C-RUN-DATE-YMD FROM DATE.
           MOVE "AUTH"       TO WK-C-TOTL-TYPE (1).
           MOVE "MONITORING" TO WK-C-TOTL-TYPE (2).

           IF U0-MONITORING-RUN
              MOVE "MONITORING" TO CFRVLNK-MODE
           ELSE
              MOVE "AUTH"       TO CFRVLNK-MODE
           END-IF.
           MOVE WK-C-RULESET-KEY     TO CFRVLNK-RULESET-KEY.
           MOVE WK-C-RULESET-VERSION TO CFRVLNK-RULESET-VERSION.

           OPEN INPUT  RULES-IN.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "GHOCFRDRV - OPEN FILE ERROR - RULES-IN"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           PERFORM Z100-LOAD-RULE-TABLE
              THRU Z199-LOAD-RULE-TABLE-EX
               UNTIL WK-C-EOF-RULE.
           CLOSE RULES-IN.

           OPEN INPUT  CONDITIONS-IN.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "GHOCFRDRV - OPEN FILE ERROR - CONDITIONS-IN"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           PERFORM Z150-LOAD-CONDITION-TABLE
              THRU Z159-LOAD-CONDITION-TABLE-EX
               UNTIL WK-C-EOF-COND.
           CLOSE CONDITIONS-IN.

           OPEN INPUT  TRANSACTIONS-IN.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "GHOCFRDRV - OPEN FILE ERROR - TRANSACTIONS-IN"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT DECISIONS-OUT.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "GHOCFRDRV - OPEN FILE ERROR - DECISIONS-OUT"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           PERFORM B010-READ-TRANSACTIONS-IN
              THRU B019-READ-TRANSACTIONS-IN-EX.
       A099-INITIALISE-RUN-EX.
           EXIT.

      *-----------------------------------------------------------------
      * RULE TABLE LOAD - INSERTION SORT, DESCENDING CFRRULE-PRIORITY, *
      * STABLE ON TIES, SO THE AUTH EVALUATOR SCANS HIGHEST-PRIORITY   *
      * RULES FIRST AND STOPS AT THE FIRST MATCH (BUSINESS RULE 4).    *
      *-----------------------------------------------------------------
       Z100-LOAD-RULE-TABLE.
           READ RULES-IN INTO WK-C-RULES-IN
               AT END
                  SET WK-C-EOF-RULE TO TRUE
                  GO TO Z199-LOAD-RULE-TABLE-EX
           END-READ.
           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
              DISPLAY "GHOCFRDRV - READ FILE ERROR - RULES-IN"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           MOVE CFRVLNK-RULE-COUNT TO WK-C-SORT-IX.
           PERFORM Z110-FIND-INSERT-POINT
              THRU Z119-FIND-INSERT-POINT-EX
               UNTIL WK-C-SORT-IX = 0.

           SET CFRVLNK-RULE-IX TO WK-C-INS-IX.
           MOVE CFRRULE-RULE-ID    TO
                       CFRVLNK-RULE-ID (CFRVLNK-RULE-IX).
           MOVE CFRRULE-ACTION     TO
                       CFRVLNK-RULE-ACTION (CFRVLNK-RULE-IX).
           MOVE CFRRULE-PRIORITY   TO
                       CFRVLNK-RULE-PRIORITY (CFRVLNK-RULE-IX).
           MOVE CFRRULE-ENABLED    TO
                       CFRVLNK-RULE-ENABLED (CFRVLNK-RULE-IX).
           MOVE CFRRULE-COND-COUNT TO
                       CFRVLNK-RULE-COND-COUNT (CFRVLNK-RULE-IX).
           MOVE CFRRULE-VEL-FIELD  TO
                       CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX).
           MOVE CFRRULE-VEL-WINDOW-SECS TO
                       CFRVLNK-RULE-VEL-WINDOW (CFRVLNK-RULE-IX).
           MOVE CFRRULE-VEL-THRESHOLD TO
                       CFRVLNK-RULE-VEL-THRESH (CFRVLNK-RULE-IX).
           MOVE CFRRULE-VEL-ACTION TO
                       CFRVLNK-RULE-VEL-ACTION (CFRVLNK-RULE-IX).
           ADD 1 TO CFRVLNK-RULE-COUNT.
       Z199-LOAD-RULE-TABLE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * SLIDE LOWER-PRIORITY ROWS DOWN ONE SLOT UNTIL THE CORRECT      *
      * INSERT POINT FOR THE ROW JUST READ IS FOUND.                   *
      *-----------------------------------------------------------------
       Z110-FIND-INSERT-POINT.
           IF WK-C-SORT-IX = 0
              MOVE 0 TO WK-C-INS-IX
              GO TO Z119-FIND-INSERT-POINT-EX
           END-IF.

           IF CFRVLNK-RULE-PRIORITY (WK-C-SORT-IX) < CFRRULE-PRIORITY
              SET CFRVLNK-RULE-IX TO WK-C-SORT-IX
              MOVE CFRVLNK-RULE-ID       (CFRVLNK-RULE-IX)
                 TO CFRVLNK-RULE-ID       (CFRVLNK-RULE-IX + 1)
              MOVE CFRVLNK-RULE-ACTION   (CFRVLNK-RULE-IX)
                 TO CFRVLNK-RULE-ACTION   (CFRVLNK-RULE-IX + 1)
              MOVE CFRVLNK-RULE-PRIORITY (CFRVLNK-RULE-IX)
                 TO CFRVLNK-RULE-PRIORITY (CFRVLNK-RULE-IX + 1)
              MOVE CFRVLNK-RULE-ENABLED  (CFRVLNK-RULE-IX)
                 TO CFRVLNK-RULE-ENABLED  (CFRVLNK-RULE-IX + 1)
              MOVE CFRVLNK-RULE-COND-COUNT (CFRVLNK-RULE-IX)
                 TO CFRVLNK-RULE-COND-COUNT (CFRVLNK-RULE-IX + 1)
              MOVE CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX)
                 TO CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX + 1)
              MOVE CFRVLNK-RULE-VEL-WINDOW (CFRVLNK-RULE-IX)
                 TO CFRVLNK-RULE-VEL-WINDOW (CFRVLNK-RULE-IX + 1)
              MOVE CFRVLNK-RULE-VEL-THRESH (CFRVLNK-RULE-IX)
                 TO CFRVLNK-RULE-VEL-THRESH (CFRVLNK-RULE-IX + 1)
              MOVE CFRVLNK-RULE-VEL-ACTION (CFRVLNK-RULE-IX)
                 TO CFRVLNK-RULE-VEL-ACTION (CFRVLNK-RULE-IX + 1)
              SUBTRACT 1 FROM WK-C-SORT-IX
           ELSE
              MOVE WK-C-SORT-IX TO WK-C-INS-IX
              MOVE 0 TO WK-C-SORT-IX
           END-IF.
       Z119-FIND-INSERT-POINT-EX.
           EXIT.

      *-----------------------------------------------------------------
      * CONDITION TABLE LOAD - NO SORT REQUIRED, CFRVCOND IS DRIVEN    *
      * BY CFRRULE-RULE-ID/CFRCOND-SEQ LOOKUP FROM THE EVALUATORS.     *
      *-----------------------------------------------------------------
       Z150-LOAD-CONDITION-TABLE.
           READ CONDITIONS-IN INTO WK-C-CONDITIONS-IN
               AT END
                  SET WK-C-EOF-COND TO TRUE
                  GO TO Z159-LOAD-CONDITION-TABLE-EX
           END-READ.
           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
              DISPLAY "GHOCFRDRV - READ FILE ERROR - CONDITIONS-IN"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           ADD 1 TO CFRVLNK-COND-COUNT.
           SET CFRVLNK-COND-IX TO CFRVLNK-COND-COUNT.
           MOVE CFRCOND-RULE-ID  TO
                       CFRVLNK-COND-RULE-ID (CFRVLNK-COND-IX).
           MOVE CFRCOND-SEQ      TO
                       CFRVLNK-COND-SEQ (CFRVLNK-COND-IX).
           MOVE CFRCOND-FIELD    TO
                       CFRVLNK-COND-FIELD (CFRVLNK-COND-IX).
           MOVE CFRCOND-OPERATOR TO
                       CFRVLNK-COND-OPERATOR (CFRVLNK-COND-IX).
           MOVE CFRCOND-VALUE-1  TO
                       CFRVLNK-COND-VALUE-1 (CFRVLNK-COND-IX).
           MOVE CFRCOND-VALUE-2  TO
                       CFRVLNK-COND-VALUE-2 (CFRVLNK-COND-IX).
           MOVE CFRCOND-VALUE-LIST TO
                       CFRVLNK-COND-VALUE-LIST (CFRVLNK-COND-IX).
       Z159-LOAD-CONDITION-TABLE-EX.
           EXIT.

      *-----------------------------------------------------------------
       B000-PROCESS-TRANSACTIONS.
      *-----------------------------------------------------------------
           MOVE CFRTRAN-TRANSACTION-ID   TO CFRVLNK-TRAN-ID.
           MOVE CFRTRAN-CARD-HASH        TO CFRVLNK-TRAN-CARD-HASH.
           MOVE CFRTRAN-AMOUNT           TO CFRVLNK-TRAN-AMOUNT.
           MOVE CFRTRAN-CURRENCY         TO CFRVLNK-TRAN-CURRENCY.
           MOVE CFRTRAN-COUNTRY-CODE     TO CFRVLNK-TRAN-COUNTRY.
           MOVE CFRTRAN-TRANSACTION-TYPE TO CFRVLNK-TRAN-TYPE.
           MOVE CFRTRAN-MERCHANT-ID      TO CFRVLNK-TRAN-MERCH-ID.
           MOVE CFRTRAN-MERCHANT-NAME    TO CFRVLNK-TRAN-MERCH-NAME.
           MOVE CFRTRAN-MERCHANT-CAT-CODE TO CFRVLNK-TRAN-MCC.
           MOVE CFRTRAN-DEVICE-ID        TO CFRVLNK-TRAN-DEVICE-ID.
           MOVE CFRTRAN-DECISION         TO CFRVLNK-TRAN-DECISION.
           MOVE CFRTRAN-TIMESTAMP        TO CFRVLNK-TRAN-TIMESTAMP.

           CALL "CFRVDISP" USING CFRVLNK-AREA.

           PERFORM B300-BUILD-DECISION-RECORD
              THRU B399-BUILD-DECISION-RECORD-EX.
           PERFORM B400-ACCUMULATE-TOTALS
              THRU B499-ACCUMULATE-TOTALS-EX.

           PERFORM B010-READ-TRANSACTIONS-IN
              THRU B019-READ-TRANSACTIONS-IN-EX.
       B099-PROCESS-TRANSACTIONS-EX.
           EXIT.

       B010-READ-TRANSACTIONS-IN.
           READ TRANSACTIONS-IN
               AT END
                  SET WK-C-EOF-TRAN TO TRUE
                  GO TO B019-READ-TRANSACTIONS-IN-EX
           END-READ.
           IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
              DISPLAY "GHOCFRDRV - READ FILE ERROR - TRANSACTIONS-IN"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
       B019-READ-TRANSACTIONS-IN-EX.
           EXIT.

      *-----------------------------------------------------------------
       B300-BUILD-DECISION-RECORD.
      *-----------------------------------------------------------------
           MOVE CFRVLNK-TRAN-ID         TO CFRDCSN-TRANSACTION-ID.
           MOVE CFRVLNK-MODE            TO CFRDCSN-EVALUATION-TYPE.
           MOVE WK-C-RULESET-KEY        TO CFRDCSN-RULESET-KEY.
           MOVE WK-C-RULESET-VERSION    TO CFRDCSN-RULESET-VERSION.
           MOVE CFRVLNK-OUT-DECISION    TO CFRDCSN-DECISION.
           MOVE CFRVLNK-OUT-ENGINE-MODE TO CFRDCSN-ENGINE-MODE.
           MOVE CFRVLNK-OUT-ERROR-CODE  TO CFRDCSN-ENGINE-ERROR-CODE.
           MOVE CFRVLNK-OUT-MATCH-COUNT TO CFRDCSN-MATCHED-RULE-CNT.
           MOVE CFRVLNK-OUT-MATCH-IDS   TO CFRDCSN-MATCHED-RULE-IDS.
           MOVE CFRVLNK-OUT-MATCH-ACTION TO CFRDCSN-MATCHED-RULE-ACTN.

           WRITE WK-C-DECISIONS-OUT.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "GHOCFRDRV - WRITE FILE ERROR - DECISIONS-OUT"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
       B399-BUILD-DECISION-RECORD-EX.
           EXIT.

      *-----------------------------------------------------------------
      * BUSINESS RULE 9 - ONE CONTROL BREAK ACCUMULATOR PER EVAL TYPE  *
      *-----------------------------------------------------------------
       B400-ACCUMULATE-TOTALS.
           IF U0-MONITORING-RUN
              SET WK-C-TOTL-IX TO 2
           ELSE
              SET WK-C-TOTL-IX TO 1
           END-IF.

           ADD 1 TO WK-C-TOTL-TXNS-READ (WK-C-TOTL-IX).
           ADD CFRVLNK-TRAN-AMOUNT TO WK-C-TOTL-AMOUNT (WK-C-TOTL-IX).

           IF CFRVLNK-OUT-DECISION = "APPROVE"
              ADD 1 TO WK-C-TOTL-APPROVE-CNT (WK-C-TOTL-IX)
           ELSE
              IF CFRVLNK-OUT-DECISION = "DECLINE"
                 ADD 1 TO WK-C-TOTL-DECLINE-CNT (WK-C-TOTL-IX)
              END-IF
           END-IF.

           IF CFRVLNK-OUT-ENGINE-MODE = "FAIL_OPEN"
              OR CFRVLNK-OUT-ENGINE-MODE = "DEGRADED"
              ADD 1 TO WK-C-TOTL-DEGRADED-CNT (WK-C-TOTL-IX)
           END-IF.
       B499-ACCUMULATE-TOTALS-EX.
           EXIT.

      *-----------------------------------------------------------------
      * END OF RUN - WRITE THE RUN-TOTALS-OUT RECORD FOR THE ONE      *
      * EVALUATION TYPE THIS RUN ACTUALLY PROCESSED, PER UPSI-0.      *
      * CFR1E06 - ONLY ONE MODE EVER RUNS IN A GIVEN EXECUTION OF     *
      * THIS PROGRAM, SO ONLY ONE TABLE ENTRY IS WRITTEN.             *
      *-----------------------------------------------------------------
       Z200-WRITE-RUN-TOTALS.
           OPEN OUTPUT RUN-TOTALS-OUT.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "GHOCFRDRV - OPEN FILE ERROR - RUN-TOTALS-OUT"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

      * CFR1E06
           IF U0-MONITORING-RUN
              SET WK-C-TOTL-IX TO 2
           ELSE
              SET WK-C-TOTL-IX TO 1
           END-IF.
           PERFORM Z210-WRITE-ONE-TOTALS-LINE
              THRU Z219-WRITE-ONE-TOTALS-LINE-EX.

           CLOSE RUN-TOTALS-OUT.
       Z299-WRITE-RUN-TOTALS-EX.
           EXIT.

       Z210-WRITE-ONE-TOTALS-LINE.
           MOVE WK-C-TOTL-TYPE         (WK-C-TOTL-IX)
              TO CFRTOTL-EVALUATION-TYPE.
           MOVE WK-C-TOTL-TXNS-READ    (WK-C-TOTL-IX)
              TO CFRTOTL-TXNS-READ.
           MOVE WK-C-TOTL-APPROVE-CNT  (WK-C-TOTL-IX)
              TO CFRTOTL-APPROVE-COUNT.
           MOVE WK-C-TOTL-DECLINE-CNT  (WK-C-TOTL-IX)
              TO CFRTOTL-DECLINE-COUNT.
           MOVE WK-C-TOTL-DEGRADED-CNT (WK-C-TOTL-IX)
              TO CFRTOTL-DEGRADED-COUNT.
           MOVE WK-C-TOTL-AMOUNT       (WK-C-TOTL-IX)
              TO CFRTOTL-TOTAL-AMOUNT.

           WRITE CFRTOTL-RECORD.
           IF NOT WK-C-SUCCESSFUL
              DISPLAY "GHOCFRDRV - WRITE FILE ERROR - RUN-TOTALS-OUT"
              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
       Z219-WRITE-ONE-TOTALS-LINE-EX.
           EXIT.

       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.

       Z000-END-PROGRAM-ROUTINE.
           CLOSE TRANSACTIONS-IN DECISIONS-OUT.
       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.
