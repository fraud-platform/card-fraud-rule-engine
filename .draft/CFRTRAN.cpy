      *****************************************************************
      * CFRTRAN.cpybk
      *      WORKING STORAGE FORMAT FOR THE INBOUND CARD-TRANSACTION
      *      RECORD USED BY THE FRAUD RULE ENGINE BATCH SUITE. LAID
      *      OUT FOR BOTH THE AUTH AND MONITORING EVALUATION PATHS.
      *****************************************************************
      * MODIFICATION HISTORY                                          *
      *****************************************************************
      * TAG    DATE     DEV    DESCRIPTION                             *
      *------- -------- ------ ----------------------------------------*
      * CFR0A1  03/02/24 TMPRVD - FRAUD ENGINE BATCH PROJECT            
      *                       - E-REQUEST# 58114                       *
      *                       - INITIAL VERSION, CARRIES THE SAME      *
      *                         FIELD SET AS THE UPSTREAM AUTH API.    *
      *-----------------------------------------------------------------
      * CFR0B1  19/07/24 ACNFAM - E-REQUEST# 58402                     *
      *                       - MONITORING REPLAY PHASE                *
      *                       - ADD CFRTRAN-DECISION FOR REPLAY OF      
      *                         UPSTREAM AUTH OUTCOME                  *
      *-----------------------------------------------------------------
       01  CFRTRAN-RECORD.
           05  CFRTRAN-TRANSACTION-ID       PIC X(36).
      *                        UNIQUE TRANSACTION IDENTIFIER
           05  CFRTRAN-CARD-HASH            PIC X(64).
      *                        HASHED CARD/ACCOUNT ID - VELOCITY KEY
           05  CFRTRAN-AMOUNT               PIC S9(9)V99.
      *                        TRANSACTION AMOUNT, REFUNDS NEGATIVE
           05  CFRTRAN-CURRENCY             PIC X(03).
      *                        ISO CURRENCY CODE
           05  CFRTRAN-COUNTRY-CODE         PIC X(02).
      *                        ISO COUNTRY CODE OF THE TRANSACTION
           05  CFRTRAN-TRANSACTION-TYPE     PIC X(20).
      *                        PURCHASE/AUTHORIZATION/REFUND/ETC
           05  CFRTRAN-MERCHANT-ID          PIC X(40).
           05  CFRTRAN-MERCHANT-NAME        PIC X(100).
           05  CFRTRAN-MERCHANT-CAT-CODE    PIC X(04).
      *                        MCC CODE
           05  CFRTRAN-DEVICE-ID            PIC X(40).
      *                        ORIGINATING DEVICE ID, MAY BE BLANK
      * CFR0B1
           05  CFRTRAN-DECISION             PIC X(10).
      *                        MONITORING ONLY - UPSTREAM AUTH DECISION
           05  CFRTRAN-TIMESTAMP            PIC X(26).
      *                        ISO-8601 TRANSACTION TIMESTAMP
           05  FILLER                       PIC X(44).
      *                        RESERVED FOR FUTURE TAG EXPANSION

      *-----------------------------------------------------------------
      * ALTERNATE VIEW - RAW RECORD FOR BULK MOVES/STRING BUILDS        
      *-----------------------------------------------------------------
       01  CFRTRAN-RAW REDEFINES CFRTRAN-RECORD.
           05  CFRTRAN-RAW-LINE             PIC X(400).

      *-----------------------------------------------------------------
      * ALTERNATE VIEW - ISO-8601 TIMESTAMP BROKEN OUT BY COMPONENT     
      *-----------------------------------------------------------------
       01  CFRTRAN-TS-PARTS REDEFINES CFRTRAN-RECORD.
           05  FILLER                       PIC X(330).
           05  CFRTRAN-TS-YEAR               PIC X(04).
           05  CFRTRAN-TS-DASH1              PIC X(01).
           05  CFRTRAN-TS-MONTH              PIC X(02).
           05  CFRTRAN-TS-DASH2              PIC X(01).
           05  CFRTRAN-TS-DAY                PIC X(02).
           05  CFRTRAN-TS-TAIL               PIC X(16).
           05  FILLER                       PIC X(44).
