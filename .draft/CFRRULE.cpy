      * CFRRULE.cpybk
           05 CFRRULE-RECORD      PIC X(200).
      * I-O FORMAT:CFRRULER  FROM FILE RULES-IN  OF LIBRARY CFRLIB
      *
           05 CFRRULER  REDEFINES CFRRULE-RECORD.
           06 CFRRULE-RULE-ID        PIC X(40).
      *                        UNIQUE RULE IDENTIFIER
           06 CFRRULE-RULE-NAME      PIC X(80).
      *                        HUMAN READABLE NAME
           06 CFRRULE-ACTION         PIC X(10).
      *                        APPROVE / DECLINE / REVIEW
           06 CFRRULE-PRIORITY       PIC 9(05).
      *                        HIGHER VALUE EVALUATED FIRST IN AUTH
           06 CFRRULE-ENABLED        PIC X(01).
      *                        Y/N - DISABLED RULES SKIPPED ENTIRELY
           06 CFRRULE-COND-COUNT     PIC 9(02).
      *                        NUMBER OF CONDITION ROWS OWNED
           06 CFRRULE-VELOCITY.
           08 CFRRULE-VEL-FIELD       PIC X(20).
      *                        TXN FIELD USED AS GROUPING KEY
           08 CFRRULE-VEL-WINDOW-SECS PIC 9(09).
      *                        ROLLING WINDOW LENGTH IN SECONDS
           08 CFRRULE-VEL-THRESHOLD  PIC 9(09).
      *                        COUNT AT/ABOVE WHICH ACTION FIRES
           08 CFRRULE-VEL-ACTION     PIC X(10).
      *                        ACTION TO SUBSTITUTE WHEN MET
           06 FILLER                 PIC X(14).
      *                        RESERVED FOR FUTURE RULE ATTRIBUTES

      *-----------------------------------------------------------------
      * ALTERNATE VIEW - RULE KEY ONLY, USED FOR TABLE SEARCH/SORT      
      *-----------------------------------------------------------------
           05 CFRRULE-KEYR REDEFINES CFRRULE-RECORD.
           06 CFRRULE-KEY-RULE-ID    PIC X(40).
           06 CFRRULE-KEY-PRIORITY   PIC 9(05).
           06 FILLER                 PIC X(155).
