       IDENTIFICATION DIVISION.
       PROGRAM-ID.      CFRVMON.
       AUTHOR.          ACNRJR.
       INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
       DATE-WRITTEN.    18 APR 1989.
       DATE-COMPILED.
       SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : MONITORING EVALUATOR. REPLAYS A TRANSACTION
      *              AGAINST EVERY ENABLED RULE (NO EARLY EXIT) AND
      *              REPORTS THE FULL MATCHED-RULE LIST. THE OUTPUT
      *              DECISION IS VALIDATED/CARRIED FORWARD FROM THE
      *              UPSTREAM AUTH DECISION ALREADY ON THE
      *              TRANSACTION - A RULE MATCH NEVER CHANGES IT.
      *              VELOCITY CHECKS RUN READ-ONLY (REPLAY MODE) SO
      *              RE-PROCESSING HISTORY NEVER INFLATES THE LIVE
      *              COUNTERS CFRVAUTH MAINTAINS.
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * G2BL02 - ACNRJR  - 18/04/1989 - FRAUD ENGINE BATCH PROJECT
      *                     E-REQUEST# 58114
      *                     - INITIAL VERSION.
      *=================================================================
      *
      * CFR0E3 - TMPRVD  - 02/10/1994 - E-REQUEST# 58290
      *                     - CFRVDISP NOW CALLS THIS ROUTINE
      *                       DIRECTLY INSTEAD OF VIA CFRVAUTH.
      *=================================================================
      *
      * CFR0E8 - VENL29  - 08/03/1997 - E-REQUEST# 58355
      *                     - MATCHED-RULE-ID LIST NOW TRIMMED OF
      *                       TRAILING BLANKS BEFORE BEING APPENDED,
      *                       A RULESET WITH MANY MATCHES WAS
      *                       OVERRUNNING THE OLD FIXED-FIELD BUILD.
      *=================================================================
      *
      * Y2K006 - ACNFAM  - 24/09/1998 - E-REQUEST# 58399
      *                     - Y2K REMEDIATION - TIMESTAMP FIELD IS
      *                       PASSED THROUGH AS TEXT ONLY, NOT DATE
      *                       MATH. NO CHANGE REQUIRED.
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM CFRVMON **".

       01  WK-C-SWITCHES.
           05  WK-C-ALL-COND-TRUE-SW   PIC X(01) VALUE "Y".
               88  WK-C-ALL-COND-TRUE            VALUE "Y".
           05  WK-C-FOUND-NONSPACE-SW   PIC X(01) VALUE "N".
               88  WK-C-FOUND-NONSPACE            VALUE "Y".
           05  FILLER                  PIC X(08).

       01  WK-C-WORK-FIELDS.
           05  WK-C-RULE-EFF-ACTION    PIC X(10).
           05  WK-C-FIRST-MATCH-SW     PIC X(01) VALUE "N".
               88  WK-C-FIRST-MATCH-SEEN          VALUE "Y".
           05  WK-C-SAFETY-CTR         PIC 9(05) COMP VALUE ZERO.
           05  WK-C-IDS-LEN            PIC 9(03) COMP VALUE ZERO.
           05  WK-C-ID-LEN             PIC 9(03) COMP VALUE ZERO.
           05  WK-C-BACK-IX            PIC 9(03) COMP VALUE ZERO.
           05  FILLER                  PIC X(05).

       01  WK-C-IDS-SCRATCH            PIC X(200) VALUE SPACES.

      *-----------------------------------------------------------------
      * RULE-COUNT OVERFLOW DIAGNOSTIC - SAME IDIOM AS CFRVAUTH.       *
      *-----------------------------------------------------------------
       01  WK-C-RULE-COUNT-DIAG        PIC 9(05) VALUE ZERO.
       01  WK-C-RULE-COUNT-DIAG-R REDEFINES WK-C-RULE-COUNT-DIAG.
           05  WK-C-RULE-COUNT-DIAG-TXT PIC X(05).

      *-----------------------------------------------------------------
      * CFRVCOND CALL AREA - MIRRORS WS-L-CFRVCOND-LINK.              *
      *-----------------------------------------------------------------
       01  WK-C-VCOND-AREA.
           05  WK-C-VCOND-FIELD-VALUE  PIC X(100).
           05  WK-C-VCOND-FIELD-NUMV REDEFINES
                   WK-C-VCOND-FIELD-VALUE.
               10  FILLER              PIC X(89).
               10  WK-C-VCOND-FIELD-NUM PIC S9(09)V99.
           05  WK-C-VCOND-OPERATOR     PIC X(10).
           05  WK-C-VCOND-VALUE-1      PIC X(40).
           05  WK-C-VCOND-VALUE-2      PIC X(40).
           05  WK-C-VCOND-VALUE-LIST   PIC X(200).
           05  WK-C-VCOND-MATCHED-SW   PIC X(01).
               88  WK-C-VCOND-MATCHED            VALUE "Y".
               88  WK-C-VCOND-NOT-MATCHED        VALUE "N".
           05  FILLER                  PIC X(09).

      *-----------------------------------------------------------------
      * CFRVVELO CALL AREA - MIRRORS WS-L-CFRVVELO-LINK.              *
      *-----------------------------------------------------------------
       01  WK-C-VVELO-AREA.
           05  WK-C-VVELO-MODE         PIC X(10).
           05  WK-C-VVELO-KEY          PIC X(100).
           05  WK-C-VVELO-WINDOW       PIC 9(09).
           05  WK-C-VVELO-THRESHOLD    PIC 9(09).
           05  WK-C-VVELO-COUNT        PIC 9(09).
           05  WK-C-VVELO-THRESH-MET-SW PIC X(01).
               88  WK-C-VVELO-THRESH-MET         VALUE "Y".
           05  WK-C-VVELO-STORE-ERR-SW PIC X(01).
               88  WK-C-VVELO-STORE-ERROR        VALUE "Y".
           05  FILLER                  PIC X(08).

      *-----------------------------------------------------------------
      * ALTERNATE VIEW - FIRST 64 BYTES OF THE VELOCITY GROUPING KEY. *
      *-----------------------------------------------------------------
       01  WK-C-VVELO-KEY-PARTS REDEFINES WK-C-VVELO-KEY.
           05  WK-C-VVELO-KEY-FIRST    PIC X(64).
           05  FILLER                  PIC X(36).

      ****************
       LINKAGE SECTION.
      ****************
           COPY CFRVLNK.

      ****************************************
       PROCEDURE DIVISION USING CFRVLNK-AREA.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
       GOBACK.

      *-----------------------------------------------------------------
      *
       A000-PROCESS-CALLED-ROUTINE.
      *-----------------------------------------------------------------
      *
           MOVE "NORMAL" TO CFRVLNK-OUT-ENGINE-MODE.
           MOVE SPACES   TO CFRVLNK-OUT-ERROR-CODE.
           MOVE SPACES   TO CFRVLNK-OUT-MATCH-ACTION.
           MOVE ZERO     TO CFRVLNK-OUT-MATCH-COUNT.
           MOVE ZERO     TO WK-C-SAFETY-CTR.
           MOVE ZERO     TO WK-C-IDS-LEN.
           MOVE SPACES   TO WK-C-IDS-SCRATCH.
           MOVE "N"      TO WK-C-FIRST-MATCH-SW.

           PERFORM B200-VALIDATE-INPUT-DECISION
              THRU B200-VALIDATE-INPUT-DECISION-EX.

           IF CFRVLNK-RULE-COUNT > 50
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           SET CFRVLNK-RULE-IX TO 1.
           PERFORM B100-SCAN-ONE-RULE
              THRU B100-SCAN-ONE-RULE-EX
               UNTIL CFRVLNK-RULE-IX > CFRVLNK-RULE-COUNT.

           MOVE WK-C-IDS-SCRATCH TO CFRVLNK-OUT-MATCH-IDS.
       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * STEP 2 - MISSING OR INVALID UPSTREAM DECISIONS DEGRADE BUT    *
      * STILL PRODUCE AN OUTPUT DECISION OF APPROVE. A VALID          *
      * DECISION IS CARRIED THROUGH UNCONDITIONALLY.                 *
      *-----------------------------------------------------------------
       B200-VALIDATE-INPUT-DECISION.
           IF CFRVLNK-TRAN-DECISION = SPACES
              MOVE "APPROVE"          TO CFRVLNK-OUT-DECISION
              MOVE "DEGRADED"         TO CFRVLNK-OUT-ENGINE-MODE
              MOVE "MISSING_DECISION" TO CFRVLNK-OUT-ERROR-CODE
           ELSE
              IF CFRVLNK-TRAN-DECISION = "APPROVE"
                    OR CFRVLNK-TRAN-DECISION = "DECLINE"
                 MOVE CFRVLNK-TRAN-DECISION TO CFRVLNK-OUT-DECISION
              ELSE
                 MOVE "APPROVE"          TO CFRVLNK-OUT-DECISION
                 MOVE "DEGRADED"         TO CFRVLNK-OUT-ENGINE-MODE
                 MOVE "INVALID_DECISION" TO CFRVLNK-OUT-ERROR-CODE
              END-IF
           END-IF.
       B200-VALIDATE-INPUT-DECISION-EX.
           EXIT.

      *-----------------------------------------------------------------
      * ONE RULE - FULL SCAN, NO EARLY EXIT. A MATCH IS ADDED TO THE  *
      * RUNNING LIST AND COUNT; THE DECISION ITSELF IS NEVER TOUCHED. *
      *-----------------------------------------------------------------
       B100-SCAN-ONE-RULE.
           IF CFRVLNK-RULE-ENABLED (CFRVLNK-RULE-IX) = "Y"
              PERFORM C100-EVALUATE-RULE-CONDITIONS
                 THRU C100-EVALUATE-RULE-CONDITIONS-EX
              IF WK-C-ALL-COND-TRUE
                 MOVE CFRVLNK-RULE-ACTION (CFRVLNK-RULE-IX)
                               TO WK-C-RULE-EFF-ACTION
                 IF CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX)
                               NOT = SPACES
                    PERFORM D100-APPLY-VELOCITY-OVERRIDE
                       THRU D100-APPLY-VELOCITY-OVERRIDE-EX
                 END-IF
                 ADD 1 TO CFRVLNK-OUT-MATCH-COUNT
                 PERFORM E100-APPEND-MATCHED-ID
                    THRU E100-APPEND-MATCHED-ID-EX
                 IF NOT WK-C-FIRST-MATCH-SEEN
                    MOVE WK-C-RULE-EFF-ACTION
                                  TO CFRVLNK-OUT-MATCH-ACTION
                    MOVE "Y" TO WK-C-FIRST-MATCH-SW
                 END-IF
              END-IF
           END-IF.
           SET CFRVLNK-RULE-IX UP BY 1.
       B100-SCAN-ONE-RULE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * BUSINESS RULE 1 - SAME AND-OVER-CONDITIONS SCAN AS CFRVAUTH.  *
      *-----------------------------------------------------------------
       C100-EVALUATE-RULE-CONDITIONS.
           MOVE "Y" TO WK-C-ALL-COND-TRUE-SW.
           SET CFRVLNK-COND-IX TO 1.
           PERFORM C110-CHECK-ONE-CONDITION
              THRU C110-CHECK-ONE-CONDITION-EX
               UNTIL NOT WK-C-ALL-COND-TRUE
                  OR CFRVLNK-COND-IX > CFRVLNK-COND-COUNT.
       C100-EVALUATE-RULE-CONDITIONS-EX.
           EXIT.

       C110-CHECK-ONE-CONDITION.
           ADD 1 TO WK-C-SAFETY-CTR.
           IF WK-C-SAFETY-CTR > 20000
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           IF CFRVLNK-COND-RULE-ID (CFRVLNK-COND-IX)
                 = CFRVLNK-RULE-ID (CFRVLNK-RULE-IX)
              PERFORM D200-RESOLVE-FIELD-VALUE
                 THRU D200-RESOLVE-FIELD-VALUE-EX
              MOVE CFRVLNK-COND-OPERATOR (CFRVLNK-COND-IX)
                            TO WK-C-VCOND-OPERATOR
              MOVE CFRVLNK-COND-VALUE-1 (CFRVLNK-COND-IX)
                            TO WK-C-VCOND-VALUE-1
              MOVE CFRVLNK-COND-VALUE-2 (CFRVLNK-COND-IX)
                            TO WK-C-VCOND-VALUE-2
              MOVE CFRVLNK-COND-VALUE-LIST (CFRVLNK-COND-IX)
                            TO WK-C-VCOND-VALUE-LIST
              CALL "CFRVCOND" USING WK-C-VCOND-AREA
              IF WK-C-VCOND-NOT-MATCHED
                 MOVE "N" TO WK-C-ALL-COND-TRUE-SW
              END-IF
           END-IF.
           SET CFRVLNK-COND-IX UP BY 1.
       C110-CHECK-ONE-CONDITION-EX.
           EXIT.

      *-----------------------------------------------------------------
      * BUSINESS RULE 6 - VELOCITY OVERRIDE, REPLAY (READ-ONLY) MODE  *
      * FOR MONITORING. A STORE FAILURE DEGRADES; IT DOES NOT CHANGE  *
      * THE EFFECTIVE ACTION AND NEVER TOUCHES THE OUTPUT DECISION.   *
      *-----------------------------------------------------------------
       D100-APPLY-VELOCITY-OVERRIDE.
           MOVE "MONITORING" TO WK-C-VVELO-MODE.
           PERFORM D210-RESOLVE-VELOCITY-KEY
              THRU D210-RESOLVE-VELOCITY-KEY-EX.

           IF WK-C-VVELO-KEY-FIRST = SPACES
              GO TO D100-APPLY-VELOCITY-OVERRIDE-EX
           END-IF.

           MOVE CFRVLNK-RULE-VEL-WINDOW (CFRVLNK-RULE-IX)
                         TO WK-C-VVELO-WINDOW.
           MOVE CFRVLNK-RULE-VEL-THRESH (CFRVLNK-RULE-IX)
                         TO WK-C-VVELO-THRESHOLD.
           CALL "CFRVVELO" USING WK-C-VVELO-AREA.

           IF WK-C-VVELO-STORE-ERROR
              MOVE "DEGRADED"          TO CFRVLNK-OUT-ENGINE-MODE
              MOVE "REDIS_UNAVAILABLE" TO CFRVLNK-OUT-ERROR-CODE
           ELSE
              IF WK-C-VVELO-THRESH-MET
                 MOVE CFRVLNK-RULE-VEL-ACTION (CFRVLNK-RULE-IX)
                               TO WK-C-RULE-EFF-ACTION
              END-IF
           END-IF.
       D100-APPLY-VELOCITY-OVERRIDE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * FIELD-NAME LOOKUPS - IDENTICAL TO CFRVAUTH.                   *
      *-----------------------------------------------------------------
       D200-RESOLVE-FIELD-VALUE.
           MOVE SPACES TO WK-C-VCOND-FIELD-VALUE.
           EVALUATE CFRVLNK-COND-FIELD (CFRVLNK-COND-IX)
              WHEN "transaction_id"
                 MOVE CFRVLNK-TRAN-ID        TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "card_hash"
                 MOVE CFRVLNK-TRAN-CARD-HASH TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "amount"
                 MOVE CFRVLNK-TRAN-AMOUNT    TO
                               WK-C-VCOND-FIELD-NUM
              WHEN "currency"
                 MOVE CFRVLNK-TRAN-CURRENCY  TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "country_code"
                 MOVE CFRVLNK-TRAN-COUNTRY   TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "transaction_type"
                 MOVE CFRVLNK-TRAN-TYPE      TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "merchant_id"
                 MOVE CFRVLNK-TRAN-MERCH-ID  TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "merchant_name"
                 MOVE CFRVLNK-TRAN-MERCH-NAME TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "merchant_category_code"
                 MOVE CFRVLNK-TRAN-MCC       TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "device_id"
                 MOVE CFRVLNK-TRAN-DEVICE-ID TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "decision"
                 MOVE CFRVLNK-TRAN-DECISION  TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "timestamp"
                 MOVE CFRVLNK-TRAN-TIMESTAMP TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN OTHER
                 CONTINUE
           END-EVALUATE.
       D200-RESOLVE-FIELD-VALUE-EX.
           EXIT.

       D210-RESOLVE-VELOCITY-KEY.
           MOVE SPACES TO WK-C-VVELO-KEY.
           EVALUATE CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX)
              WHEN "transaction_id"
                 MOVE CFRVLNK-TRAN-ID        TO WK-C-VVELO-KEY
              WHEN "card_hash"
                 MOVE CFRVLNK-TRAN-CARD-HASH TO WK-C-VVELO-KEY
              WHEN "merchant_id"
                 MOVE CFRVLNK-TRAN-MERCH-ID  TO WK-C-VVELO-KEY
              WHEN "device_id"
                 MOVE CFRVLNK-TRAN-DEVICE-ID TO WK-C-VVELO-KEY
              WHEN OTHER
                 CONTINUE
           END-EVALUATE.
       D210-RESOLVE-VELOCITY-KEY-EX.
           EXIT.

      *-----------------------------------------------------------------
      * APPEND ONE MATCHED RULE ID TO THE COMMA-SEPARATED SCRATCH      *
      * LIST, TRIMMED OF TRAILING BLANKS, SILENTLY DROPPING ANY ID    *
      * THAT WOULD OVERRUN THE 200-BYTE OUTPUT FIELD (CFR0E8).         *
      *-----------------------------------------------------------------
       E100-APPEND-MATCHED-ID.
           PERFORM E110-TRIMMED-ID-LENGTH
              THRU E110-TRIMMED-ID-LENGTH-EX.

           IF WK-C-IDS-LEN > 0
                 AND WK-C-IDS-LEN + 1 + WK-C-ID-LEN <= 200
              ADD 1 TO WK-C-IDS-LEN
              MOVE "," TO WK-C-IDS-SCRATCH (WK-C-IDS-LEN:1)
           END-IF.

           IF WK-C-IDS-LEN + WK-C-ID-LEN <= 200
              MOVE CFRVLNK-RULE-ID (CFRVLNK-RULE-IX) (1:WK-C-ID-LEN)
                 TO WK-C-IDS-SCRATCH (WK-C-IDS-LEN + 1:WK-C-ID-LEN)
              ADD WK-C-ID-LEN TO WK-C-IDS-LEN
           END-IF.
       E100-APPEND-MATCHED-ID-EX.
           EXIT.

       E110-TRIMMED-ID-LENGTH.
           MOVE 40  TO WK-C-BACK-IX.
           MOVE "N" TO WK-C-FOUND-NONSPACE-SW.
           PERFORM E111-BACK-UP-ONE
              THRU E111-BACK-UP-ONE-EX
               UNTIL WK-C-FOUND-NONSPACE
                  OR WK-C-BACK-IX = 0.
           MOVE WK-C-BACK-IX TO WK-C-ID-LEN.
       E110-TRIMMED-ID-LENGTH-EX.
           EXIT.

       E111-BACK-UP-ONE.
           IF CFRVLNK-RULE-ID (CFRVLNK-RULE-IX) (WK-C-BACK-IX:1)
                 NOT = SPACE
              SET WK-C-FOUND-NONSPACE TO TRUE
           ELSE
              SUBTRACT 1 FROM WK-C-BACK-IX
           END-IF.
       E111-BACK-UP-ONE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * BUSINESS RULE 7 - MONITORING ERRORS NEVER INVENT A DECISION - *
      * STEP 2'S DECISION STANDS, ONLY THE ENGINE MODE IS FLAGGED.    *
      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
           MOVE CFRVLNK-RULE-COUNT TO WK-C-RULE-COUNT-DIAG.
           MOVE "DEGRADED"          TO CFRVLNK-OUT-ENGINE-MODE.
           MOVE "EVALUATION_ERROR"  TO CFRVLNK-OUT-ERROR-CODE.
           MOVE WK-C-IDS-SCRATCH    TO CFRVLNK-OUT-MATCH-IDS.
           DISPLAY "CFRVMON - EVALUATION ERROR - DEGRADED - "
                   "RULE COUNT " WK-C-RULE-COUNT-DIAG-TXT.
           GO TO A099-PROCESS-CALLED-ROUTINE-EX.

       Z000-END-PROGRAM-ROUTINE.
      *                        NO FILES OWNED BY THIS ROUTINE
      *                        RETAINED FOR HOUSE CALL-RETURN SHAPE
           CONTINUE.
       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.
