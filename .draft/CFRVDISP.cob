       IDENTIFICATION DIVISION.
       PROGRAM-ID.      CFRVDISP.
       AUTHOR.          ACNRJR.
       INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
       DATE-WRITTEN.    04 APR 1989.
       DATE-COMPILED.
       SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS IS A CALLED ROUTINE TO DISPATCH ONE CARD
      *              TRANSACTION TO THE AUTH OR MONITORING EVALUATOR
      *              ACCORDING TO CFRVLNK-MODE AND TO STAMP THE
      *              RULESET IDENTITY AND ENGINE MODE ONTO THE
      *              DECISION BEFORE RETURNING IT TO THE CALLER.
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * G2BL00 - ACNRJR  - 04/04/1989 - FRAUD ENGINE BATCH PROJECT
      *                     E-REQUEST# 58114
      *                     - INITIAL VERSION.
      *=================================================================
      *
      * CFR0E1 - TMPRVD  - 02/10/1994 - E-REQUEST# 58290
      *                     - MONITORING MODE NO LONGER CALLS CFRVAUTH,
      *                       NOW ROUTES TO CFRVMON DIRECTLY.
      *=================================================================
      *
      * Y2K002 - ACNFAM  - 23/09/1998 - E-REQUEST# 58399
      *                     - Y2K REMEDIATION - NO DATE FIELDS OWNED
      *                       BY THIS ROUTINE, REVIEWED, NO CHANGE.
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM CFRVDISP **".

       01  WS-C-FLAGS.
           05  WS-C-UNKNOWN-MODE-SW    PIC X(01) VALUE "N".
               88  WS-C-UNKNOWN-MODE             VALUE "Y".
           05  FILLER                  PIC X(09).

      *-----------------------------------------------------------------
      * DISPATCH COUNTER - TALLIES CALLS MADE TO THIS ROUTINE WITHIN  *
      * THE RUN, FOR THE UNKNOWN-MODE DIAGNOSTIC MESSAGE.             *
      *-----------------------------------------------------------------
       01  WS-C-CALL-SEQ               PIC 9(05) COMP VALUE ZERO.

      *-----------------------------------------------------------------
      * ALTERNATE VIEW - MODE TEXT LEFT-JUSTIFIED FOR COMPARE AGAINST  *
      * THE SHORTER LITERALS "AUTH" AND "MONITORING".                 *
      *-----------------------------------------------------------------
       01  WS-C-MODE-COMPARE.
           05  WS-C-MODE-TEXT          PIC X(10).
       01  WS-C-MODE-COMPARE-R REDEFINES WS-C-MODE-COMPARE.
           05  WS-C-MODE-SHORT         PIC X(04).
           05  FILLER                  PIC X(06).

      *-----------------------------------------------------------------
      * ALTERNATE VIEWS - ERROR CODE SCRATCH AREA, USED WHEN CFRVDISP  *
      * HAS TO MANUFACTURE ITS OWN ENGINE-ERROR-CODE ON AN UNKNOWN     *
      * MODE, RATHER THAN PASS THROUGH WHAT THE EVALUATOR SET.        *
      *-----------------------------------------------------------------
       01  WS-C-ERROR-SCRATCH.
           05  WS-C-ERROR-TEXT         PIC X(30).
       01  WS-C-ERROR-SCRATCH-R1 REDEFINES WS-C-ERROR-SCRATCH.
           05  WS-C-ERROR-PREFIX       PIC X(08).
           05  FILLER                  PIC X(22).
       01  WS-C-ERROR-SCRATCH-R2 REDEFINES WS-C-ERROR-SCRATCH.
           05  FILLER                  PIC X(08).
           05  WS-C-ERROR-SUFFIX       PIC X(22).

      ****************
       LINKAGE SECTION.
      ****************
           COPY CFRVLNK.

      ****************************************
       PROCEDURE DIVISION USING CFRVLNK-AREA.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
       GOBACK.

      *-----------------------------------------------------------------
      *
       A000-PROCESS-CALLED-ROUTINE.
      *-----------------------------------------------------------------
      *
           INITIALIZE CFRVLNK-OUTPUT.
           MOVE "N" TO WS-C-UNKNOWN-MODE-SW.
           ADD 1 TO WS-C-CALL-SEQ.

           EVALUATE CFRVLNK-MODE
              WHEN "AUTH"
                 CALL "CFRVAUTH" USING CFRVLNK-AREA
              WHEN "MONITORING"
                 CALL "CFRVMON"  USING CFRVLNK-AREA
              WHEN OTHER
                 SET WS-C-UNKNOWN-MODE TO TRUE
           END-EVALUATE.

           IF WS-C-UNKNOWN-MODE
              MOVE "UNKNOWN_"         TO WS-C-ERROR-PREFIX
              MOVE "MODE"             TO WS-C-ERROR-SUFFIX
              MOVE "DECLINE"          TO CFRVLNK-OUT-DECISION
              MOVE "DEGRADED"         TO CFRVLNK-OUT-ENGINE-MODE
              MOVE WS-C-ERROR-TEXT    TO CFRVLNK-OUT-ERROR-CODE
              DISPLAY "CFRVDISP - UNKNOWN CFRVLNK-MODE - "
                      CFRVLNK-MODE " - CALL SEQ " WS-C-CALL-SEQ
           END-IF.
       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.
      *-----------------------------------------------------------------
      *
       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.
       Z000-END-PROGRAM-ROUTINE.
      *                        NO FILES OWNED BY THIS ROUTINE
      *                        RETAINED FOR HOUSE CALL-RETURN SHAPE
           CONTINUE.
       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.
