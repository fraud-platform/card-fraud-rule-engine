       IDENTIFICATION DIVISION.
       PROGRAM-ID.      CFRVAUTH.
       AUTHOR.          ACNRJR.
       INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
       DATE-WRITTEN.    11 APR 1989.
       DATE-COMPILED.
       SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : AUTH EVALUATOR. SCANS THE IN-MEMORY RULE TABLE IN
      *              DESCENDING PRIORITY ORDER (ALREADY SORTED BY
      *              GHOCFRDRV) AND STOPS AT THE FIRST ENABLED RULE
      *              WHOSE CONDITIONS ALL MATCH (FIRST MATCH WINS).
      *              APPLIES THE VELOCITY OVERRIDE, IF ANY, TO THE
      *              MATCHED RULE BEFORE RETURNING. NO MATCH DEFAULTS
      *              TO APPROVE. UNEXPECTED ERRORS FAIL OPEN - THIS
      *              IS THE LIVE AUTHORISATION PATH AND MUST NEVER
      *              BLOCK MONEY MOVEMENT.
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * G2BL01 - ACNRJR  - 11/04/1989 - FRAUD ENGINE BATCH PROJECT
      *                     E-REQUEST# 58114
      *                     - INITIAL VERSION.
      *=================================================================
      *
      * CFR0E2 - TMPRVD  - 14/11/1994 - E-REQUEST# 58290
      *                     - ADD VELOCITY OVERRIDE CALL TO CFRVVELO,
      *                       PREVIOUSLY THE BASE ACTION WAS ALWAYS
      *                       TAKEN EVEN WHEN A VELOCITY CONFIG WAS
      *                       PRESENT ON THE MATCHED RULE.
      *=================================================================
      *
      * CFR0E7 - VENL29  - 08/03/1997 - E-REQUEST# 58355
      *                     - ADD A SAFETY COUNTER AROUND THE
      *                       CONDITION SCAN AFTER A BAD RULESET
      *                       LOAD LOOPED THE JOB IN TEST.
      *=================================================================
      *
      * Y2K005 - ACNFAM  - 24/09/1998 - E-REQUEST# 58399
      *                     - Y2K REMEDIATION - TIMESTAMP FIELD IS
      *                       PASSED THROUGH AS TEXT ONLY, NOT DATE
      *                       MATH. NO CHANGE REQUIRED.
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM CFRVAUTH **".

       01  WK-C-SWITCHES.
           05  WK-C-MATCH-FOUND-SW     PIC X(01) VALUE "N".
               88  WK-C-MATCH-FOUND              VALUE "Y".
           05  WK-C-ALL-COND-TRUE-SW   PIC X(01) VALUE "Y".
               88  WK-C-ALL-COND-TRUE            VALUE "Y".
           05  FILLER                  PIC X(08).

       01  WK-C-WORK-FIELDS.
           05  WK-C-EFFECTIVE-ACTION   PIC X(10).
           05  WK-C-SAFETY-CTR         PIC 9(05) COMP VALUE ZERO.
           05  FILLER                  PIC X(08).

      *-----------------------------------------------------------------
      * RULE-COUNT OVERFLOW DIAGNOSTIC - BROKEN OUT FOR THE Y900       *
      * DISPLAY MESSAGE WHEN THE TABLE FROM GHOCFRDRV IS OVERSIZE.     *
      *-----------------------------------------------------------------
       01  WK-C-RULE-COUNT-DIAG        PIC 9(05) VALUE ZERO.
       01  WK-C-RULE-COUNT-DIAG-R REDEFINES WK-C-RULE-COUNT-DIAG.
           05  WK-C-RULE-COUNT-DIAG-TXT PIC X(05).

      *-----------------------------------------------------------------
      * CFRVCOND CALL AREA - MIRRORS WS-L-CFRVCOND-LINK FIELD FOR     *
      * FIELD. CFRVCOND CARRIES ITS OWN INLINE LINKAGE, NOT A SHARED  *
      * COPYBOOK, SO EVERY CALLER RE-DECLARES THE SAME SHAPE HERE.    *
      *-----------------------------------------------------------------
       01  WK-C-VCOND-AREA.
           05  WK-C-VCOND-FIELD-VALUE  PIC X(100).
           05  WK-C-VCOND-FIELD-NUMV REDEFINES
                   WK-C-VCOND-FIELD-VALUE.
               10  FILLER              PIC X(89).
               10  WK-C-VCOND-FIELD-NUM PIC S9(09)V99.
           05  WK-C-VCOND-OPERATOR     PIC X(10).
           05  WK-C-VCOND-VALUE-1      PIC X(40).
           05  WK-C-VCOND-VALUE-2      PIC X(40).
           05  WK-C-VCOND-VALUE-LIST   PIC X(200).
           05  WK-C-VCOND-MATCHED-SW   PIC X(01).
               88  WK-C-VCOND-MATCHED            VALUE "Y".
               88  WK-C-VCOND-NOT-MATCHED        VALUE "N".
           05  FILLER                  PIC X(09).

      *-----------------------------------------------------------------
      * CFRVVELO CALL AREA - MIRRORS WS-L-CFRVVELO-LINK.              *
      *-----------------------------------------------------------------
       01  WK-C-VVELO-AREA.
           05  WK-C-VVELO-MODE         PIC X(10).
           05  WK-C-VVELO-KEY          PIC X(100).
           05  WK-C-VVELO-WINDOW       PIC 9(09).
           05  WK-C-VVELO-THRESHOLD    PIC 9(09).
           05  WK-C-VVELO-COUNT        PIC 9(09).
           05  WK-C-VVELO-THRESH-MET-SW PIC X(01).
               88  WK-C-VVELO-THRESH-MET         VALUE "Y".
           05  WK-C-VVELO-STORE-ERR-SW PIC X(01).
               88  WK-C-VVELO-STORE-ERROR        VALUE "Y".
           05  FILLER                  PIC X(08).

      *-----------------------------------------------------------------
      * ALTERNATE VIEW - FIRST 64 BYTES OF THE VELOCITY GROUPING KEY, *
      * USED TO SKIP THE CFRVVELO CALL WHEN THE RESOLVED KEY TURNS    *
      * OUT TO BE BLANK (NO GROUPING VALUE ON THIS TRANSACTION).      *
      *-----------------------------------------------------------------
       01  WK-C-VVELO-KEY-PARTS REDEFINES WK-C-VVELO-KEY.
           05  WK-C-VVELO-KEY-FIRST    PIC X(64).
           05  FILLER                  PIC X(36).

      ****************
       LINKAGE SECTION.
      ****************
           COPY CFRVLNK.

      ****************************************
       PROCEDURE DIVISION USING CFRVLNK-AREA.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
       GOBACK.

      *-----------------------------------------------------------------
      *
       A000-PROCESS-CALLED-ROUTINE.
      *-----------------------------------------------------------------
      *
           MOVE "NORMAL" TO CFRVLNK-OUT-ENGINE-MODE.
           MOVE SPACES   TO CFRVLNK-OUT-ERROR-CODE.
           MOVE SPACES   TO CFRVLNK-OUT-MATCH-IDS.
           MOVE SPACES   TO CFRVLNK-OUT-MATCH-ACTION.
           MOVE ZERO     TO CFRVLNK-OUT-MATCH-COUNT.
           MOVE "N"      TO WK-C-MATCH-FOUND-SW.
           MOVE ZERO     TO WK-C-SAFETY-CTR.

           IF CFRVLNK-RULE-COUNT > 50
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           SET CFRVLNK-RULE-IX TO 1.
           PERFORM B100-SCAN-ONE-RULE
              THRU B100-SCAN-ONE-RULE-EX
               UNTIL WK-C-MATCH-FOUND
                  OR CFRVLNK-RULE-IX > CFRVLNK-RULE-COUNT.

           IF WK-C-MATCH-FOUND
              MOVE 1 TO CFRVLNK-OUT-MATCH-COUNT
              MOVE CFRVLNK-RULE-ID (CFRVLNK-RULE-IX)
                            TO CFRVLNK-OUT-MATCH-IDS
              MOVE WK-C-EFFECTIVE-ACTION
                            TO CFRVLNK-OUT-MATCH-ACTION
              MOVE WK-C-EFFECTIVE-ACTION
                            TO CFRVLNK-OUT-DECISION
           ELSE
              MOVE "APPROVE" TO CFRVLNK-OUT-DECISION
              MOVE ZERO      TO CFRVLNK-OUT-MATCH-COUNT
           END-IF.
       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * ONE RULE - SKIP IF DISABLED, OTHERWISE AND ITS CONDITIONS     *
      * AND, ON A FULL MATCH, APPLY THE VELOCITY OVERRIDE.            *
      *-----------------------------------------------------------------
       B100-SCAN-ONE-RULE.
           IF CFRVLNK-RULE-ENABLED (CFRVLNK-RULE-IX) = "Y"
              PERFORM C100-EVALUATE-RULE-CONDITIONS
                 THRU C100-EVALUATE-RULE-CONDITIONS-EX
              IF WK-C-ALL-COND-TRUE
                 MOVE CFRVLNK-RULE-ACTION (CFRVLNK-RULE-IX)
                               TO WK-C-EFFECTIVE-ACTION
                 IF CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX)
                               NOT = SPACES
                    PERFORM D100-APPLY-VELOCITY-OVERRIDE
                       THRU D100-APPLY-VELOCITY-OVERRIDE-EX
                 END-IF
                 MOVE "Y" TO WK-C-MATCH-FOUND-SW
              ELSE
                 SET CFRVLNK-RULE-IX UP BY 1
              END-IF
           ELSE
              SET CFRVLNK-RULE-IX UP BY 1
           END-IF.
       B100-SCAN-ONE-RULE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * BUSINESS RULE 1 - AND OVER EVERY CONDITION OWNED BY THE RULE  *
      * CURRENTLY POINTED TO BY CFRVLNK-RULE-IX. THE CONDITION TABLE  *
      * IS NOT GROUPED BY RULE SO EVERY ROW OWNED BY ANOTHER RULE IS  *
      * SKIPPED ON THE WAY THROUGH.                                  *
      *-----------------------------------------------------------------
       C100-EVALUATE-RULE-CONDITIONS.
           MOVE "Y" TO WK-C-ALL-COND-TRUE-SW.
           SET CFRVLNK-COND-IX TO 1.
           PERFORM C110-CHECK-ONE-CONDITION
              THRU C110-CHECK-ONE-CONDITION-EX
               UNTIL NOT WK-C-ALL-COND-TRUE
                  OR CFRVLNK-COND-IX > CFRVLNK-COND-COUNT.
       C100-EVALUATE-RULE-CONDITIONS-EX.
           EXIT.

       C110-CHECK-ONE-CONDITION.
           ADD 1 TO WK-C-SAFETY-CTR.
           IF WK-C-SAFETY-CTR > 20000
              GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           IF CFRVLNK-COND-RULE-ID (CFRVLNK-COND-IX)
                 = CFRVLNK-RULE-ID (CFRVLNK-RULE-IX)
              PERFORM D200-RESOLVE-FIELD-VALUE
                 THRU D200-RESOLVE-FIELD-VALUE-EX
              MOVE CFRVLNK-COND-OPERATOR (CFRVLNK-COND-IX)
                            TO WK-C-VCOND-OPERATOR
              MOVE CFRVLNK-COND-VALUE-1 (CFRVLNK-COND-IX)
                            TO WK-C-VCOND-VALUE-1
              MOVE CFRVLNK-COND-VALUE-2 (CFRVLNK-COND-IX)
                            TO WK-C-VCOND-VALUE-2
              MOVE CFRVLNK-COND-VALUE-LIST (CFRVLNK-COND-IX)
                            TO WK-C-VCOND-VALUE-LIST
              CALL "CFRVCOND" USING WK-C-VCOND-AREA
              IF WK-C-VCOND-NOT-MATCHED
                 MOVE "N" TO WK-C-ALL-COND-TRUE-SW
              END-IF
           END-IF.
           SET CFRVLNK-COND-IX UP BY 1.
       C110-CHECK-ONE-CONDITION-EX.
           EXIT.

      *-----------------------------------------------------------------
      * BUSINESS RULE 6 - VELOCITY OVERRIDE, LIVE (INCREMENTING) MODE *
      * FOR AUTH. A COUNTER STORE FAILURE DEGRADES, NOT FAILS OPEN -  *
      * THE BASE ACTION STANDS UNCHANGED.                            *
      *-----------------------------------------------------------------
       D100-APPLY-VELOCITY-OVERRIDE.
           MOVE "AUTH" TO WK-C-VVELO-MODE.
           PERFORM D210-RESOLVE-VELOCITY-KEY
              THRU D210-RESOLVE-VELOCITY-KEY-EX.

           IF WK-C-VVELO-KEY-FIRST = SPACES
              GO TO D100-APPLY-VELOCITY-OVERRIDE-EX
           END-IF.

           MOVE CFRVLNK-RULE-VEL-WINDOW (CFRVLNK-RULE-IX)
                         TO WK-C-VVELO-WINDOW.
           MOVE CFRVLNK-RULE-VEL-THRESH (CFRVLNK-RULE-IX)
                         TO WK-C-VVELO-THRESHOLD.
           CALL "CFRVVELO" USING WK-C-VVELO-AREA.

           IF WK-C-VVELO-STORE-ERROR
              MOVE "DEGRADED"          TO CFRVLNK-OUT-ENGINE-MODE
              MOVE "REDIS_UNAVAILABLE" TO CFRVLNK-OUT-ERROR-CODE
           ELSE
              IF WK-C-VVELO-THRESH-MET
                 MOVE CFRVLNK-RULE-VEL-ACTION (CFRVLNK-RULE-IX)
                               TO WK-C-EFFECTIVE-ACTION
              END-IF
           END-IF.
       D100-APPLY-VELOCITY-OVERRIDE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * RESOLVE THE NAMED CONDITION FIELD TO ITS VALUE ON THE CURRENT *
      * TRANSACTION. AMOUNT IS THE ONLY NUMERIC-NATURED FIELD AND IS *
      * PLACED IN THE NUMERIC OVERLAY, NOT THE TEXT PORTION, SO GT/   *
      * GTE/LT/LTE/BETWEEN COMPARE CORRECTLY IN CFRVCOND.             *
      *-----------------------------------------------------------------
       D200-RESOLVE-FIELD-VALUE.
           MOVE SPACES TO WK-C-VCOND-FIELD-VALUE.
           EVALUATE CFRVLNK-COND-FIELD (CFRVLNK-COND-IX)
              WHEN "transaction_id"
                 MOVE CFRVLNK-TRAN-ID        TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "card_hash"
                 MOVE CFRVLNK-TRAN-CARD-HASH TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "amount"
                 MOVE CFRVLNK-TRAN-AMOUNT    TO
                               WK-C-VCOND-FIELD-NUM
              WHEN "currency"
                 MOVE CFRVLNK-TRAN-CURRENCY  TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "country_code"
                 MOVE CFRVLNK-TRAN-COUNTRY   TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "transaction_type"
                 MOVE CFRVLNK-TRAN-TYPE      TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "merchant_id"
                 MOVE CFRVLNK-TRAN-MERCH-ID  TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "merchant_name"
                 MOVE CFRVLNK-TRAN-MERCH-NAME TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "merchant_category_code"
                 MOVE CFRVLNK-TRAN-MCC       TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "device_id"
                 MOVE CFRVLNK-TRAN-DEVICE-ID TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "decision"
                 MOVE CFRVLNK-TRAN-DECISION  TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN "timestamp"
                 MOVE CFRVLNK-TRAN-TIMESTAMP TO
                               WK-C-VCOND-FIELD-VALUE
              WHEN OTHER
                 CONTINUE
           END-EVALUATE.
       D200-RESOLVE-FIELD-VALUE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * VELOCITY GROUPING KEY - SAME FIELD-NAME LOOKUP AS ABOVE BUT   *
      * ALWAYS TEXT (CARD-HASH STYLE KEYS ARE NEVER NUMERIC).         *
      *-----------------------------------------------------------------
       D210-RESOLVE-VELOCITY-KEY.
           MOVE SPACES TO WK-C-VVELO-KEY.
           EVALUATE CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX)
              WHEN "transaction_id"
                 MOVE CFRVLNK-TRAN-ID        TO WK-C-VVELO-KEY
              WHEN "card_hash"
                 MOVE CFRVLNK-TRAN-CARD-HASH TO WK-C-VVELO-KEY
              WHEN "merchant_id"
                 MOVE CFRVLNK-TRAN-MERCH-ID  TO WK-C-VVELO-KEY
              WHEN "device_id"
                 MOVE CFRVLNK-TRAN-DEVICE-ID TO WK-C-VVELO-KEY
              WHEN OTHER
                 CONTINUE
           END-EVALUATE.
       D210-RESOLVE-VELOCITY-KEY-EX.
           EXIT.

      *-----------------------------------------------------------------
      * BUSINESS RULE 5/7 - ANY UNEXPECTED ERROR (A CORRUPT OR        *
      * OVERSIZE RULE/CONDITION TABLE) FAILS OPEN. THIS IS A          *
      * GRACEFUL DEGRADE, NOT A TRUE ABEND - CONTROL RETURNS TO THE   *
      * CALLER WITH AN APPROVE DECISION, IT DOES NOT EXIT PROGRAM.    *
      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
           MOVE CFRVLNK-RULE-COUNT TO WK-C-RULE-COUNT-DIAG.
           MOVE "FAIL_OPEN"        TO CFRVLNK-OUT-ENGINE-MODE.
           MOVE "EVALUATION_ERROR" TO CFRVLNK-OUT-ERROR-CODE.
           MOVE "APPROVE"          TO CFRVLNK-OUT-DECISION.
           MOVE ZERO               TO CFRVLNK-OUT-MATCH-COUNT.
           MOVE SPACES             TO CFRVLNK-OUT-MATCH-IDS.
           MOVE SPACES             TO CFRVLNK-OUT-MATCH-ACTION.
           DISPLAY "CFRVAUTH - EVALUATION ERROR - FAIL OPEN - "
                   "RULE COUNT " WK-C-RULE-COUNT-DIAG-TXT.
           GO TO A099-PROCESS-CALLED-ROUTINE-EX.

       Z000-END-PROGRAM-ROUTINE.
      *                        NO FILES OWNED BY THIS ROUTINE
      *                        RETAINED FOR HOUSE CALL-RETURN SHAPE
           CONTINUE.
       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.
