      * HISTORY OF MODIFICATION:
      * ======================================================
      * TAG NAME DATE DESCRIPTION
      * ------------------------------------------------------
      * CFR0D1 TMPRVD 03/02/2024 - FRAUD ENGINE BATCH E-REQ
      *        58114
      *        - CALL INTERFACE SHARED BY GHOCFRDRV/CFRVDISP/
      *          CFRVAUTH/CFRVMON
      *        - CARRIES THE IN-MEMORY RULE AND CONDITION
      *          TABLES BY REFERENCE SO THEY ARE LOADED ONCE,
      *          NOT RE-READ PER TRANSACTION
      * ------------------------------------------------------
       01 CFRVLNK-AREA.
           05 CFRVLNK-INPUT.
              10 CFRVLNK-MODE              PIC X(10).
      *                        AUTH OR MONITORING
              10 CFRVLNK-RULESET-KEY       PIC X(40).
              10 CFRVLNK-RULESET-VERSION   PIC 9(05).
              10 CFRVLNK-TRAN.
                 15 CFRVLNK-TRAN-ID           PIC X(36).
                 15 CFRVLNK-TRAN-CARD-HASH    PIC X(64).
                 15 CFRVLNK-TRAN-AMOUNT       PIC S9(9)V99.
                 15 CFRVLNK-TRAN-CURRENCY     PIC X(03).
                 15 CFRVLNK-TRAN-COUNTRY      PIC X(02).
                 15 CFRVLNK-TRAN-TYPE         PIC X(20).
                 15 CFRVLNK-TRAN-MERCH-ID     PIC X(40).
                 15 CFRVLNK-TRAN-MERCH-NAME   PIC X(100).
                 15 CFRVLNK-TRAN-MCC          PIC X(04).
                 15 CFRVLNK-TRAN-DEVICE-ID    PIC X(40).
                 15 CFRVLNK-TRAN-DECISION     PIC X(10).
                 15 CFRVLNK-TRAN-TIMESTAMP    PIC X(26).
                 15 FILLER                   PIC X(04).
              10 CFRVLNK-RULE-COUNT        PIC 9(03) COMP.
              10 CFRVLNK-RULE-TBL OCCURS 50 TIMES
                       INDEXED BY CFRVLNK-RULE-IX.
                 15 CFRVLNK-RULE-ID           PIC X(40).
                 15 CFRVLNK-RULE-ACTION       PIC X(10).
                 15 CFRVLNK-RULE-PRIORITY     PIC 9(05).
                 15 CFRVLNK-RULE-ENABLED      PIC X(01).
                 15 CFRVLNK-RULE-COND-COUNT   PIC 9(02).
                 15 CFRVLNK-RULE-VEL-FIELD    PIC X(20).
                 15 CFRVLNK-RULE-VEL-WINDOW   PIC 9(09).
                 15 CFRVLNK-RULE-VEL-THRESH   PIC 9(09).
                 15 CFRVLNK-RULE-VEL-ACTION   PIC X(10).
                 15 FILLER                   PIC X(04).
              10 CFRVLNK-COND-COUNT        PIC 9(04) COMP.
              10 CFRVLNK-COND-TBL OCCURS 500 TIMES
                       INDEXED BY CFRVLNK-COND-IX.
                 15 CFRVLNK-COND-RULE-ID      PIC X(40).
                 15 CFRVLNK-COND-SEQ          PIC 9(02).
                 15 CFRVLNK-COND-FIELD        PIC X(30).
                 15 CFRVLNK-COND-OPERATOR     PIC X(10).
                 15 CFRVLNK-COND-VALUE-1      PIC X(40).
                 15 CFRVLNK-COND-VALUE-2      PIC X(40).
                 15 CFRVLNK-COND-VALUE-LIST   PIC X(200).
           05 CFRVLNK-OUTPUT.
              10 CFRVLNK-OUT-DECISION         PIC X(10).
              10 CFRVLNK-OUT-ENGINE-MODE      PIC X(10).
              10 CFRVLNK-OUT-ERROR-CODE       PIC X(30).
              10 CFRVLNK-OUT-MATCH-COUNT      PIC 9(03).
              10 CFRVLNK-OUT-MATCH-IDS        PIC X(200).
              10 CFRVLNK-OUT-MATCH-ACTION     PIC X(10).
              10 FILLER                      PIC X(10).
