       IDENTIFICATION DIVISION.
       PROGRAM-ID.      CFRVCOND.
       AUTHOR.          TYK.
       INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
       DATE-WRITTEN.    11 JUN 1990.
       DATE-COMPILED.
       SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
      *______________________________________________________________
      * DESCRIPTION : CONDITION MATCHER. TESTS ONE CONDITION ROW
      *               (ONE FIELD, ONE OPERATOR, ONE OR TWO VALUES OR
      *               A VALUE LIST) AGAINST THE TRANSACTION FIELD
      *               VALUE HANDED TO IT BY CFRVAUTH OR CFRVMON.
      *               THE CALLER RESOLVES THE FIELD NAME - THIS
      *               ROUTINE ONLY KNOWS HOW TO APPLY THE OPERATOR.
      *______________________________________________________________
      * HISTORY OF MODIFICATION:
      *================================================================
      * 7Q1CM1  11/06/1990 TYK     - FRAUD ENGINE BATCH PROJECT
      *                             - E-REQUEST# 58114
      *                             - INITIAL VERSION - EQ/NE/GT/LT
      *                               ONLY.
      *----------------------------------------------------------------
      * 7Q1CM2  05/03/1993 TMPPYM  - E-REQUEST# 58201
      *                             - ADD GTE/LTE/BETWEEN
      *----------------------------------------------------------------
      * 7Q1CM3  19/08/1996 TMPJAE  - E-REQUEST# 58333
      *                             - ADD IN/NOT_IN/CONTAINS/
      *                               STARTS_WITH/ENDS_WITH/EXISTS
      *----------------------------------------------------------------
      * Y2K003  21/09/1998 ACNFAM  - E-REQUEST# 58399
      *                             - Y2K REMEDIATION - NO DATE
      *                               FIELDS OWNED BY THIS ROUTINE,
      *                               REVIEWED, NO CHANGE.
      *----------------------------------------------------------------
      * CFR1D04 10/12/2024 TMPRVD  - E-REQUEST# 58571
      *                             - Z810 SCAN BOUND WAS ONE POSITION
      *                               SHORT - THE LAST VALID 40-BYTE
      *                               WINDOW IN THE 202-BYTE LIST
      *                               SCRATCH STARTS AT POSITION 163,
      *                               NOT 162 - A NEEDLE LANDING AT
      *                               THE TAIL OF A LONG VALUE LIST
      *                               COULD BE MISSED BY IN/NOT_IN/
      *                               CONTAINS.
      *----------------------------------------------------------------
      * CFR1D05 11/12/2024 TMPRVD  - E-REQUEST# 58571
      *                             - EQ/NE ON A NUMERIC FIELD (E.G.
      *                               AMOUNT) NEVER MATCHED - THEY
      *                               ONLY COMPARED THE BLANK-PADDED
      *                               TEXT VIEW. NOW DETECT A NUMERIC
      *                               FIELD THE SAME WAY GT/LT DO AND
      *                               COMPARE THROUGH THE NUM OVERLAY.
      *----------------------------------------------------------------
      * CFR1D06 15/12/2024 TMPRVD  - E-REQUEST# 58571
      *                             - STARTS_WITH COMPARED TWO FULL
      *                               40-BYTE PADDED WINDOWS INSTEAD
      *                               OF A TRUE PREFIX, FAILING
      *                               WHENEVER THE FIELD RAN LONGER
      *                               THAN THE PREFIX. ENDS_WITH
      *                               SKIPPED ENTIRELY WHEN THE FIELD
      *                               TRIMMED TO UNDER 40 BYTES. BOTH
      *                               NOW SIZE THE COMPARE WINDOW TO
      *                               VALUE-1'S OWN TRIMMED LENGTH -
      *                               SEE Z830. ALSO, CONTAINS NOW
      *                               CLEARS BOTH SCRATCH AREAS
      *                               BEFORE USE, AS Z800 ALREADY
      *                               DOES FOR IN/NOT_IN, SO A PRIOR
      *                               CALL'S LEFTOVER BYTES CANNOT
      *                               FALSE-MATCH.
      *================================================================
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM CFRVCOND **".

       01  WS-C-SCAN-AREA.
           05  WS-C-SCAN-IX            PIC 9(03) COMP VALUE ZERO.
           05  WS-C-SCAN-LEN           PIC 9(03) COMP VALUE ZERO.
           05  WS-C-SCAN-LEN2          PIC 9(03) COMP VALUE ZERO.
           05  WS-C-FOUND-SW           PIC X(01) VALUE "N".
               88  WS-C-FOUND                     VALUE "Y".
           05  FILLER                  PIC X(07).

      *-----------------------------------------------------------------
      * DELIMITED SCRATCH BUILT FOR THE IN/NOT_IN MEMBERSHIP SEARCH -  *
      * BOTH THE LIST AND THE FIELD VALUE ARE WRAPPED IN COMMAS SO A   *
      * SHORT ENTRY CANNOT FALSE-MATCH A LONGER ONE.                  *
      *-----------------------------------------------------------------
       01  WS-C-LIST-SCRATCH           PIC X(202).
       01  WS-C-FIELD-SCRATCH          PIC X(102).

       01  WS-C-WORK-FLD               PIC X(100).

      ****************
       LINKAGE SECTION.
      ****************
       01  WS-L-CFRVCOND-LINK.
           05  CFRVCOND-IN-FIELD-VALUE     PIC X(100).
           05  CFRVCOND-IN-FIELD-NUMV REDEFINES
                   CFRVCOND-IN-FIELD-VALUE.
               10  FILLER                  PIC X(89).
               10  CFRVCOND-IN-FIELD-NUM   PIC S9(09)V99.
           05  CFRVCOND-IN-OPERATOR        PIC X(10).
           05  CFRVCOND-IN-VALUE-1         PIC X(40).
           05  CFRVCOND-IN-VALUE1-NUMV REDEFINES
                   CFRVCOND-IN-VALUE-1.
               10  FILLER                  PIC X(29).
               10  CFRVCOND-IN-VALUE1-NUM  PIC S9(09)V99.
           05  CFRVCOND-IN-VALUE-2         PIC X(40).
           05  CFRVCOND-IN-VALUE2-NUMV REDEFINES
                   CFRVCOND-IN-VALUE-2.
               10  FILLER                  PIC X(29).
               10  CFRVCOND-IN-VALUE2-NUM  PIC S9(09)V99.
           05  CFRVCOND-IN-VALUE-LIST      PIC X(200).
           05  CFRVCOND-OUT-MATCHED        PIC X(01).
               88  CFRVCOND-MATCHED                  VALUE "Y".
               88  CFRVCOND-NOT-MATCHED              VALUE "N".
           05  FILLER                      PIC X(09).

      ****************************************************
       PROCEDURE DIVISION USING WS-L-CFRVCOND-LINK.
      ****************************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
       GOBACK.

      *-----------------------------------------------------------------
      * BUSINESS RULE 3 - ONE EVALUATE BRANCH PER SUPPORTED OPERATOR.  *
      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
           MOVE "N" TO CFRVCOND-OUT-MATCHED.

           EVALUATE CFRVCOND-IN-OPERATOR
              WHEN "eq"
                 PERFORM B010-EVAL-EQ     THRU B010-EVAL-EQ-EX
              WHEN "ne"
                 PERFORM B020-EVAL-NE     THRU B020-EVAL-NE-EX
              WHEN "gt"
                 PERFORM B030-EVAL-GT     THRU B030-EVAL-GT-EX
              WHEN "gte"
                 PERFORM B040-EVAL-GTE    THRU B040-EVAL-GTE-EX
              WHEN "lt"
                 PERFORM B050-EVAL-LT     THRU B050-EVAL-LT-EX
              WHEN "lte"
                 PERFORM B060-EVAL-LTE    THRU B060-EVAL-LTE-EX
              WHEN "in"
                 PERFORM B070-EVAL-IN     THRU B070-EVAL-IN-EX
              WHEN "not_in"
                 PERFORM B080-EVAL-NOT-IN THRU B080-EVAL-NOT-IN-EX
              WHEN "between"
                 PERFORM B090-EVAL-BETWEEN
                    THRU B090-EVAL-BETWEEN-EX
              WHEN "contains"
                 PERFORM B100-EVAL-CONTAINS
                    THRU B100-EVAL-CONTAINS-EX
              WHEN "starts_with"
                 PERFORM B110-EVAL-STARTS-WITH
                    THRU B110-EVAL-STARTS-WITH-EX
              WHEN "ends_with"
                 PERFORM B120-EVAL-ENDS-WITH
                    THRU B120-EVAL-ENDS-WITH-EX
              WHEN "exists"
                 PERFORM B130-EVAL-EXISTS
                    THRU B130-EVAL-EXISTS-EX
              WHEN OTHER
                 DISPLAY "CFRVCOND - UNKNOWN OPERATOR - "
                         CFRVCOND-IN-OPERATOR
           END-EVALUATE.
       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * EQ - A FIELD WHOSE VALUE LANDED ONLY IN THE NUMERIC OVERLAY    *
      * (THE FIRST 89 BYTES OF THE TEXT VIEW ARE LEFT BLANK BY THE     *
      * CALLER - SEE CFRVAUTH/CFRVMON D200) IS A NUMERIC FIELD SUCH    *
      * AS AMOUNT, AND MUST BE COMPARED THROUGH THE NUMERIC OVERLAY    *
      * THE SAME WAY GT/GTE/LT/LTE/BETWEEN ARE - A RAW BYTE COMPARE    *
      * OF THE BLANK-PADDED TEXT VIEW AGAINST THE RULE'S TEXT VALUE-1  *
      * WOULD NEVER MATCH.                                             *
      *-----------------------------------------------------------------
       B010-EVAL-EQ.
           IF CFRVCOND-IN-FIELD-VALUE (1:89) = SPACES
              IF CFRVCOND-IN-FIELD-NUM = CFRVCOND-IN-VALUE1-NUM
                 MOVE "Y" TO CFRVCOND-OUT-MATCHED
              END-IF
           ELSE
              IF CFRVCOND-IN-FIELD-VALUE = CFRVCOND-IN-VALUE-1
                 MOVE "Y" TO CFRVCOND-OUT-MATCHED
              END-IF
           END-IF.
       B010-EVAL-EQ-EX.
           EXIT.

       B020-EVAL-NE.
           IF CFRVCOND-IN-FIELD-VALUE (1:89) = SPACES
              IF CFRVCOND-IN-FIELD-NUM NOT = CFRVCOND-IN-VALUE1-NUM
                 MOVE "Y" TO CFRVCOND-OUT-MATCHED
              END-IF
           ELSE
              IF CFRVCOND-IN-FIELD-VALUE NOT = CFRVCOND-IN-VALUE-1
                 MOVE "Y" TO CFRVCOND-OUT-MATCHED
              END-IF
           END-IF.
       B020-EVAL-NE-EX.
           EXIT.

       B030-EVAL-GT.
           IF CFRVCOND-IN-FIELD-NUM > CFRVCOND-IN-VALUE1-NUM
              MOVE "Y" TO CFRVCOND-OUT-MATCHED
           END-IF.
       B030-EVAL-GT-EX.
           EXIT.

       B040-EVAL-GTE.
           IF CFRVCOND-IN-FIELD-NUM >= CFRVCOND-IN-VALUE1-NUM
              MOVE "Y" TO CFRVCOND-OUT-MATCHED
           END-IF.
       B040-EVAL-GTE-EX.
           EXIT.

       B050-EVAL-LT.
           IF CFRVCOND-IN-FIELD-NUM < CFRVCOND-IN-VALUE1-NUM
              MOVE "Y" TO CFRVCOND-OUT-MATCHED
           END-IF.
       B050-EVAL-LT-EX.
           EXIT.

       B060-EVAL-LTE.
           IF CFRVCOND-IN-FIELD-NUM <= CFRVCOND-IN-VALUE1-NUM
              MOVE "Y" TO CFRVCOND-OUT-MATCHED
           END-IF.
       B060-EVAL-LTE-EX.
           EXIT.

       B090-EVAL-BETWEEN.
           IF CFRVCOND-IN-FIELD-NUM >= CFRVCOND-IN-VALUE1-NUM
              AND CFRVCOND-IN-FIELD-NUM <= CFRVCOND-IN-VALUE2-NUM
              MOVE "Y" TO CFRVCOND-OUT-MATCHED
           END-IF.
       B090-EVAL-BETWEEN-EX.
           EXIT.

      *-----------------------------------------------------------------
      * IN - WRAP THE LIST AND THE FIELD VALUE IN COMMAS, THEN LOOK    *
      * FOR THE WRAPPED FIELD VALUE AS A SUBSTRING OF THE WRAPPED      *
      * LIST.                                                          *
      *-----------------------------------------------------------------
       B070-EVAL-IN.
           PERFORM Z800-BUILD-SEARCH-SCRATCH
              THRU Z800-BUILD-SEARCH-SCRATCH-EX.
           PERFORM Z810-SUBSTRING-SEARCH
              THRU Z810-SUBSTRING-SEARCH-EX.
           IF WS-C-FOUND
              MOVE "Y" TO CFRVCOND-OUT-MATCHED
           END-IF.
       B070-EVAL-IN-EX.
           EXIT.

       B080-EVAL-NOT-IN.
           PERFORM Z800-BUILD-SEARCH-SCRATCH
              THRU Z800-BUILD-SEARCH-SCRATCH-EX.
           PERFORM Z810-SUBSTRING-SEARCH
              THRU Z810-SUBSTRING-SEARCH-EX.
           IF NOT WS-C-FOUND
              MOVE "Y" TO CFRVCOND-OUT-MATCHED
           END-IF.
       B080-EVAL-NOT-IN-EX.
           EXIT.

      *-----------------------------------------------------------------
      * CFR1D06 - BOTH SCRATCH AREAS ARE CLEARED FIRST, THE SAME AS    *
      * Z800 DOES FOR IN/NOT_IN - THIS ROUTINE IS NOT "IS INITIAL" SO  *
      * WORKING-STORAGE CARRIES OVER BETWEEN CALLS WITHIN THE RUN, AND *
      * A PRIOR LONGER FIELD/LIST LEFT STALE BYTES PAST THE VALID      *
      * CONTENT THAT THE SEARCH COULD OTHERWISE MATCH AGAINST.         *
      *-----------------------------------------------------------------
       B100-EVAL-CONTAINS.
           MOVE SPACES                  TO WS-C-LIST-SCRATCH.
           MOVE CFRVCOND-IN-FIELD-VALUE TO WS-C-LIST-SCRATCH (1:100).
           MOVE SPACES                  TO WS-C-FIELD-SCRATCH.
           MOVE CFRVCOND-IN-VALUE-1     TO WS-C-FIELD-SCRATCH (1:40).
           PERFORM Z810-SUBSTRING-SEARCH
              THRU Z810-SUBSTRING-SEARCH-EX.
           IF WS-C-FOUND
              MOVE "Y" TO CFRVCOND-OUT-MATCHED
           END-IF.
       B100-EVAL-CONTAINS-EX.
           EXIT.

      *-----------------------------------------------------------------
      * CFR1D06 - STARTS_WITH IS A TRUE PREFIX TEST, NOT A 40-BYTE     *
      * BLOCK COMPARE - COMPARE ONLY AS MANY BYTES OF THE FIELD AS     *
      * VALUE-1 ITSELF HOLDS (ITS TRIMMED LENGTH), ELSE A FIELD LONGER *
      * THAN THE PREFIX BEING TESTED NEVER MATCHES.                    *
      *-----------------------------------------------------------------
       B110-EVAL-STARTS-WITH.
           PERFORM Z830-TRIMMED-LENGTH-VALUE1
              THRU Z830-TRIMMED-LENGTH-VALUE1-EX.
           IF WS-C-SCAN-LEN2 > 0
              IF CFRVCOND-IN-FIELD-VALUE (1:WS-C-SCAN-LEN2) =
                    CFRVCOND-IN-VALUE-1  (1:WS-C-SCAN-LEN2)
                 MOVE "Y" TO CFRVCOND-OUT-MATCHED
              END-IF
           END-IF.
       B110-EVAL-STARTS-WITH-EX.
           EXIT.

      *-----------------------------------------------------------------
      * ENDS_WITH - RIGHT-ALIGN THE VALUE-1-LENGTH TAIL OF THE FIELD   *
      * VALUE AND COMPARE IT TO VALUE-1 LIKE FOR LIKE.  CFR1D06 -      *
      * FORMERLY BAILED OUT WHENEVER THE FIELD TRIMMED TO UNDER 40     *
      * BYTES (THE NORMAL CASE FOR SHORT FIELDS LIKE CURRENCY OR       *
      * COUNTRY_CODE) - NOW SIZES THE TAIL WINDOW TO VALUE-1'S OWN     *
      * TRIMMED LENGTH INSTEAD OF A FIXED 40 BYTES.                    *
      *-----------------------------------------------------------------
       B120-EVAL-ENDS-WITH.
           PERFORM Z820-TRIMMED-LENGTH
              THRU Z820-TRIMMED-LENGTH-EX.
           PERFORM Z830-TRIMMED-LENGTH-VALUE1
              THRU Z830-TRIMMED-LENGTH-VALUE1-EX.
           IF WS-C-SCAN-LEN2 > 0
              AND WS-C-SCAN-LEN >= WS-C-SCAN-LEN2
              MOVE CFRVCOND-IN-FIELD-VALUE
                      (WS-C-SCAN-LEN - WS-C-SCAN-LEN2 + 1 :
                                        WS-C-SCAN-LEN2)
                 TO WS-C-WORK-FLD (1:WS-C-SCAN-LEN2)
              IF WS-C-WORK-FLD (1:WS-C-SCAN-LEN2) =
                    CFRVCOND-IN-VALUE-1 (1:WS-C-SCAN-LEN2)
                 MOVE "Y" TO CFRVCOND-OUT-MATCHED
              END-IF
           END-IF.
       B120-EVAL-ENDS-WITH-EX.
           EXIT.

       B130-EVAL-EXISTS.
           IF CFRVCOND-IN-FIELD-VALUE NOT = SPACES
              MOVE "Y" TO CFRVCOND-OUT-MATCHED
           END-IF.
       B130-EVAL-EXISTS-EX.
           EXIT.

      *-----------------------------------------------------------------
      * SCRATCH BUILD FOR IN / NOT_IN - COMMA-WRAP BOTH SIDES.         *
      *-----------------------------------------------------------------
       Z800-BUILD-SEARCH-SCRATCH.
           MOVE SPACES         TO WS-C-LIST-SCRATCH.
           MOVE ","             TO WS-C-LIST-SCRATCH (1:1).
           MOVE CFRVCOND-IN-VALUE-LIST TO WS-C-LIST-SCRATCH (2:200).
           MOVE ","             TO WS-C-LIST-SCRATCH (202:1).

           MOVE SPACES          TO WS-C-FIELD-SCRATCH.
           MOVE ","             TO WS-C-FIELD-SCRATCH (1:1).
           MOVE CFRVCOND-IN-FIELD-VALUE TO WS-C-FIELD-SCRATCH (2:100).
           MOVE ","             TO WS-C-FIELD-SCRATCH (102:1).
       Z800-BUILD-SEARCH-SCRATCH-EX.
           EXIT.

      *-----------------------------------------------------------------
      * SIMPLE LEFT-TO-RIGHT SUBSTRING SEARCH OF WS-C-FIELD-SCRATCH    *
      * (THE NEEDLE) WITHIN WS-C-LIST-SCRATCH (THE HAYSTACK).  USED    *
      * DIRECTLY BY CONTAINS, AND VIA Z800 FOR IN / NOT_IN.            *
      *-----------------------------------------------------------------
       Z810-SUBSTRING-SEARCH.
           MOVE "N" TO WS-C-FOUND-SW.
           MOVE 1   TO WS-C-SCAN-IX.
           PERFORM Z811-SCAN-ONE-POSITION
              THRU Z811-SCAN-ONE-POSITION-EX
               UNTIL WS-C-FOUND OR WS-C-SCAN-IX > 163.
       Z810-SUBSTRING-SEARCH-EX.
           EXIT.

       Z811-SCAN-ONE-POSITION.
           IF WS-C-LIST-SCRATCH (WS-C-SCAN-IX : 40) =
                 WS-C-FIELD-SCRATCH (1:40)
              MOVE "Y" TO WS-C-FOUND-SW
           ELSE
              ADD 1 TO WS-C-SCAN-IX
           END-IF.
       Z811-SCAN-ONE-POSITION-EX.
           EXIT.

      *-----------------------------------------------------------------
      * TRIMMED LENGTH OF CFRVCOND-IN-FIELD-VALUE, SCANNING FROM THE   *
      * RIGHT FOR THE FIRST NON-SPACE BYTE.                           *
      *-----------------------------------------------------------------
       Z820-TRIMMED-LENGTH.
           MOVE 100 TO WS-C-SCAN-LEN.
           PERFORM Z821-BACK-UP-ONE
              THRU Z821-BACK-UP-ONE-EX
               UNTIL WS-C-SCAN-LEN = 0
                  OR CFRVCOND-IN-FIELD-VALUE (WS-C-SCAN-LEN:1)
                        NOT = SPACE.
       Z820-TRIMMED-LENGTH-EX.
           EXIT.

       Z821-BACK-UP-ONE.
           SUBTRACT 1 FROM WS-C-SCAN-LEN.
       Z821-BACK-UP-ONE-EX.
           EXIT.

      *-----------------------------------------------------------------
      * CFR1D06 - TRIMMED LENGTH OF CFRVCOND-IN-VALUE-1, SCANNING FROM *
      * THE RIGHT FOR THE FIRST NON-SPACE BYTE - SAME TECHNIQUE AS     *
      * Z820 ABOVE, APPLIED TO THE 40-BYTE VALUE-1 FIELD INSTEAD OF    *
      * THE 100-BYTE FIELD VALUE, FOR STARTS_WITH/ENDS_WITH.           *
      *-----------------------------------------------------------------
       Z830-TRIMMED-LENGTH-VALUE1.
           MOVE 40 TO WS-C-SCAN-LEN2.
           PERFORM Z831-BACK-UP-ONE-VALUE1
              THRU Z831-BACK-UP-ONE-VALUE1-EX
               UNTIL WS-C-SCAN-LEN2 = 0
                  OR CFRVCOND-IN-VALUE-1 (WS-C-SCAN-LEN2:1)
                        NOT = SPACE.
       Z830-TRIMMED-LENGTH-VALUE1-EX.
           EXIT.

       Z831-BACK-UP-ONE-VALUE1.
           SUBTRACT 1 FROM WS-C-SCAN-LEN2.
       Z831-BACK-UP-ONE-VALUE1-EX.
           EXIT.
