      * HISTORY OF MODIFICATION:
      * ======================================================
      * TAG NAME DATE DESCRIPTION
      * ------------------------------------------------------
      * CFR0C1 TMPRVD 11/09/2024 - FRAUD ENGINE BATCH E-REQ
      *        58560 - ONE CONTROL BREAK RECORD PER
      *        EVALUATION TYPE, WRITTEN AT END OF RUN
      * ------------------------------------------------------
       01 CFRTOTL-RECORD.
           05 CFRTOTL-KEY.
              10 CFRTOTL-EVALUATION-TYPE  PIC X(10).
      *                        AUTH OR MONITORING - THE BREAK KEY
           05 CFRTOTL-COUNTS.
              10 CFRTOTL-TXNS-READ        PIC 9(09).
      *                        COUNT OF TRANSACTION RECORDS PROCESSED
              10 CFRTOTL-APPROVE-COUNT    PIC 9(09).
              10 CFRTOTL-DECLINE-COUNT    PIC 9(09).
              10 CFRTOTL-DEGRADED-COUNT   PIC 9(09).
      *                        ENGINE-MODE = DEGRADED OR FAIL_OPEN
              10 CFRTOTL-TOTAL-AMOUNT     PIC S9(11)V99.
      *        CFR0C1 - SUM OF TRANSACTION AMOUNTS, THIS TYPE
           05 FILLER                      PIC X(21).
