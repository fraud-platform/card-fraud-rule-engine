       IDENTIFICATION DIVISION.
       PROGRAM-ID.      CFRVVELO.
       AUTHOR.          ACNFAM.
       INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
       DATE-WRITTEN.    24 JUN 1995.
       DATE-COMPILED.
       SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
      *-----------------------------------------------------------------
      *DESCRIPTION : VELOCITY EVALUATOR. MAINTAINS A RUNNING HIT COUNT
      *              PER VELOCITY GROUPING KEY (E.G. CARD HASH) FOR
      *              THE LIFE OF THE JOB AND REPORTS WHETHER THE
      *              OWNING RULE'S VELOCITY THRESHOLD HAS BEEN MET.
      *              AUTH CALLS ARE LIVE - THEY INCREMENT THE COUNT.
      *              MONITORING (REPLAY) CALLS ARE READ-ONLY.
      *
      *              THIS ROUTINE HOLDS ITS TABLE IN WORKING STORAGE
      *              FOR THE DURATION OF ONE GHOCFRDRV RUN ONLY - IT
      *              IS NOT CANCELLED BETWEEN TRANSACTIONS, SO THE
      *              TABLE STARTS EMPTY WHEN THE JOB STREAM LOADS IT
      *              AND ACCUMULATES FOR THE LIFE OF THE RUN. WINDOW
      *              EXPIRY BY ELAPSED TIME IS NOT MODELLED.
      *-----------------------------------------------------------------
      * HISTORY OF AMENDMENT :
      *-----------------------------------------------------------------
      * OFX2A1 - ACNFAM - 24/06/1995 - FRAUD ENGINE BATCH PROJECT
      *                    E-REQUEST# 58114
      *                    INITIAL VERSION - LIVE COUNT ONLY.
      *-----------------------------------------------------------------
      * OFX2A2 - VENL29 - 16/10/1997 - E-REQUEST# 58355
      *                    ADD READ-ONLY (REPLAY) MODE FOR
      *                    MONITORING - DOES NOT INCREMENT.
      *-----------------------------------------------------------------
      * Y2K004 - ACNFAM - 24/09/1998 - E-REQUEST# 58399
      *                    Y2K REMEDIATION - NO DATE FIELDS OWNED BY
      *                    THIS ROUTINE, REVIEWED, NO CHANGE.
      *-----------------------------------------------------------------
      * CFR0F1 - TMPRVD - 02/12/2024 - E-REQUEST# 58571
      *                    TABLE-FULL CONDITION NOW REPORTED AS A
      *                    STORE ERROR SO THE CALLER CAN DEGRADE THE
      *                    DECISION INSTEAD OF ABENDING THE RUN.
      *-----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM CFRVVELO **".

      *-----------------------------------------------------------------
      * COUNTER STORE - SURVIVES ACROSS CALLS WITHIN ONE RUN OF        *
      * GHOCFRDRV BECAUSE THIS PROGRAM IS NOT CANCELLED BETWEEN        *
      * TRANSACTIONS.                                                 *
      *-----------------------------------------------------------------
       01  WK-C-VELOCITY-TABLE.
           05  WK-C-VEL-COUNT          PIC 9(04) COMP VALUE ZERO.
           05  FILLER                  PIC X(04).
           05  WK-C-VEL-ENTRY OCCURS 200 TIMES
                   INDEXED BY WK-C-VEL-IX.
               10  WK-C-VEL-KEY        PIC X(100).
               10  WK-C-VEL-HITS       PIC 9(09) COMP.

       01  WK-C-SEARCH-AREA.
           05  WK-C-SEARCH-IX          PIC 9(04) COMP VALUE ZERO.
           05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
               88  WK-C-FOUND                     VALUE "Y".
           05  FILLER                  PIC X(09).

      *-----------------------------------------------------------------
      * STORE-FULL DIAGNOSTIC AREA - LOADED FROM THE KEY THAT COULD   *
      * NOT BE INSERTED, THEN DISPLAYED EITHER IN FULL OR SHORTENED.  *
      *-----------------------------------------------------------------
       01  WK-C-VEL-DIAG-AREA.
           05  WK-C-VEL-DIAG-KEY       PIC X(100).
       01  WK-C-VEL-DIAG-AREA-R REDEFINES WK-C-VEL-DIAG-AREA.
           05  WK-C-VEL-DIAG-KEY-SHORT PIC X(40).
           05  FILLER                  PIC X(60).
      *-----------------------------------------------------------------
      * TAIL VIEW - VELOCITY KEYS ARE OFTEN COMPOSITE (RULE FIELD      *
      * CONCATENATED WITH THE TRANSACTION VALUE) SO THE DIAGNOSTIC     *
      * ALSO SHOWS THE LAST 40 BYTES OF THE KEY, NOT JUST THE FIRST.   *
      *-----------------------------------------------------------------
       01  WK-C-VEL-DIAG-AREA-R2 REDEFINES WK-C-VEL-DIAG-AREA.
           05  FILLER                  PIC X(60).
           05  WK-C-VEL-DIAG-KEY-TAIL  PIC X(40).

      ****************
       LINKAGE SECTION.
      ****************
       01  WS-L-CFRVVELO-LINK.
           05  CFRVVELO-IN-MODE             PIC X(10).
      *                        AUTH (LIVE) OR MONITORING (REPLAY)
           05  CFRVVELO-IN-KEY-VALUE        PIC X(100).
           05  CFRVVELO-IN-KEY-VALUE-R REDEFINES
                   CFRVVELO-IN-KEY-VALUE.
               10  CFRVVELO-IN-KEY-FIRST    PIC X(64).
               10  FILLER                   PIC X(36).
           05  CFRVVELO-IN-WINDOW-SECS      PIC 9(09).
           05  CFRVVELO-IN-THRESHOLD        PIC 9(09).
           05  CFRVVELO-OUT-COUNT           PIC 9(09).
           05  CFRVVELO-OUT-THRESH-MET-SW   PIC X(01).
               88  CFRVVELO-THRESHOLD-MET             VALUE "Y".
           05  CFRVVELO-OUT-STORE-ERROR-SW  PIC X(01).
               88  CFRVVELO-STORE-ERROR               VALUE "Y".
           05  FILLER                       PIC X(08).

      ****************************************
       PROCEDURE DIVISION USING WS-L-CFRVVELO-LINK.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
       GOBACK.

      *-----------------------------------------------------------------
      * BUSINESS RULE 6 - LOOK UP OR INSERT THE GROUPING KEY, THEN    *
      * DECIDE WHETHER THE OWNING RULE'S THRESHOLD HAS BEEN MET.      *
      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
           MOVE "N" TO CFRVVELO-OUT-THRESH-MET-SW.
           MOVE "N" TO CFRVVELO-OUT-STORE-ERROR-SW.
           MOVE ZERO TO CFRVVELO-OUT-COUNT.

           IF CFRVVELO-IN-KEY-FIRST = SPACES
              GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.

           PERFORM B100-FIND-KEY
              THRU B100-FIND-KEY-EX.

           IF WK-C-FOUND
              PERFORM B200-UPDATE-EXISTING-KEY
                 THRU B200-UPDATE-EXISTING-KEY-EX
           ELSE
              PERFORM B300-INSERT-NEW-KEY
                 THRU B300-INSERT-NEW-KEY-EX
           END-IF.

           IF NOT CFRVVELO-STORE-ERROR
              IF CFRVVELO-OUT-COUNT >= CFRVVELO-IN-THRESHOLD
                 MOVE "Y" TO CFRVVELO-OUT-THRESH-MET-SW
              END-IF
           END-IF.
       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.

       B100-FIND-KEY.
           MOVE "N" TO WK-C-FOUND-SW.
           SET WK-C-VEL-IX TO 1.
           PERFORM B110-COMPARE-ONE-KEY
              THRU B110-COMPARE-ONE-KEY-EX
               UNTIL WK-C-FOUND
                  OR WK-C-VEL-IX > WK-C-VEL-COUNT.
       B100-FIND-KEY-EX.
           EXIT.

       B110-COMPARE-ONE-KEY.
           IF WK-C-VEL-KEY (WK-C-VEL-IX) = CFRVVELO-IN-KEY-VALUE
              MOVE "Y" TO WK-C-FOUND-SW
           ELSE
              SET WK-C-VEL-IX UP BY 1
           END-IF.
       B110-COMPARE-ONE-KEY-EX.
           EXIT.

       B200-UPDATE-EXISTING-KEY.
           IF CFRVVELO-IN-MODE = "AUTH"
              ADD 1 TO WK-C-VEL-HITS (WK-C-VEL-IX)
           END-IF.
           MOVE WK-C-VEL-HITS (WK-C-VEL-IX) TO CFRVVELO-OUT-COUNT.
       B200-UPDATE-EXISTING-KEY-EX.
           EXIT.

      *-----------------------------------------------------------------
      * NEW KEY - AUTH INSERTS WITH A FIRST HIT, MONITORING LEAVES    *
      * THE STORE UNCHANGED (NOTHING TO REPLAY).                     *
      *-----------------------------------------------------------------
       B300-INSERT-NEW-KEY.
           IF CFRVVELO-IN-MODE NOT = "AUTH"
              MOVE ZERO TO CFRVVELO-OUT-COUNT
              GO TO B300-INSERT-NEW-KEY-EX
           END-IF.

           IF WK-C-VEL-COUNT >= 200
              MOVE "Y" TO CFRVVELO-OUT-STORE-ERROR-SW
              MOVE CFRVVELO-IN-KEY-VALUE TO WK-C-VEL-DIAG-KEY
              DISPLAY "CFRVVELO - VELOCITY STORE FULL - "
                      WK-C-VEL-DIAG-KEY-SHORT "..."
                      WK-C-VEL-DIAG-KEY-TAIL
              GO TO B300-INSERT-NEW-KEY-EX
           END-IF.

           ADD 1 TO WK-C-VEL-COUNT.
           SET WK-C-VEL-IX TO WK-C-VEL-COUNT.
           MOVE CFRVVELO-IN-KEY-VALUE TO WK-C-VEL-KEY (WK-C-VEL-IX).
           MOVE 1                    TO WK-C-VEL-HITS (WK-C-VEL-IX).
           MOVE 1                    TO CFRVVELO-OUT-COUNT.
       B300-INSERT-NEW-KEY-EX.
           EXIT.
