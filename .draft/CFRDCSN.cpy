      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * CFR1B00 14/05/2024 ACNRJR CASH MANAGEMENT ROAD MAP
      * FRAUD ENGINE BATCH PROJECT (Stream 1)
      * PCRMAPDLMC-711
      * Modified to correct record length in copybook
      * From 354 to 400
      * - ADD MATCHED-RULE-ACTION FOR VELOCITY OVERRIDE REPORTING
      * - INCREASE RECORD LEN (ADD RESERVE BLOCK)
      *****************************************************************
      * TMPRVD 03/02/2024
      *****************************************************************
      * CFR1F07 14/12/2024 TMPRVD E-REQUEST# 58571
      * REMOVED ALTERNATE VIEW CFRDCSN-OUTCOME - DEAD, NO PROGRAM
      * REFERENCED IT
      *****************************************************************

      * CFR1B00 - LENGTH CORRECTED FROM X(354) TO X(400) BELOW TO
      *           COVER THE REDEFINES GROUPS ADDED BY THIS CHANGE.
       05  CFRDCSN-RECORD               PIC X(400).

      *****************************************************************
      * I-O FORMAT: CFRDCSNR
      * FROM FILE DECISIONS-OUT
      * FRAUD ENGINE DECISION JOURNAL
      *****************************************************************

       05  CFRDCSNR REDEFINES CFRDCSN-RECORD.

      * TMPRVD
           06  CFRDCSN-TRANSACTION-ID     PIC X(36).
      *        ECHOES THE INPUT TRANSACTION

           06  CFRDCSN-EVALUATION-TYPE    PIC X(10).
      *        AUTH OR MONITORING

           06  CFRDCSN-RULESET-KEY        PIC X(40).
      *        WHICH RULESET WAS APPLIED

           06  CFRDCSN-RULESET-VERSION    PIC 9(05).
      *        RULESET VERSION NUMBER

      * TMPRVD
           06  CFRDCSN-DECISION           PIC X(10).
      *        FINAL DECISION - APPROVE OR DECLINE

           06  CFRDCSN-ENGINE-MODE        PIC X(10).
      *        NORMAL / FAIL_OPEN / DEGRADED

           06  CFRDCSN-ENGINE-ERROR-CODE  PIC X(30).
      *        BLANK, OR EVALUATION_ERROR / REDIS_UNAVAILABLE /
      *        MISSING_DECISION / INVALID_DECISION

           06  CFRDCSN-MATCHED-RULE-CNT   PIC 9(03).
      *        NUMBER OF RULES THAT MATCHED

           06  CFRDCSN-MATCHED-RULE-IDS   PIC X(200).
      *        COMMA LIST OF MATCHED RULE IDS, IN MATCH ORDER

      * CFR1B00
           06  CFRDCSN-MATCHED-RULE-ACTN  PIC X(10).
      *        ACTION OF THE DECIDING MATCH

           06  FILLER                     PIC X(46).
      *        RESERVED

      * CFR1F07 - ALTERNATE VIEW CFRDCSN-OUTCOME REMOVED, 13/12/2024 -
      *           NEVER REFERENCED - GHOCFRDRV B400 ACCUMULATES RUN
      *           TOTALS DIRECTLY FROM CFRVLNK-OUT-DECISION, NOT FROM
      *           THE WRITTEN CFRDCSN RECORD.
