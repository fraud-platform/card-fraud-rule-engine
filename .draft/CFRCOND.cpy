      * CFRCOND.cpybk
           05 CFRCOND-RECORD      PIC X(380).
      * I-O FORMAT:CFRCONDR  FROM FILE CONDITIONS-IN OF LIBRARY CFRLIB
      *
           05 CFRCONDR  REDEFINES CFRCOND-RECORD.
           06 CFRCOND-RULE-ID        PIC X(40).
      *                        OWNING RULE
           06 CFRCOND-SEQ            PIC 9(02).
      *                        CONDITION ORDER WITHIN THE RULE
           06 CFRCOND-FIELD          PIC X(30).
      *                        TRANSACTION FIELD NAME BEING TESTED
           06 CFRCOND-OPERATOR       PIC X(10).
           88 CFRCOND-OP-EQ                  VALUE "eq".
           88 CFRCOND-OP-NE                  VALUE "ne".
           88 CFRCOND-OP-GT                  VALUE "gt".
           88 CFRCOND-OP-GTE                 VALUE "gte".
           88 CFRCOND-OP-LT                  VALUE "lt".
           88 CFRCOND-OP-LTE                 VALUE "lte".
           88 CFRCOND-OP-IN                  VALUE "in".
           88 CFRCOND-OP-NOT-IN               VALUE "not_in".
           88 CFRCOND-OP-BETWEEN              VALUE "between".
           88 CFRCOND-OP-CONTAINS             VALUE "contains".
           88 CFRCOND-OP-STARTS-WITH          VALUE "starts_with".
           88 CFRCOND-OP-ENDS-WITH            VALUE "ends_with".
           88 CFRCOND-OP-EXISTS               VALUE "exists".
           06 CFRCOND-VALUE-1        PIC X(40).
      *                        FIRST/ONLY COMPARISON VALUE
           06 CFRCOND-VALUE-2        PIC X(40).
      *                        SECOND VALUE - USED BY BETWEEN ONLY
           06 CFRCOND-VALUE-LIST     PIC X(200).
      *                        COMMA LIST - USED BY IN/NOT_IN ONLY
           06 FILLER                 PIC X(18).
      *                        RESERVED FOR FUTURE CONDITION ATTRIBUTES

      * CFR1F07 - ALTERNATE VIEW CFRCOND-RANGER REMOVED, 13/12/2024 -
      *           NEVER REFERENCED, BETWEEN USES VALUE-1/VALUE-2 OF
      *           CFRCONDR DIRECTLY VIA CFRVCOND B090.
