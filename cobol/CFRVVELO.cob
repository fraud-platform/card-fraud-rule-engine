000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      CFRVVELO.
000300 AUTHOR.          ACNFAM.
000400 INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
000500 DATE-WRITTEN.    24 JUN 1995.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
000800*-----------------------------------------------------------------
000900*DESCRIPTION : VELOCITY EVALUATOR. MAINTAINS A RUNNING HIT COUNT
001000*              PER VELOCITY GROUPING KEY (E.G. CARD HASH) FOR
001100*              THE LIFE OF THE JOB AND REPORTS WHETHER THE
001200*              OWNING RULE'S VELOCITY THRESHOLD HAS BEEN MET.
001300*              AUTH CALLS ARE LIVE - THEY INCREMENT THE COUNT.
001400*              MONITORING (REPLAY) CALLS ARE READ-ONLY.
001500*
001600*              THIS ROUTINE HOLDS ITS TABLE IN WORKING STORAGE
001700*              FOR THE DURATION OF ONE GHOCFRDRV RUN ONLY - IT
001800*              IS NOT CANCELLED BETWEEN TRANSACTIONS, SO THE
001900*              TABLE STARTS EMPTY WHEN THE JOB STREAM LOADS IT
002000*              AND ACCUMULATES FOR THE LIFE OF THE RUN. WINDOW
002100*              EXPIRY BY ELAPSED TIME IS NOT MODELLED.
002200*-----------------------------------------------------------------
002300* HISTORY OF AMENDMENT :
002400*-----------------------------------------------------------------
002500* OFX2A1 - ACNFAM - 24/06/1995 - FRAUD ENGINE BATCH PROJECT
002600*                    E-REQUEST# 58114
002700*                    INITIAL VERSION - LIVE COUNT ONLY.
002800*-----------------------------------------------------------------
002900* OFX2A2 - VENL29 - 16/10/1997 - E-REQUEST# 58355
003000*                    ADD READ-ONLY (REPLAY) MODE FOR
003100*                    MONITORING - DOES NOT INCREMENT.
003200*-----------------------------------------------------------------
003300* Y2K004 - ACNFAM - 24/09/1998 - E-REQUEST# 58399
003400*                    Y2K REMEDIATION - NO DATE FIELDS OWNED BY
003500*                    THIS ROUTINE, REVIEWED, NO CHANGE.
003600*-----------------------------------------------------------------
003700* CFR0F1 - TMPRVD - 02/12/2024 - E-REQUEST# 58571
003800*                    TABLE-FULL CONDITION NOW REPORTED AS A
003900*                    STORE ERROR SO THE CALLER CAN DEGRADE THE
004000*                    DECISION INSTEAD OF ABENDING THE RUN.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004700        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  FILLER                      PIC X(24) VALUE
005300        "** PROGRAM CFRVVELO **".
005400
005500*-----------------------------------------------------------------
005600* COUNTER STORE - SURVIVES ACROSS CALLS WITHIN ONE RUN OF        *
005700* GHOCFRDRV BECAUSE THIS PROGRAM IS NOT CANCELLED BETWEEN        *
005800* TRANSACTIONS.                                                 *
005900*-----------------------------------------------------------------
006000 01  WK-C-VELOCITY-TABLE.
006100     05  WK-C-VEL-COUNT          PIC 9(04) COMP VALUE ZERO.
006200     05  FILLER                  PIC X(04).
006300     05  WK-C-VEL-ENTRY OCCURS 200 TIMES
006400             INDEXED BY WK-C-VEL-IX.
006500         10  WK-C-VEL-KEY        PIC X(100).
006600         10  WK-C-VEL-HITS       PIC 9(09) COMP.
006700
006800 01  WK-C-SEARCH-AREA.
006900     05  WK-C-SEARCH-IX          PIC 9(04) COMP VALUE ZERO.
007000     05  WK-C-FOUND-SW           PIC X(01) VALUE "N".
007100         88  WK-C-FOUND                     VALUE "Y".
007200     05  FILLER                  PIC X(09).
007300
007400*-----------------------------------------------------------------
007500* STORE-FULL DIAGNOSTIC AREA - LOADED FROM THE KEY THAT COULD   *
007600* NOT BE INSERTED, THEN DISPLAYED EITHER IN FULL OR SHORTENED.  *
007700*-----------------------------------------------------------------
007800 01  WK-C-VEL-DIAG-AREA.
007900     05  WK-C-VEL-DIAG-KEY       PIC X(100).
008000 01  WK-C-VEL-DIAG-AREA-R REDEFINES WK-C-VEL-DIAG-AREA.
008100     05  WK-C-VEL-DIAG-KEY-SHORT PIC X(40).
008200     05  FILLER                  PIC X(60).
008300*-----------------------------------------------------------------
008400* TAIL VIEW - VELOCITY KEYS ARE OFTEN COMPOSITE (RULE FIELD      *
008500* CONCATENATED WITH THE TRANSACTION VALUE) SO THE DIAGNOSTIC     *
008600* ALSO SHOWS THE LAST 40 BYTES OF THE KEY, NOT JUST THE FIRST.   *
008700*-----------------------------------------------------------------
008800 01  WK-C-VEL-DIAG-AREA-R2 REDEFINES WK-C-VEL-DIAG-AREA.
008900     05  FILLER                  PIC X(60).
009000     05  WK-C-VEL-DIAG-KEY-TAIL  PIC X(40).
009100
009200****************
009300 LINKAGE SECTION.
009400****************
009500 01  WS-L-CFRVVELO-LINK.
009600     05  CFRVVELO-IN-MODE             PIC X(10).
009700*                        AUTH (LIVE) OR MONITORING (REPLAY)
009800     05  CFRVVELO-IN-KEY-VALUE        PIC X(100).
009900     05  CFRVVELO-IN-KEY-VALUE-R REDEFINES
010000             CFRVVELO-IN-KEY-VALUE.
010100         10  CFRVVELO-IN-KEY-FIRST    PIC X(64).
010200         10  FILLER                   PIC X(36).
010300     05  CFRVVELO-IN-WINDOW-SECS      PIC 9(09).
010400     05  CFRVVELO-IN-THRESHOLD        PIC 9(09).
010500     05  CFRVVELO-OUT-COUNT           PIC 9(09).
010600     05  CFRVVELO-OUT-THRESH-MET-SW   PIC X(01).
010700         88  CFRVVELO-THRESHOLD-MET             VALUE "Y".
010800     05  CFRVVELO-OUT-STORE-ERROR-SW  PIC X(01).
010900         88  CFRVVELO-STORE-ERROR               VALUE "Y".
011000     05  FILLER                       PIC X(08).
011100
011200****************************************
011300 PROCEDURE DIVISION USING WS-L-CFRVVELO-LINK.
011400****************************************
011500 MAIN-MODULE.
011600     PERFORM A000-PROCESS-CALLED-ROUTINE
011700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011800 GOBACK.
011900
012000*-----------------------------------------------------------------
012100* BUSINESS RULE 6 - LOOK UP OR INSERT THE GROUPING KEY, THEN    *
012200* DECIDE WHETHER THE OWNING RULE'S THRESHOLD HAS BEEN MET.      *
012300*-----------------------------------------------------------------
012400 A000-PROCESS-CALLED-ROUTINE.
012500     MOVE "N" TO CFRVVELO-OUT-THRESH-MET-SW.
012600     MOVE "N" TO CFRVVELO-OUT-STORE-ERROR-SW.
012700     MOVE ZERO TO CFRVVELO-OUT-COUNT.
012800
012900     IF CFRVVELO-IN-KEY-FIRST = SPACES
013000        GO TO A099-PROCESS-CALLED-ROUTINE-EX
013100     END-IF.
013200
013300     PERFORM B100-FIND-KEY
013400        THRU B100-FIND-KEY-EX.
013500
013600     IF WK-C-FOUND
013700        PERFORM B200-UPDATE-EXISTING-KEY
013800           THRU B200-UPDATE-EXISTING-KEY-EX
013900     ELSE
014000        PERFORM B300-INSERT-NEW-KEY
014100           THRU B300-INSERT-NEW-KEY-EX
014200     END-IF.
014300
014400     IF NOT CFRVVELO-STORE-ERROR
014500        IF CFRVVELO-OUT-COUNT >= CFRVVELO-IN-THRESHOLD
014600           MOVE "Y" TO CFRVVELO-OUT-THRESH-MET-SW
014700        END-IF
014800     END-IF.
014900 A099-PROCESS-CALLED-ROUTINE-EX.
015000     EXIT.
015100
015200 B100-FIND-KEY.
015300     MOVE "N" TO WK-C-FOUND-SW.
015400     SET WK-C-VEL-IX TO 1.
015500     PERFORM B110-COMPARE-ONE-KEY
015600        THRU B110-COMPARE-ONE-KEY-EX
015700         UNTIL WK-C-FOUND
015800            OR WK-C-VEL-IX > WK-C-VEL-COUNT.
015900 B100-FIND-KEY-EX.
016000     EXIT.
016100
016200 B110-COMPARE-ONE-KEY.
016300     IF WK-C-VEL-KEY (WK-C-VEL-IX) = CFRVVELO-IN-KEY-VALUE
016400        MOVE "Y" TO WK-C-FOUND-SW
016500     ELSE
016600        SET WK-C-VEL-IX UP BY 1
016700     END-IF.
016800 B110-COMPARE-ONE-KEY-EX.
016900     EXIT.
017000
017100 B200-UPDATE-EXISTING-KEY.
017200     IF CFRVVELO-IN-MODE = "AUTH"
017300        ADD 1 TO WK-C-VEL-HITS (WK-C-VEL-IX)
017400     END-IF.
017500     MOVE WK-C-VEL-HITS (WK-C-VEL-IX) TO CFRVVELO-OUT-COUNT.
017600 B200-UPDATE-EXISTING-KEY-EX.
017700     EXIT.
017800
017900*-----------------------------------------------------------------
018000* NEW KEY - AUTH INSERTS WITH A FIRST HIT, MONITORING LEAVES    *
018100* THE STORE UNCHANGED (NOTHING TO REPLAY).                     *
018200*-----------------------------------------------------------------
018300 B300-INSERT-NEW-KEY.
018400     IF CFRVVELO-IN-MODE NOT = "AUTH"
018500        MOVE ZERO TO CFRVVELO-OUT-COUNT
018600        GO TO B300-INSERT-NEW-KEY-EX
018700     END-IF.
018800
018900     IF WK-C-VEL-COUNT >= 200
019000        MOVE "Y" TO CFRVVELO-OUT-STORE-ERROR-SW                     CFR0F1
019100        MOVE CFRVVELO-IN-KEY-VALUE TO WK-C-VEL-DIAG-KEY
019200        DISPLAY "CFRVVELO - VELOCITY STORE FULL - "
019300                WK-C-VEL-DIAG-KEY-SHORT "..."
019400                WK-C-VEL-DIAG-KEY-TAIL
019500        GO TO B300-INSERT-NEW-KEY-EX
019600     END-IF.
019700
019800     ADD 1 TO WK-C-VEL-COUNT.
019900     SET WK-C-VEL-IX TO WK-C-VEL-COUNT.
020000     MOVE CFRVVELO-IN-KEY-VALUE TO WK-C-VEL-KEY (WK-C-VEL-IX).
020100     MOVE 1                    TO WK-C-VEL-HITS (WK-C-VEL-IX).
020200     MOVE 1                    TO CFRVVELO-OUT-COUNT.
020300 B300-INSERT-NEW-KEY-EX.
020400     EXIT.
