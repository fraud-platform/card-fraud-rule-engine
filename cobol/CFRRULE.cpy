000100* CFRRULE.cpybk
000200     05 CFRRULE-RECORD      PIC X(200).
000300* I-O FORMAT:CFRRULER  FROM FILE RULES-IN  OF LIBRARY CFRLIB
000400*
000500     05 CFRRULER  REDEFINES CFRRULE-RECORD.
000600     06 CFRRULE-RULE-ID        PIC X(40).
000700*                        UNIQUE RULE IDENTIFIER
000800     06 CFRRULE-RULE-NAME      PIC X(80).
000900*                        HUMAN READABLE NAME
001000     06 CFRRULE-ACTION         PIC X(10).
001100*                        APPROVE / DECLINE / REVIEW
001200     06 CFRRULE-PRIORITY       PIC 9(05).
001300*                        HIGHER VALUE EVALUATED FIRST IN AUTH
001400     06 CFRRULE-ENABLED        PIC X(01).
001500*                        Y/N - DISABLED RULES SKIPPED ENTIRELY
001600     06 CFRRULE-COND-COUNT     PIC 9(02).
001700*                        NUMBER OF CONDITION ROWS OWNED
001800     06 CFRRULE-VELOCITY.
001900     08 CFRRULE-VEL-FIELD       PIC X(20).
002000*                        TXN FIELD USED AS GROUPING KEY
002100     08 CFRRULE-VEL-WINDOW-SECS PIC 9(09).
002200*                        ROLLING WINDOW LENGTH IN SECONDS
002300     08 CFRRULE-VEL-THRESHOLD  PIC 9(09).
002400*                        COUNT AT/ABOVE WHICH ACTION FIRES
002500     08 CFRRULE-VEL-ACTION     PIC X(10).
002600*                        ACTION TO SUBSTITUTE WHEN MET
002700     06 FILLER                 PIC X(14).
002800*                        RESERVED FOR FUTURE RULE ATTRIBUTES
002900
003000*-----------------------------------------------------------------
003100* ALTERNATE VIEW - RULE KEY ONLY, USED FOR TABLE SEARCH/SORT      
003200*-----------------------------------------------------------------
003300     05 CFRRULE-KEYR REDEFINES CFRRULE-RECORD.
003400     06 CFRRULE-KEY-RULE-ID    PIC X(40).
003500     06 CFRRULE-KEY-PRIORITY   PIC 9(05).
003600     06 FILLER                 PIC X(155).
