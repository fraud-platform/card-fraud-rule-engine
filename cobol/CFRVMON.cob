000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      CFRVMON.
000300 AUTHOR.          ACNRJR.
000400 INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
000500 DATE-WRITTEN.    18 APR 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : MONITORING EVALUATOR. REPLAYS A TRANSACTION
001100*              AGAINST EVERY ENABLED RULE (NO EARLY EXIT) AND
001200*              REPORTS THE FULL MATCHED-RULE LIST. THE OUTPUT
001300*              DECISION IS VALIDATED/CARRIED FORWARD FROM THE
001400*              UPSTREAM AUTH DECISION ALREADY ON THE
001500*              TRANSACTION - A RULE MATCH NEVER CHANGES IT.
001600*              VELOCITY CHECKS RUN READ-ONLY (REPLAY MODE) SO
001700*              RE-PROCESSING HISTORY NEVER INFLATES THE LIVE
001800*              COUNTERS CFRVAUTH MAINTAINS.
001900*=================================================================
002000*
002100* HISTORY OF AMENDMENT :
002200*=================================================================
002300*
002400* G2BL02 - ACNRJR  - 18/04/1989 - FRAUD ENGINE BATCH PROJECT
002500*                     E-REQUEST# 58114
002600*                     - INITIAL VERSION.
002700*=================================================================
002800*
002900* CFR0E3 - TMPRVD  - 02/10/1994 - E-REQUEST# 58290
003000*                     - CFRVDISP NOW CALLS THIS ROUTINE
003100*                       DIRECTLY INSTEAD OF VIA CFRVAUTH.
003200*=================================================================
003300*
003400* CFR0E8 - VENL29  - 08/03/1997 - E-REQUEST# 58355
003500*                     - MATCHED-RULE-ID LIST NOW TRIMMED OF
003600*                       TRAILING BLANKS BEFORE BEING APPENDED,
003700*                       A RULESET WITH MANY MATCHES WAS
003800*                       OVERRUNNING THE OLD FIXED-FIELD BUILD.
003900*=================================================================
004000*
004100* Y2K006 - ACNFAM  - 24/09/1998 - E-REQUEST# 58399
004200*                     - Y2K REMEDIATION - TIMESTAMP FIELD IS
004300*                       PASSED THROUGH AS TEXT ONLY, NOT DATE
004400*                       MATH. NO CHANGE REQUIRED.
004500*=================================================================
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005200        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 01  FILLER                      PIC X(24) VALUE
005800        "** PROGRAM CFRVMON **".
005900
006000 01  WK-C-SWITCHES.
006100     05  WK-C-ALL-COND-TRUE-SW   PIC X(01) VALUE "Y".
006200         88  WK-C-ALL-COND-TRUE            VALUE "Y".
006300     05  WK-C-FOUND-NONSPACE-SW   PIC X(01) VALUE "N".
006400         88  WK-C-FOUND-NONSPACE            VALUE "Y".
006500     05  FILLER                  PIC X(08).
006600
006700 01  WK-C-WORK-FIELDS.
006800     05  WK-C-RULE-EFF-ACTION    PIC X(10).
006900     05  WK-C-FIRST-MATCH-SW     PIC X(01) VALUE "N".
007000         88  WK-C-FIRST-MATCH-SEEN          VALUE "Y".
007100     05  WK-C-SAFETY-CTR         PIC 9(05) COMP VALUE ZERO.
007200     05  WK-C-IDS-LEN            PIC 9(03) COMP VALUE ZERO.
007300     05  WK-C-ID-LEN             PIC 9(03) COMP VALUE ZERO.
007400     05  WK-C-BACK-IX            PIC 9(03) COMP VALUE ZERO.
007500     05  FILLER                  PIC X(05).
007600
007700 01  WK-C-IDS-SCRATCH            PIC X(200) VALUE SPACES.
007800
007900*-----------------------------------------------------------------
008000* RULE-COUNT OVERFLOW DIAGNOSTIC - SAME IDIOM AS CFRVAUTH.       *
008100*-----------------------------------------------------------------
008200 01  WK-C-RULE-COUNT-DIAG        PIC 9(05) VALUE ZERO.
008300 01  WK-C-RULE-COUNT-DIAG-R REDEFINES WK-C-RULE-COUNT-DIAG.
008400     05  WK-C-RULE-COUNT-DIAG-TXT PIC X(05).
008500
008600*-----------------------------------------------------------------
008700* CFRVCOND CALL AREA - MIRRORS WS-L-CFRVCOND-LINK.              *
008800*-----------------------------------------------------------------
008900 01  WK-C-VCOND-AREA.
009000     05  WK-C-VCOND-FIELD-VALUE  PIC X(100).
009100     05  WK-C-VCOND-FIELD-NUMV REDEFINES
009200             WK-C-VCOND-FIELD-VALUE.
009300         10  FILLER              PIC X(89).
009400         10  WK-C-VCOND-FIELD-NUM PIC S9(09)V99.
009500     05  WK-C-VCOND-OPERATOR     PIC X(10).
009600     05  WK-C-VCOND-VALUE-1      PIC X(40).
009700     05  WK-C-VCOND-VALUE-2      PIC X(40).
009800     05  WK-C-VCOND-VALUE-LIST   PIC X(200).
009900     05  WK-C-VCOND-MATCHED-SW   PIC X(01).
010000         88  WK-C-VCOND-MATCHED            VALUE "Y".
010100         88  WK-C-VCOND-NOT-MATCHED        VALUE "N".
010200     05  FILLER                  PIC X(09).
010300
010400*-----------------------------------------------------------------
010500* CFRVVELO CALL AREA - MIRRORS WS-L-CFRVVELO-LINK.              *
010600*-----------------------------------------------------------------
010700 01  WK-C-VVELO-AREA.
010800     05  WK-C-VVELO-MODE         PIC X(10).
010900     05  WK-C-VVELO-KEY          PIC X(100).
011000     05  WK-C-VVELO-WINDOW       PIC 9(09).
011100     05  WK-C-VVELO-THRESHOLD    PIC 9(09).
011200     05  WK-C-VVELO-COUNT        PIC 9(09).
011300     05  WK-C-VVELO-THRESH-MET-SW PIC X(01).
011400         88  WK-C-VVELO-THRESH-MET         VALUE "Y".
011500     05  WK-C-VVELO-STORE-ERR-SW PIC X(01).
011600         88  WK-C-VVELO-STORE-ERROR        VALUE "Y".
011700     05  FILLER                  PIC X(08).
011800
011900*-----------------------------------------------------------------
012000* ALTERNATE VIEW - FIRST 64 BYTES OF THE VELOCITY GROUPING KEY. *
012100*-----------------------------------------------------------------
012200 01  WK-C-VVELO-KEY-PARTS REDEFINES WK-C-VVELO-KEY.
012300     05  WK-C-VVELO-KEY-FIRST    PIC X(64).
012400     05  FILLER                  PIC X(36).
012500
012600****************
012700 LINKAGE SECTION.
012800****************
012900     COPY CFRVLNK.
013000
013100****************************************
013200 PROCEDURE DIVISION USING CFRVLNK-AREA.
013300****************************************
013400 MAIN-MODULE.
013500     PERFORM A000-PROCESS-CALLED-ROUTINE
013600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013700     PERFORM Z000-END-PROGRAM-ROUTINE
013800        THRU Z999-END-PROGRAM-ROUTINE-EX.
013900 GOBACK.
014000
014100*-----------------------------------------------------------------
014200*
014300 A000-PROCESS-CALLED-ROUTINE.
014400*-----------------------------------------------------------------
014500*
014600     MOVE "NORMAL" TO CFRVLNK-OUT-ENGINE-MODE.
014700     MOVE SPACES   TO CFRVLNK-OUT-ERROR-CODE.
014800     MOVE SPACES   TO CFRVLNK-OUT-MATCH-ACTION.
014900     MOVE ZERO     TO CFRVLNK-OUT-MATCH-COUNT.
015000     MOVE ZERO     TO WK-C-SAFETY-CTR.
015100     MOVE ZERO     TO WK-C-IDS-LEN.
015200     MOVE SPACES   TO WK-C-IDS-SCRATCH.
015300     MOVE "N"      TO WK-C-FIRST-MATCH-SW.
015400
015500     PERFORM B200-VALIDATE-INPUT-DECISION
015600        THRU B200-VALIDATE-INPUT-DECISION-EX.
015700
015800     IF CFRVLNK-RULE-COUNT > 50
015900        GO TO Y900-ABNORMAL-TERMINATION
016000     END-IF.
016100
016200     SET CFRVLNK-RULE-IX TO 1.
016300     PERFORM B100-SCAN-ONE-RULE
016400        THRU B100-SCAN-ONE-RULE-EX
016500         UNTIL CFRVLNK-RULE-IX > CFRVLNK-RULE-COUNT.
016600
016700     MOVE WK-C-IDS-SCRATCH TO CFRVLNK-OUT-MATCH-IDS.
016800 A099-PROCESS-CALLED-ROUTINE-EX.
016900     EXIT.
017000
017100*-----------------------------------------------------------------
017200* STEP 2 - MISSING OR INVALID UPSTREAM DECISIONS DEGRADE BUT    *
017300* STILL PRODUCE AN OUTPUT DECISION OF APPROVE. A VALID          *
017400* DECISION IS CARRIED THROUGH UNCONDITIONALLY.                 *
017500*-----------------------------------------------------------------
017600 B200-VALIDATE-INPUT-DECISION.
017700     IF CFRVLNK-TRAN-DECISION = SPACES
017800        MOVE "APPROVE"          TO CFRVLNK-OUT-DECISION
017900        MOVE "DEGRADED"         TO CFRVLNK-OUT-ENGINE-MODE
018000        MOVE "MISSING_DECISION" TO CFRVLNK-OUT-ERROR-CODE
018100     ELSE
018200        IF CFRVLNK-TRAN-DECISION = "APPROVE"
018300              OR CFRVLNK-TRAN-DECISION = "DECLINE"
018400           MOVE CFRVLNK-TRAN-DECISION TO CFRVLNK-OUT-DECISION
018500        ELSE
018600           MOVE "APPROVE"          TO CFRVLNK-OUT-DECISION
018700           MOVE "DEGRADED"         TO CFRVLNK-OUT-ENGINE-MODE
018800           MOVE "INVALID_DECISION" TO CFRVLNK-OUT-ERROR-CODE
018900        END-IF
019000     END-IF.
019100 B200-VALIDATE-INPUT-DECISION-EX.
019200     EXIT.
019300
019400*-----------------------------------------------------------------
019500* ONE RULE - FULL SCAN, NO EARLY EXIT. A MATCH IS ADDED TO THE  *
019600* RUNNING LIST AND COUNT; THE DECISION ITSELF IS NEVER TOUCHED. *
019700*-----------------------------------------------------------------
019800 B100-SCAN-ONE-RULE.
019900     IF CFRVLNK-RULE-ENABLED (CFRVLNK-RULE-IX) = "Y"
020000        PERFORM C100-EVALUATE-RULE-CONDITIONS
020100           THRU C100-EVALUATE-RULE-CONDITIONS-EX
020200        IF WK-C-ALL-COND-TRUE
020300           MOVE CFRVLNK-RULE-ACTION (CFRVLNK-RULE-IX)
020400                         TO WK-C-RULE-EFF-ACTION
020500           IF CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX)
020600                         NOT = SPACES
020700              PERFORM D100-APPLY-VELOCITY-OVERRIDE
020800                 THRU D100-APPLY-VELOCITY-OVERRIDE-EX
020900           END-IF
021000           ADD 1 TO CFRVLNK-OUT-MATCH-COUNT
021100           PERFORM E100-APPEND-MATCHED-ID                           CFR0E8
021200              THRU E100-APPEND-MATCHED-ID-EX
021300           IF NOT WK-C-FIRST-MATCH-SEEN
021400              MOVE WK-C-RULE-EFF-ACTION
021500                            TO CFRVLNK-OUT-MATCH-ACTION
021600              MOVE "Y" TO WK-C-FIRST-MATCH-SW
021700           END-IF
021800        END-IF
021900     END-IF.
022000     SET CFRVLNK-RULE-IX UP BY 1.
022100 B100-SCAN-ONE-RULE-EX.
022200     EXIT.
022300
022400*-----------------------------------------------------------------
022500* BUSINESS RULE 1 - SAME AND-OVER-CONDITIONS SCAN AS CFRVAUTH.  *
022600*-----------------------------------------------------------------
022700 C100-EVALUATE-RULE-CONDITIONS.
022800     MOVE "Y" TO WK-C-ALL-COND-TRUE-SW.
022900     SET CFRVLNK-COND-IX TO 1.
023000     PERFORM C110-CHECK-ONE-CONDITION
023100        THRU C110-CHECK-ONE-CONDITION-EX
023200         UNTIL NOT WK-C-ALL-COND-TRUE
023300            OR CFRVLNK-COND-IX > CFRVLNK-COND-COUNT.
023400 C100-EVALUATE-RULE-CONDITIONS-EX.
023500     EXIT.
023600
023700 C110-CHECK-ONE-CONDITION.
023800     ADD 1 TO WK-C-SAFETY-CTR.
023900     IF WK-C-SAFETY-CTR > 20000
024000        GO TO Y900-ABNORMAL-TERMINATION
024100     END-IF.
024200
024300     IF CFRVLNK-COND-RULE-ID (CFRVLNK-COND-IX)
024400           = CFRVLNK-RULE-ID (CFRVLNK-RULE-IX)
024500        PERFORM D200-RESOLVE-FIELD-VALUE
024600           THRU D200-RESOLVE-FIELD-VALUE-EX
024700        MOVE CFRVLNK-COND-OPERATOR (CFRVLNK-COND-IX)
024800                      TO WK-C-VCOND-OPERATOR
024900        MOVE CFRVLNK-COND-VALUE-1 (CFRVLNK-COND-IX)
025000                      TO WK-C-VCOND-VALUE-1
025100        MOVE CFRVLNK-COND-VALUE-2 (CFRVLNK-COND-IX)
025200                      TO WK-C-VCOND-VALUE-2
025300        MOVE CFRVLNK-COND-VALUE-LIST (CFRVLNK-COND-IX)
025400                      TO WK-C-VCOND-VALUE-LIST
025500        CALL "CFRVCOND" USING WK-C-VCOND-AREA
025600        IF WK-C-VCOND-NOT-MATCHED
025700           MOVE "N" TO WK-C-ALL-COND-TRUE-SW
025800        END-IF
025900     END-IF.
026000     SET CFRVLNK-COND-IX UP BY 1.
026100 C110-CHECK-ONE-CONDITION-EX.
026200     EXIT.
026300
026400*-----------------------------------------------------------------
026500* BUSINESS RULE 6 - VELOCITY OVERRIDE, REPLAY (READ-ONLY) MODE  *
026600* FOR MONITORING. A STORE FAILURE DEGRADES; IT DOES NOT CHANGE  *
026700* THE EFFECTIVE ACTION AND NEVER TOUCHES THE OUTPUT DECISION.   *
026800*-----------------------------------------------------------------
026900 D100-APPLY-VELOCITY-OVERRIDE.
027000     MOVE "MONITORING" TO WK-C-VVELO-MODE.
027100     PERFORM D210-RESOLVE-VELOCITY-KEY
027200        THRU D210-RESOLVE-VELOCITY-KEY-EX.
027300
027400     IF WK-C-VVELO-KEY-FIRST = SPACES
027500        GO TO D100-APPLY-VELOCITY-OVERRIDE-EX
027600     END-IF.
027700
027800     MOVE CFRVLNK-RULE-VEL-WINDOW (CFRVLNK-RULE-IX)
027900                   TO WK-C-VVELO-WINDOW.
028000     MOVE CFRVLNK-RULE-VEL-THRESH (CFRVLNK-RULE-IX)
028100                   TO WK-C-VVELO-THRESHOLD.
028200     CALL "CFRVVELO" USING WK-C-VVELO-AREA.
028300
028400     IF WK-C-VVELO-STORE-ERROR
028500        MOVE "DEGRADED"          TO CFRVLNK-OUT-ENGINE-MODE
028600        MOVE "REDIS_UNAVAILABLE" TO CFRVLNK-OUT-ERROR-CODE
028700     ELSE
028800        IF WK-C-VVELO-THRESH-MET
028900           MOVE CFRVLNK-RULE-VEL-ACTION (CFRVLNK-RULE-IX)
029000                         TO WK-C-RULE-EFF-ACTION
029100        END-IF
029200     END-IF.
029300 D100-APPLY-VELOCITY-OVERRIDE-EX.
029400     EXIT.
029500
029600*-----------------------------------------------------------------
029700* FIELD-NAME LOOKUPS - IDENTICAL TO CFRVAUTH.                   *
029800*-----------------------------------------------------------------
029900 D200-RESOLVE-FIELD-VALUE.
030000     MOVE SPACES TO WK-C-VCOND-FIELD-VALUE.
030100     EVALUATE CFRVLNK-COND-FIELD (CFRVLNK-COND-IX)
030200        WHEN "transaction_id"
030300           MOVE CFRVLNK-TRAN-ID        TO
030400                         WK-C-VCOND-FIELD-VALUE
030500        WHEN "card_hash"
030600           MOVE CFRVLNK-TRAN-CARD-HASH TO
030700                         WK-C-VCOND-FIELD-VALUE
030800        WHEN "amount"
030900           MOVE CFRVLNK-TRAN-AMOUNT    TO
031000                         WK-C-VCOND-FIELD-NUM
031100        WHEN "currency"
031200           MOVE CFRVLNK-TRAN-CURRENCY  TO
031300                         WK-C-VCOND-FIELD-VALUE
031400        WHEN "country_code"
031500           MOVE CFRVLNK-TRAN-COUNTRY   TO
031600                         WK-C-VCOND-FIELD-VALUE
031700        WHEN "transaction_type"
031800           MOVE CFRVLNK-TRAN-TYPE      TO
031900                         WK-C-VCOND-FIELD-VALUE
032000        WHEN "merchant_id"
032100           MOVE CFRVLNK-TRAN-MERCH-ID  TO
032200                         WK-C-VCOND-FIELD-VALUE
032300        WHEN "merchant_name"
032400           MOVE CFRVLNK-TRAN-MERCH-NAME TO
032500                         WK-C-VCOND-FIELD-VALUE
032600        WHEN "merchant_category_code"
032700           MOVE CFRVLNK-TRAN-MCC       TO
032800                         WK-C-VCOND-FIELD-VALUE
032900        WHEN "device_id"
033000           MOVE CFRVLNK-TRAN-DEVICE-ID TO
033100                         WK-C-VCOND-FIELD-VALUE
033200        WHEN "decision"
033300           MOVE CFRVLNK-TRAN-DECISION  TO
033400                         WK-C-VCOND-FIELD-VALUE
033500        WHEN "timestamp"
033600           MOVE CFRVLNK-TRAN-TIMESTAMP TO
033700                         WK-C-VCOND-FIELD-VALUE
033800        WHEN OTHER
033900           CONTINUE
034000     END-EVALUATE.
034100 D200-RESOLVE-FIELD-VALUE-EX.
034200     EXIT.
034300
034400 D210-RESOLVE-VELOCITY-KEY.
034500     MOVE SPACES TO WK-C-VVELO-KEY.
034600     EVALUATE CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX)
034700        WHEN "transaction_id"
034800           MOVE CFRVLNK-TRAN-ID        TO WK-C-VVELO-KEY
034900        WHEN "card_hash"
035000           MOVE CFRVLNK-TRAN-CARD-HASH TO WK-C-VVELO-KEY
035100        WHEN "merchant_id"
035200           MOVE CFRVLNK-TRAN-MERCH-ID  TO WK-C-VVELO-KEY
035300        WHEN "device_id"
035400           MOVE CFRVLNK-TRAN-DEVICE-ID TO WK-C-VVELO-KEY
035500        WHEN OTHER
035600           CONTINUE
035700     END-EVALUATE.
035800 D210-RESOLVE-VELOCITY-KEY-EX.
035900     EXIT.
036000
036100*-----------------------------------------------------------------
036200* APPEND ONE MATCHED RULE ID TO THE COMMA-SEPARATED SCRATCH      *
036300* LIST, TRIMMED OF TRAILING BLANKS, SILENTLY DROPPING ANY ID    *
036400* THAT WOULD OVERRUN THE 200-BYTE OUTPUT FIELD (CFR0E8).         *
036500*-----------------------------------------------------------------
036600 E100-APPEND-MATCHED-ID.
036700     PERFORM E110-TRIMMED-ID-LENGTH
036800        THRU E110-TRIMMED-ID-LENGTH-EX.
036900
037000     IF WK-C-IDS-LEN > 0
037100           AND WK-C-IDS-LEN + 1 + WK-C-ID-LEN <= 200
037200        ADD 1 TO WK-C-IDS-LEN
037300        MOVE "," TO WK-C-IDS-SCRATCH (WK-C-IDS-LEN:1)
037400     END-IF.
037500
037600     IF WK-C-IDS-LEN + WK-C-ID-LEN <= 200
037700        MOVE CFRVLNK-RULE-ID (CFRVLNK-RULE-IX) (1:WK-C-ID-LEN)
037800           TO WK-C-IDS-SCRATCH (WK-C-IDS-LEN + 1:WK-C-ID-LEN)
037900        ADD WK-C-ID-LEN TO WK-C-IDS-LEN
038000     END-IF.
038100 E100-APPEND-MATCHED-ID-EX.
038200     EXIT.
038300
038400 E110-TRIMMED-ID-LENGTH.
038500     MOVE 40  TO WK-C-BACK-IX.
038600     MOVE "N" TO WK-C-FOUND-NONSPACE-SW.
038700     PERFORM E111-BACK-UP-ONE
038800        THRU E111-BACK-UP-ONE-EX
038900         UNTIL WK-C-FOUND-NONSPACE
039000            OR WK-C-BACK-IX = 0.
039100     MOVE WK-C-BACK-IX TO WK-C-ID-LEN.
039200 E110-TRIMMED-ID-LENGTH-EX.
039300     EXIT.
039400
039500 E111-BACK-UP-ONE.
039600     IF CFRVLNK-RULE-ID (CFRVLNK-RULE-IX) (WK-C-BACK-IX:1)
039700           NOT = SPACE
039800        SET WK-C-FOUND-NONSPACE TO TRUE
039900     ELSE
040000        SUBTRACT 1 FROM WK-C-BACK-IX
040100     END-IF.
040200 E111-BACK-UP-ONE-EX.
040300     EXIT.
040400
040500*-----------------------------------------------------------------
040600* BUSINESS RULE 7 - MONITORING ERRORS NEVER INVENT A DECISION - *
040700* STEP 2'S DECISION STANDS, ONLY THE ENGINE MODE IS FLAGGED.    *
040800*-----------------------------------------------------------------
040900 Y900-ABNORMAL-TERMINATION.
041000     MOVE CFRVLNK-RULE-COUNT TO WK-C-RULE-COUNT-DIAG.
041100     MOVE "DEGRADED"          TO CFRVLNK-OUT-ENGINE-MODE.
041200     MOVE "EVALUATION_ERROR"  TO CFRVLNK-OUT-ERROR-CODE.
041300     MOVE WK-C-IDS-SCRATCH    TO CFRVLNK-OUT-MATCH-IDS.
041400     DISPLAY "CFRVMON - EVALUATION ERROR - DEGRADED - "
041500             "RULE COUNT " WK-C-RULE-COUNT-DIAG-TXT.
041600     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
041700
041800 Z000-END-PROGRAM-ROUTINE.
041900*                        NO FILES OWNED BY THIS ROUTINE
042000*                        RETAINED FOR HOUSE CALL-RETURN SHAPE
042100     CONTINUE.
042200 Z999-END-PROGRAM-ROUTINE-EX.
042300     EXIT.
