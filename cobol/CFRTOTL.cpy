000100* HISTORY OF MODIFICATION:
000200* ======================================================
000300* TAG NAME DATE DESCRIPTION
000400* ------------------------------------------------------
000500* CFR0C1 TMPRVD 11/09/2024 - FRAUD ENGINE BATCH E-REQ
000600*        58560 - ONE CONTROL BREAK RECORD PER
000700*        EVALUATION TYPE, WRITTEN AT END OF RUN
000800* ------------------------------------------------------
000900 01 CFRTOTL-RECORD.
001000     05 CFRTOTL-KEY.
001100        10 CFRTOTL-EVALUATION-TYPE  PIC X(10).
001200*                        AUTH OR MONITORING - THE BREAK KEY
001300     05 CFRTOTL-COUNTS.
001400        10 CFRTOTL-TXNS-READ        PIC 9(09).
001500*                        COUNT OF TRANSACTION RECORDS PROCESSED
001600        10 CFRTOTL-APPROVE-COUNT    PIC 9(09).
001700        10 CFRTOTL-DECLINE-COUNT    PIC 9(09).
001800        10 CFRTOTL-DEGRADED-COUNT   PIC 9(09).
001900*                        ENGINE-MODE = DEGRADED OR FAIL_OPEN
002000        10 CFRTOTL-TOTAL-AMOUNT     PIC S9(11)V99.
002100*        CFR0C1 - SUM OF TRANSACTION AMOUNTS, THIS TYPE
002200     05 FILLER                      PIC X(21).
