000100* CFRCOND.cpybk
000200     05 CFRCOND-RECORD      PIC X(380).
000300* I-O FORMAT:CFRCONDR  FROM FILE CONDITIONS-IN OF LIBRARY CFRLIB
000400*
000500     05 CFRCONDR  REDEFINES CFRCOND-RECORD.
000600     06 CFRCOND-RULE-ID        PIC X(40).
000700*                        OWNING RULE
000800     06 CFRCOND-SEQ            PIC 9(02).
000900*                        CONDITION ORDER WITHIN THE RULE
001000     06 CFRCOND-FIELD          PIC X(30).
001100*                        TRANSACTION FIELD NAME BEING TESTED
001200     06 CFRCOND-OPERATOR       PIC X(10).
001300     88 CFRCOND-OP-EQ                  VALUE "eq".
001400     88 CFRCOND-OP-NE                  VALUE "ne".
001500     88 CFRCOND-OP-GT                  VALUE "gt".
001600     88 CFRCOND-OP-GTE                 VALUE "gte".
001700     88 CFRCOND-OP-LT                  VALUE "lt".
001800     88 CFRCOND-OP-LTE                 VALUE "lte".
001900     88 CFRCOND-OP-IN                  VALUE "in".
002000     88 CFRCOND-OP-NOT-IN               VALUE "not_in".
002100     88 CFRCOND-OP-BETWEEN              VALUE "between".
002200     88 CFRCOND-OP-CONTAINS             VALUE "contains".
002300     88 CFRCOND-OP-STARTS-WITH          VALUE "starts_with".
002400     88 CFRCOND-OP-ENDS-WITH            VALUE "ends_with".
002500     88 CFRCOND-OP-EXISTS               VALUE "exists".
002600     06 CFRCOND-VALUE-1        PIC X(40).
002700*                        FIRST/ONLY COMPARISON VALUE
002800     06 CFRCOND-VALUE-2        PIC X(40).
002900*                        SECOND VALUE - USED BY BETWEEN ONLY
003000     06 CFRCOND-VALUE-LIST     PIC X(200).
003100*                        COMMA LIST - USED BY IN/NOT_IN ONLY
003200     06 FILLER                 PIC X(18).
003300*                        RESERVED FOR FUTURE CONDITION ATTRIBUTES
003400
003500* CFR1F07 - ALTERNATE VIEW CFRCOND-RANGER REMOVED, 13/12/2024 -
003600*           NEVER REFERENCED, BETWEEN USES VALUE-1/VALUE-2 OF
003700*           CFRCONDR DIRECTLY VIA CFRVCOND B090.
