000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      CFRVAUTH.
000300 AUTHOR.          ACNRJR.
000400 INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
000500 DATE-WRITTEN.    11 APR 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : AUTH EVALUATOR. SCANS THE IN-MEMORY RULE TABLE IN
001100*              DESCENDING PRIORITY ORDER (ALREADY SORTED BY
001200*              GHOCFRDRV) AND STOPS AT THE FIRST ENABLED RULE
001300*              WHOSE CONDITIONS ALL MATCH (FIRST MATCH WINS).
001400*              APPLIES THE VELOCITY OVERRIDE, IF ANY, TO THE
001500*              MATCHED RULE BEFORE RETURNING. NO MATCH DEFAULTS
001600*              TO APPROVE. UNEXPECTED ERRORS FAIL OPEN - THIS
001700*              IS THE LIVE AUTHORISATION PATH AND MUST NEVER
001800*              BLOCK MONEY MOVEMENT.
001900*=================================================================
002000*
002100* HISTORY OF AMENDMENT :
002200*=================================================================
002300*
002400* G2BL01 - ACNRJR  - 11/04/1989 - FRAUD ENGINE BATCH PROJECT
002500*                     E-REQUEST# 58114
002600*                     - INITIAL VERSION.
002700*=================================================================
002800*
002900* CFR0E2 - TMPRVD  - 14/11/1994 - E-REQUEST# 58290
003000*                     - ADD VELOCITY OVERRIDE CALL TO CFRVVELO,
003100*                       PREVIOUSLY THE BASE ACTION WAS ALWAYS
003200*                       TAKEN EVEN WHEN A VELOCITY CONFIG WAS
003300*                       PRESENT ON THE MATCHED RULE.
003400*=================================================================
003500*
003600* CFR0E7 - VENL29  - 08/03/1997 - E-REQUEST# 58355
003700*                     - ADD A SAFETY COUNTER AROUND THE
003800*                       CONDITION SCAN AFTER A BAD RULESET
003900*                       LOAD LOOPED THE JOB IN TEST.
004000*=================================================================
004100*
004200* Y2K005 - ACNFAM  - 24/09/1998 - E-REQUEST# 58399
004300*                     - Y2K REMEDIATION - TIMESTAMP FIELD IS
004400*                       PASSED THROUGH AS TEXT ONLY, NOT DATE
004500*                       MATH. NO CHANGE REQUIRED.
004600*=================================================================
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800 01  FILLER                      PIC X(24) VALUE
005900        "** PROGRAM CFRVAUTH **".
006000
006100 01  WK-C-SWITCHES.
006200     05  WK-C-MATCH-FOUND-SW     PIC X(01) VALUE "N".
006300         88  WK-C-MATCH-FOUND              VALUE "Y".
006400     05  WK-C-ALL-COND-TRUE-SW   PIC X(01) VALUE "Y".
006500         88  WK-C-ALL-COND-TRUE            VALUE "Y".
006600     05  FILLER                  PIC X(08).
006700
006800 01  WK-C-WORK-FIELDS.
006900     05  WK-C-EFFECTIVE-ACTION   PIC X(10).
007000     05  WK-C-SAFETY-CTR         PIC 9(05) COMP VALUE ZERO.
007100     05  FILLER                  PIC X(08).
007200
007300*-----------------------------------------------------------------
007400* RULE-COUNT OVERFLOW DIAGNOSTIC - BROKEN OUT FOR THE Y900       *
007500* DISPLAY MESSAGE WHEN THE TABLE FROM GHOCFRDRV IS OVERSIZE.     *
007600*-----------------------------------------------------------------
007700 01  WK-C-RULE-COUNT-DIAG        PIC 9(05) VALUE ZERO.
007800 01  WK-C-RULE-COUNT-DIAG-R REDEFINES WK-C-RULE-COUNT-DIAG.
007900     05  WK-C-RULE-COUNT-DIAG-TXT PIC X(05).
008000
008100*-----------------------------------------------------------------
008200* CFRVCOND CALL AREA - MIRRORS WS-L-CFRVCOND-LINK FIELD FOR     *
008300* FIELD. CFRVCOND CARRIES ITS OWN INLINE LINKAGE, NOT A SHARED  *
008400* COPYBOOK, SO EVERY CALLER RE-DECLARES THE SAME SHAPE HERE.    *
008500*-----------------------------------------------------------------
008600 01  WK-C-VCOND-AREA.
008700     05  WK-C-VCOND-FIELD-VALUE  PIC X(100).
008800     05  WK-C-VCOND-FIELD-NUMV REDEFINES
008900             WK-C-VCOND-FIELD-VALUE.
009000         10  FILLER              PIC X(89).
009100         10  WK-C-VCOND-FIELD-NUM PIC S9(09)V99.
009200     05  WK-C-VCOND-OPERATOR     PIC X(10).
009300     05  WK-C-VCOND-VALUE-1      PIC X(40).
009400     05  WK-C-VCOND-VALUE-2      PIC X(40).
009500     05  WK-C-VCOND-VALUE-LIST   PIC X(200).
009600     05  WK-C-VCOND-MATCHED-SW   PIC X(01).
009700         88  WK-C-VCOND-MATCHED            VALUE "Y".
009800         88  WK-C-VCOND-NOT-MATCHED        VALUE "N".
009900     05  FILLER                  PIC X(09).
010000
010100*-----------------------------------------------------------------
010200* CFRVVELO CALL AREA - MIRRORS WS-L-CFRVVELO-LINK.              *
010300*-----------------------------------------------------------------
010400 01  WK-C-VVELO-AREA.
010500     05  WK-C-VVELO-MODE         PIC X(10).
010600     05  WK-C-VVELO-KEY          PIC X(100).
010700     05  WK-C-VVELO-WINDOW       PIC 9(09).
010800     05  WK-C-VVELO-THRESHOLD    PIC 9(09).
010900     05  WK-C-VVELO-COUNT        PIC 9(09).
011000     05  WK-C-VVELO-THRESH-MET-SW PIC X(01).
011100         88  WK-C-VVELO-THRESH-MET         VALUE "Y".
011200     05  WK-C-VVELO-STORE-ERR-SW PIC X(01).
011300         88  WK-C-VVELO-STORE-ERROR        VALUE "Y".
011400     05  FILLER                  PIC X(08).
011500
011600*-----------------------------------------------------------------
011700* ALTERNATE VIEW - FIRST 64 BYTES OF THE VELOCITY GROUPING KEY, *
011800* USED TO SKIP THE CFRVVELO CALL WHEN THE RESOLVED KEY TURNS    *
011900* OUT TO BE BLANK (NO GROUPING VALUE ON THIS TRANSACTION).      *
012000*-----------------------------------------------------------------
012100 01  WK-C-VVELO-KEY-PARTS REDEFINES WK-C-VVELO-KEY.
012200     05  WK-C-VVELO-KEY-FIRST    PIC X(64).
012300     05  FILLER                  PIC X(36).
012400
012500****************
012600 LINKAGE SECTION.
012700****************
012800     COPY CFRVLNK.
012900
013000****************************************
013100 PROCEDURE DIVISION USING CFRVLNK-AREA.
013200****************************************
013300 MAIN-MODULE.
013400     PERFORM A000-PROCESS-CALLED-ROUTINE
013500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z999-END-PROGRAM-ROUTINE-EX.
013800 GOBACK.
013900
014000*-----------------------------------------------------------------
014100*
014200 A000-PROCESS-CALLED-ROUTINE.
014300*-----------------------------------------------------------------
014400*
014500     MOVE "NORMAL" TO CFRVLNK-OUT-ENGINE-MODE.
014600     MOVE SPACES   TO CFRVLNK-OUT-ERROR-CODE.
014700     MOVE SPACES   TO CFRVLNK-OUT-MATCH-IDS.
014800     MOVE SPACES   TO CFRVLNK-OUT-MATCH-ACTION.
014900     MOVE ZERO     TO CFRVLNK-OUT-MATCH-COUNT.
015000     MOVE "N"      TO WK-C-MATCH-FOUND-SW.
015100     MOVE ZERO     TO WK-C-SAFETY-CTR.
015200
015300     IF CFRVLNK-RULE-COUNT > 50
015400        GO TO Y900-ABNORMAL-TERMINATION
015500     END-IF.
015600
015700     SET CFRVLNK-RULE-IX TO 1.
015800     PERFORM B100-SCAN-ONE-RULE
015900        THRU B100-SCAN-ONE-RULE-EX
016000         UNTIL WK-C-MATCH-FOUND
016100            OR CFRVLNK-RULE-IX > CFRVLNK-RULE-COUNT.
016200
016300     IF WK-C-MATCH-FOUND
016400        MOVE 1 TO CFRVLNK-OUT-MATCH-COUNT
016500        MOVE CFRVLNK-RULE-ID (CFRVLNK-RULE-IX)
016600                      TO CFRVLNK-OUT-MATCH-IDS
016700        MOVE WK-C-EFFECTIVE-ACTION
016800                      TO CFRVLNK-OUT-MATCH-ACTION
016900        MOVE WK-C-EFFECTIVE-ACTION
017000                      TO CFRVLNK-OUT-DECISION
017100     ELSE
017200        MOVE "APPROVE" TO CFRVLNK-OUT-DECISION
017300        MOVE ZERO      TO CFRVLNK-OUT-MATCH-COUNT
017400     END-IF.
017500 A099-PROCESS-CALLED-ROUTINE-EX.
017600     EXIT.
017700
017800*-----------------------------------------------------------------
017900* ONE RULE - SKIP IF DISABLED, OTHERWISE AND ITS CONDITIONS     *
018000* AND, ON A FULL MATCH, APPLY THE VELOCITY OVERRIDE.            *
018100*-----------------------------------------------------------------
018200 B100-SCAN-ONE-RULE.
018300     IF CFRVLNK-RULE-ENABLED (CFRVLNK-RULE-IX) = "Y"
018400        PERFORM C100-EVALUATE-RULE-CONDITIONS
018500           THRU C100-EVALUATE-RULE-CONDITIONS-EX
018600        IF WK-C-ALL-COND-TRUE
018700           MOVE CFRVLNK-RULE-ACTION (CFRVLNK-RULE-IX)
018800                         TO WK-C-EFFECTIVE-ACTION
018900           IF CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX)
019000                         NOT = SPACES
019100              PERFORM D100-APPLY-VELOCITY-OVERRIDE
019200                 THRU D100-APPLY-VELOCITY-OVERRIDE-EX
019300           END-IF
019400           MOVE "Y" TO WK-C-MATCH-FOUND-SW
019500        ELSE
019600           SET CFRVLNK-RULE-IX UP BY 1
019700        END-IF
019800     ELSE
019900        SET CFRVLNK-RULE-IX UP BY 1
020000     END-IF.
020100 B100-SCAN-ONE-RULE-EX.
020200     EXIT.
020300
020400*-----------------------------------------------------------------
020500* BUSINESS RULE 1 - AND OVER EVERY CONDITION OWNED BY THE RULE  *
020600* CURRENTLY POINTED TO BY CFRVLNK-RULE-IX. THE CONDITION TABLE  *
020700* IS NOT GROUPED BY RULE SO EVERY ROW OWNED BY ANOTHER RULE IS  *
020800* SKIPPED ON THE WAY THROUGH.                                  *
020900*-----------------------------------------------------------------
021000 C100-EVALUATE-RULE-CONDITIONS.
021100     MOVE "Y" TO WK-C-ALL-COND-TRUE-SW.
021200     SET CFRVLNK-COND-IX TO 1.
021300     PERFORM C110-CHECK-ONE-CONDITION
021400        THRU C110-CHECK-ONE-CONDITION-EX
021500         UNTIL NOT WK-C-ALL-COND-TRUE
021600            OR CFRVLNK-COND-IX > CFRVLNK-COND-COUNT.
021700 C100-EVALUATE-RULE-CONDITIONS-EX.
021800     EXIT.
021900
022000 C110-CHECK-ONE-CONDITION.
022100     ADD 1 TO WK-C-SAFETY-CTR.
022200     IF WK-C-SAFETY-CTR > 20000                                     CFR0E7
022300        GO TO Y900-ABNORMAL-TERMINATION
022400     END-IF.
022500
022600     IF CFRVLNK-COND-RULE-ID (CFRVLNK-COND-IX)
022700           = CFRVLNK-RULE-ID (CFRVLNK-RULE-IX)
022800        PERFORM D200-RESOLVE-FIELD-VALUE
022900           THRU D200-RESOLVE-FIELD-VALUE-EX
023000        MOVE CFRVLNK-COND-OPERATOR (CFRVLNK-COND-IX)
023100                      TO WK-C-VCOND-OPERATOR
023200        MOVE CFRVLNK-COND-VALUE-1 (CFRVLNK-COND-IX)
023300                      TO WK-C-VCOND-VALUE-1
023400        MOVE CFRVLNK-COND-VALUE-2 (CFRVLNK-COND-IX)
023500                      TO WK-C-VCOND-VALUE-2
023600        MOVE CFRVLNK-COND-VALUE-LIST (CFRVLNK-COND-IX)
023700                      TO WK-C-VCOND-VALUE-LIST
023800        CALL "CFRVCOND" USING WK-C-VCOND-AREA
023900        IF WK-C-VCOND-NOT-MATCHED
024000           MOVE "N" TO WK-C-ALL-COND-TRUE-SW
024100        END-IF
024200     END-IF.
024300     SET CFRVLNK-COND-IX UP BY 1.
024400 C110-CHECK-ONE-CONDITION-EX.
024500     EXIT.
024600
024700*-----------------------------------------------------------------
024800* BUSINESS RULE 6 - VELOCITY OVERRIDE, LIVE (INCREMENTING) MODE *
024900* FOR AUTH. A COUNTER STORE FAILURE DEGRADES, NOT FAILS OPEN -  *
025000* THE BASE ACTION STANDS UNCHANGED.                            *
025100*-----------------------------------------------------------------
025200 D100-APPLY-VELOCITY-OVERRIDE.
025300     MOVE "AUTH" TO WK-C-VVELO-MODE.
025400     PERFORM D210-RESOLVE-VELOCITY-KEY
025500        THRU D210-RESOLVE-VELOCITY-KEY-EX.
025600
025700     IF WK-C-VVELO-KEY-FIRST = SPACES
025800        GO TO D100-APPLY-VELOCITY-OVERRIDE-EX
025900     END-IF.
026000
026100     MOVE CFRVLNK-RULE-VEL-WINDOW (CFRVLNK-RULE-IX)
026200                   TO WK-C-VVELO-WINDOW.
026300     MOVE CFRVLNK-RULE-VEL-THRESH (CFRVLNK-RULE-IX)
026400                   TO WK-C-VVELO-THRESHOLD.
026500     CALL "CFRVVELO" USING WK-C-VVELO-AREA.
026600
026700     IF WK-C-VVELO-STORE-ERROR
026800        MOVE "DEGRADED"          TO CFRVLNK-OUT-ENGINE-MODE
026900        MOVE "REDIS_UNAVAILABLE" TO CFRVLNK-OUT-ERROR-CODE
027000     ELSE
027100        IF WK-C-VVELO-THRESH-MET
027200           MOVE CFRVLNK-RULE-VEL-ACTION (CFRVLNK-RULE-IX)
027300                         TO WK-C-EFFECTIVE-ACTION
027400        END-IF
027500     END-IF.
027600 D100-APPLY-VELOCITY-OVERRIDE-EX.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000* RESOLVE THE NAMED CONDITION FIELD TO ITS VALUE ON THE CURRENT *
028100* TRANSACTION. AMOUNT IS THE ONLY NUMERIC-NATURED FIELD AND IS *
028200* PLACED IN THE NUMERIC OVERLAY, NOT THE TEXT PORTION, SO GT/   *
028300* GTE/LT/LTE/BETWEEN COMPARE CORRECTLY IN CFRVCOND.             *
028400*-----------------------------------------------------------------
028500 D200-RESOLVE-FIELD-VALUE.
028600     MOVE SPACES TO WK-C-VCOND-FIELD-VALUE.
028700     EVALUATE CFRVLNK-COND-FIELD (CFRVLNK-COND-IX)
028800        WHEN "transaction_id"
028900           MOVE CFRVLNK-TRAN-ID        TO
029000                         WK-C-VCOND-FIELD-VALUE
029100        WHEN "card_hash"
029200           MOVE CFRVLNK-TRAN-CARD-HASH TO
029300                         WK-C-VCOND-FIELD-VALUE
029400        WHEN "amount"
029500           MOVE CFRVLNK-TRAN-AMOUNT    TO
029600                         WK-C-VCOND-FIELD-NUM
029700        WHEN "currency"
029800           MOVE CFRVLNK-TRAN-CURRENCY  TO
029900                         WK-C-VCOND-FIELD-VALUE
030000        WHEN "country_code"
030100           MOVE CFRVLNK-TRAN-COUNTRY   TO
030200                         WK-C-VCOND-FIELD-VALUE
030300        WHEN "transaction_type"
030400           MOVE CFRVLNK-TRAN-TYPE      TO
030500                         WK-C-VCOND-FIELD-VALUE
030600        WHEN "merchant_id"
030700           MOVE CFRVLNK-TRAN-MERCH-ID  TO
030800                         WK-C-VCOND-FIELD-VALUE
030900        WHEN "merchant_name"
031000           MOVE CFRVLNK-TRAN-MERCH-NAME TO
031100                         WK-C-VCOND-FIELD-VALUE
031200        WHEN "merchant_category_code"
031300           MOVE CFRVLNK-TRAN-MCC       TO
031400                         WK-C-VCOND-FIELD-VALUE
031500        WHEN "device_id"
031600           MOVE CFRVLNK-TRAN-DEVICE-ID TO
031700                         WK-C-VCOND-FIELD-VALUE
031800        WHEN "decision"
031900           MOVE CFRVLNK-TRAN-DECISION  TO
032000                         WK-C-VCOND-FIELD-VALUE
032100        WHEN "timestamp"
032200           MOVE CFRVLNK-TRAN-TIMESTAMP TO
032300                         WK-C-VCOND-FIELD-VALUE
032400        WHEN OTHER
032500           CONTINUE
032600     END-EVALUATE.
032700 D200-RESOLVE-FIELD-VALUE-EX.
032800     EXIT.
032900
033000*-----------------------------------------------------------------
033100* VELOCITY GROUPING KEY - SAME FIELD-NAME LOOKUP AS ABOVE BUT   *
033200* ALWAYS TEXT (CARD-HASH STYLE KEYS ARE NEVER NUMERIC).         *
033300*-----------------------------------------------------------------
033400 D210-RESOLVE-VELOCITY-KEY.
033500     MOVE SPACES TO WK-C-VVELO-KEY.
033600     EVALUATE CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX)
033700        WHEN "transaction_id"
033800           MOVE CFRVLNK-TRAN-ID        TO WK-C-VVELO-KEY
033900        WHEN "card_hash"
034000           MOVE CFRVLNK-TRAN-CARD-HASH TO WK-C-VVELO-KEY
034100        WHEN "merchant_id"
034200           MOVE CFRVLNK-TRAN-MERCH-ID  TO WK-C-VVELO-KEY
034300        WHEN "device_id"
034400           MOVE CFRVLNK-TRAN-DEVICE-ID TO WK-C-VVELO-KEY
034500        WHEN OTHER
034600           CONTINUE
034700     END-EVALUATE.
034800 D210-RESOLVE-VELOCITY-KEY-EX.
034900     EXIT.
035000
035100*-----------------------------------------------------------------
035200* BUSINESS RULE 5/7 - ANY UNEXPECTED ERROR (A CORRUPT OR        *
035300* OVERSIZE RULE/CONDITION TABLE) FAILS OPEN. THIS IS A          *
035400* GRACEFUL DEGRADE, NOT A TRUE ABEND - CONTROL RETURNS TO THE   *
035500* CALLER WITH AN APPROVE DECISION, IT DOES NOT EXIT PROGRAM.    *
035600*-----------------------------------------------------------------
035700 Y900-ABNORMAL-TERMINATION.
035800     MOVE CFRVLNK-RULE-COUNT TO WK-C-RULE-COUNT-DIAG.
035900     MOVE "FAIL_OPEN"        TO CFRVLNK-OUT-ENGINE-MODE.
036000     MOVE "EVALUATION_ERROR" TO CFRVLNK-OUT-ERROR-CODE.
036100     MOVE "APPROVE"          TO CFRVLNK-OUT-DECISION.
036200     MOVE ZERO               TO CFRVLNK-OUT-MATCH-COUNT.
036300     MOVE SPACES             TO CFRVLNK-OUT-MATCH-IDS.
036400     MOVE SPACES             TO CFRVLNK-OUT-MATCH-ACTION.
036500     DISPLAY "CFRVAUTH - EVALUATION ERROR - FAIL OPEN - "
036600             "RULE COUNT " WK-C-RULE-COUNT-DIAG-TXT.
036700     GO TO A099-PROCESS-CALLED-ROUTINE-EX.
036800
036900 Z000-END-PROGRAM-ROUTINE.
037000*                        NO FILES OWNED BY THIS ROUTINE
037100*                        RETAINED FOR HOUSE CALL-RETURN SHAPE
037200     CONTINUE.
037300 Z999-END-PROGRAM-ROUTINE-EX.
037400     EXIT.
