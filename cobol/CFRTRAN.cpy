000100*****************************************************************
000200* CFRTRAN.cpybk
000300*      WORKING STORAGE FORMAT FOR THE INBOUND CARD-TRANSACTION
000400*      RECORD USED BY THE FRAUD RULE ENGINE BATCH SUITE. LAID
000500*      OUT FOR BOTH THE AUTH AND MONITORING EVALUATION PATHS.
000600*****************************************************************
000700* MODIFICATION HISTORY                                          *
000800*****************************************************************
000900* TAG    DATE     DEV    DESCRIPTION                             *
001000*------- -------- ------ ----------------------------------------*
001100* CFR0A1  03/02/24 TMPRVD - FRAUD ENGINE BATCH PROJECT            
001200*                       - E-REQUEST# 58114                       *
001300*                       - INITIAL VERSION, CARRIES THE SAME      *
001400*                         FIELD SET AS THE UPSTREAM AUTH API.    *
001500*-----------------------------------------------------------------
001600* CFR0B1  19/07/24 ACNFAM - E-REQUEST# 58402                     *
001700*                       - MONITORING REPLAY PHASE                *
001800*                       - ADD CFRTRAN-DECISION FOR REPLAY OF      
001900*                         UPSTREAM AUTH OUTCOME                  *
002000*-----------------------------------------------------------------
002100 01  CFRTRAN-RECORD.
002200     05  CFRTRAN-TRANSACTION-ID       PIC X(36).
002300*                        UNIQUE TRANSACTION IDENTIFIER
002400     05  CFRTRAN-CARD-HASH            PIC X(64).
002500*                        HASHED CARD/ACCOUNT ID - VELOCITY KEY
002600     05  CFRTRAN-AMOUNT               PIC S9(9)V99.
002700*                        TRANSACTION AMOUNT, REFUNDS NEGATIVE
002800     05  CFRTRAN-CURRENCY             PIC X(03).
002900*                        ISO CURRENCY CODE
003000     05  CFRTRAN-COUNTRY-CODE         PIC X(02).
003100*                        ISO COUNTRY CODE OF THE TRANSACTION
003200     05  CFRTRAN-TRANSACTION-TYPE     PIC X(20).
003300*                        PURCHASE/AUTHORIZATION/REFUND/ETC
003400     05  CFRTRAN-MERCHANT-ID          PIC X(40).
003500     05  CFRTRAN-MERCHANT-NAME        PIC X(100).
003600     05  CFRTRAN-MERCHANT-CAT-CODE    PIC X(04).
003700*                        MCC CODE
003800     05  CFRTRAN-DEVICE-ID            PIC X(40).
003900*                        ORIGINATING DEVICE ID, MAY BE BLANK
004000* CFR0B1
004100     05  CFRTRAN-DECISION             PIC X(10).
004200*                        MONITORING ONLY - UPSTREAM AUTH DECISION
004300     05  CFRTRAN-TIMESTAMP            PIC X(26).
004400*                        ISO-8601 TRANSACTION TIMESTAMP
004500     05  FILLER                       PIC X(44).
004600*                        RESERVED FOR FUTURE TAG EXPANSION
004700
004800*-----------------------------------------------------------------
004900* ALTERNATE VIEW - RAW RECORD FOR BULK MOVES/STRING BUILDS        
005000*-----------------------------------------------------------------
005100 01  CFRTRAN-RAW REDEFINES CFRTRAN-RECORD.
005200     05  CFRTRAN-RAW-LINE             PIC X(400).
005300
005400*-----------------------------------------------------------------
005500* ALTERNATE VIEW - ISO-8601 TIMESTAMP BROKEN OUT BY COMPONENT     
005600*-----------------------------------------------------------------
005700 01  CFRTRAN-TS-PARTS REDEFINES CFRTRAN-RECORD.
005800     05  FILLER                       PIC X(330).
005900     05  CFRTRAN-TS-YEAR               PIC X(04).
006000     05  CFRTRAN-TS-DASH1              PIC X(01).
006100     05  CFRTRAN-TS-MONTH              PIC X(02).
006200     05  CFRTRAN-TS-DASH2              PIC X(01).
006300     05  CFRTRAN-TS-DAY                PIC X(02).
006400     05  CFRTRAN-TS-TAIL               PIC X(16).
006500     05  FILLER                       PIC X(44).
