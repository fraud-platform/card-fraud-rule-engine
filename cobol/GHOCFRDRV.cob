000100 IDENTIFICATION DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.      GHOCFRDRV IS INITIAL.
000400 AUTHOR.          R J RAMASAMY.
000500 INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
000600 DATE-WRITTEN.    03 FEB 1989.
000700 DATE-COMPILED.
000800 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*DESCRIPTION : FRAUD RULE ENGINE - BATCH DRIVER. LOADS THE
001100*              RULE AND CONDITION TABLES ONCE, THEN READS
001200*              TRANSACTIONS-IN ONE CARD TRANSACTION AT A TIME,
001300*              CALLS CFRVDISP TO OBTAIN A DECISION AND WRITES
001400*              DECISIONS-OUT.  ACCUMULATES THE END OF RUN
001500*              TOTALS AND WRITES RUN-TOTALS-OUT.
001600*
001700*              UPSI-0 OFF = AUTH EVALUATION RUN.
001800*              UPSI-0 ON  = MONITORING (REPLAY) RUN.
001900*-----------------------------------------------------------------
002000* HISTORY OF AMENDMENT :
002100*-----------------------------------------------------------------
002200* RJR000 - ACNRJR - 03/02/1989 - FRAUD ENGINE BATCH PROJECT
002300*                    E-REQUEST# 58114
002400*                    INITIAL VERSION.
002500*-----------------------------------------------------------------
002600* RJR010 - ACNRJR - 11/11/1991 - E-REQUEST# 58226
002700*                    ADD INSERTION SORT OF RULE TABLE BY
002800*                    DESCENDING PRIORITY AT LOAD TIME SO THE
002900*                    AUTH EVALUATOR CAN STOP AT FIRST MATCH.
003000*-----------------------------------------------------------------
003100* TMPRVD  - TMPRVD - 14/09/1995 - E-REQUEST# 58314
003200*                    CONDITIONS-IN NOW LOADED WHOLE IN Z150,
003300*                    WAS PER-RULE RE-READ, TOO SLOW ON LARGE
003400*                    RULESETS.
003500*-----------------------------------------------------------------
003600* Y2K001  - ACNFAM - 21/09/1998 - E-REQUEST# 58399
003700*                    Y2K REMEDIATION - WK-C-RUN-DATE-YMD
003800*                    EXPANDED, WINDOWING REMOVED FROM RUN
003900*                    DATE DISPLAY.
004000*-----------------------------------------------------------------
004100* CFR0C1  - TMPRVD - 11/09/2024 - E-REQUEST# 58560
004200*                    ONE RUN-TOTALS RECORD PER EVALUATION TYPE,
004300*                    WRITTEN AT END OF RUN, SEE Z200.
004400*-----------------------------------------------------------------
004500* ACNFAM  - ACNFAM - 19/07/2024 - E-REQUEST# 58402
004600*                    MONITORING REPLAY MODE ADDED - UPSI-0.
004700*-----------------------------------------------------------------
004800* CFR1E06 - TMPRVD - 13/12/2024 - E-REQUEST# 58571
004900*                    Z200 WAS WRITING BOTH TABLE ENTRIES EVERY
005000*                    RUN, SO THE TYPE NOT PROCESSED THIS RUN
005100*                    GOT A SPURIOUS ALL-ZERO RECORD.  Z200 NOW
005200*                    WRITES ONLY THE ENTRY FOR THE TYPE THIS
005300*                    RUN ACTUALLY PROCESSED, PER UPSI-0.
005400*-----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                   UPSI-0 IS UPSI-SWITCH-0
006100                     ON  STATUS IS U0-MONITORING-RUN
006200                     OFF STATUS IS U0-AUTH-RUN.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT TRANSACTIONS-IN ASSIGN TO TRANSACTIONS-IN
006600        ORGANIZATION IS SEQUENTIAL
006700        ACCESS MODE IS SEQUENTIAL
006800     FILE STATUS IS WK-C-FILE-STATUS.
006900     SELECT RULES-IN        ASSIGN TO RULES-IN
007000        ORGANIZATION IS SEQUENTIAL
007100        ACCESS MODE IS SEQUENTIAL
007200     FILE STATUS IS WK-C-FILE-STATUS.
007300     SELECT CONDITIONS-IN   ASSIGN TO CONDITIONS-IN
007400        ORGANIZATION IS SEQUENTIAL
007500        ACCESS MODE IS SEQUENTIAL
007600     FILE STATUS IS WK-C-FILE-STATUS.
007700     SELECT DECISIONS-OUT   ASSIGN TO DECISIONS-OUT
007800        ORGANIZATION IS SEQUENTIAL
007900        ACCESS MODE IS SEQUENTIAL
008000     FILE STATUS IS WK-C-FILE-STATUS.
008100     SELECT RUN-TOTALS-OUT  ASSIGN TO RUN-TOTALS-OUT
008200        ORGANIZATION IS SEQUENTIAL
008300        ACCESS MODE IS SEQUENTIAL
008400     FILE STATUS IS WK-C-FILE-STATUS.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  TRANSACTIONS-IN
008800     LABEL RECORDS ARE OMITTED.
008900     COPY CFRTRAN.
009000 FD  RULES-IN
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS WK-C-RULES-IN.
009300 01  WK-C-RULES-IN.
009400     COPY CFRRULE.
009500 FD  CONDITIONS-IN
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS WK-C-CONDITIONS-IN.
009800 01  WK-C-CONDITIONS-IN.
009900     COPY CFRCOND.
010000 FD  DECISIONS-OUT
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS WK-C-DECISIONS-OUT.
010300 01  WK-C-DECISIONS-OUT.
010400     COPY CFRDCSN.
010500 FD  RUN-TOTALS-OUT
010600     LABEL RECORDS ARE OMITTED.
010700     COPY CFRTOTL.
010800 WORKING-STORAGE SECTION.
010900 01  FILLER                      PIC X(24) VALUE
011000     "** PROGRAM GHOCFRDRV **".
011100
011200 01  WK-C-FILE-STATUS            PIC X(02).
011300     88  WK-C-SUCCESSFUL                   VALUE "00".
011400     88  WK-C-END-OF-FILE                  VALUE "10".
011500
011600 01  WK-C-SWITCHES.
011700     05  WK-C-EOF-TRAN-SW        PIC X(01) VALUE "N".
011800         88  WK-C-EOF-TRAN                 VALUE "Y".
011900     05  WK-C-EOF-RULE-SW        PIC X(01) VALUE "N".
012000         88  WK-C-EOF-RULE                 VALUE "Y".
012100     05  WK-C-EOF-COND-SW        PIC X(01) VALUE "N".
012200         88  WK-C-EOF-COND                 VALUE "Y".
012300     05  FILLER                  PIC X(05).
012400
012500*-----------------------------------------------------------------
012600* RULESET IDENTITY - ONE RULESET PER RUN, STAMPED ON EVERY       *
012700* DECISION RECORD WRITTEN IN B300.                               *
012800*-----------------------------------------------------------------
012900 01  WK-C-RULESET-IDENTITY.
013000     05  WK-C-RULESET-KEY        PIC X(40) VALUE
013100         "CARD-FRAUD-RULES".
013200     05  WK-C-RULESET-VERSION    PIC 9(05) VALUE 1.
013300     05  FILLER                  PIC X(05).
013400
013500 01  WK-C-RULE-SORT-AREA.
013600     05  WK-C-SORT-IX            PIC 9(03) COMP VALUE ZERO.
013700     05  WK-C-INS-IX             PIC 9(03) COMP VALUE ZERO.
013800     05  FILLER                  PIC X(10).
013900
014000*-----------------------------------------------------------------
014100* END-OF-RUN TOTALS - ONE TABLE ENTRY PER EVALUATION TYPE        *
014200*-----------------------------------------------------------------
014300 01  WK-C-TOTALS-TABLE.
014400     05  WK-C-TOTL-ENTRY OCCURS 2 TIMES
014500             INDEXED BY WK-C-TOTL-IX.
014600         10  WK-C-TOTL-TYPE          PIC X(10).
014700         10  WK-C-TOTL-TXNS-READ     PIC 9(09) COMP.
014800         10  WK-C-TOTL-APPROVE-CNT   PIC 9(09) COMP.
014900         10  WK-C-TOTL-DECLINE-CNT   PIC 9(09) COMP.
015000         10  WK-C-TOTL-DEGRADED-CNT  PIC 9(09) COMP.
015100         10  WK-C-TOTL-AMOUNT        PIC S9(11)V99 COMP-3.
015200         10  FILLER                  PIC X(08).
015300
015400 01  WK-C-RUN-DATE-AREA.
015500     05  WK-C-RUN-DATE-YMD       PIC X(08).
015600     05  WK-C-RUN-DATE-NUM REDEFINES WK-C-RUN-DATE-YMD
015700                                 PIC 9(08).
015800
015900*-----------------------------------------------------------------
016000* SHARED CALL INTERFACE - CARRIES THE RULE AND CONDITION TABLES  *
016100* AND ONE TRANSACTION TO CFRVDISP BY REFERENCE.                  *
016200*-----------------------------------------------------------------
016300     COPY CFRVLNK.
016400
016500 PROCEDURE DIVISION.
016600*-----------------------------------------------------------------
016700 MAIN-MODULE.
016800     PERFORM A000-INITIALISE-RUN
016900        THRU A099-INITIALISE-RUN-EX.
017000     PERFORM B000-PROCESS-TRANSACTIONS
017100        THRU B099-PROCESS-TRANSACTIONS-EX
017200         UNTIL WK-C-EOF-TRAN.
017300     PERFORM Z200-WRITE-RUN-TOTALS
017400        THRU Z299-WRITE-RUN-TOTALS-EX.
017500     PERFORM Z000-END-PROGRAM-ROUTINE
017600        THRU Z999-END-PROGRAM-ROUTINE-EX.
017700     GOBACK.
017800
017900*-----------------------------------------------------------------
018000 A000-INITIALISE-RUN.
018100*-----------------------------------------------------------------
018200     ACCEPT WK-C-RUN-DATE-YMD FROM DATE.
018300     MOVE "AUTH"       TO WK-C-TOTL-TYPE (1).
018400     MOVE "MONITORING" TO WK-C-TOTL-TYPE (2).
018500
018600     IF U0-MONITORING-RUN
018700        MOVE "MONITORING" TO CFRVLNK-MODE
018800     ELSE
018900        MOVE "AUTH"       TO CFRVLNK-MODE
019000     END-IF.
019100     MOVE WK-C-RULESET-KEY     TO CFRVLNK-RULESET-KEY.
019200     MOVE WK-C-RULESET-VERSION TO CFRVLNK-RULESET-VERSION.
019300
019400     OPEN INPUT  RULES-IN.
019500     IF NOT WK-C-SUCCESSFUL
019600        DISPLAY "GHOCFRDRV - OPEN FILE ERROR - RULES-IN"
019700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019800        GO TO Y900-ABNORMAL-TERMINATION
019900     END-IF.
020000     PERFORM Z100-LOAD-RULE-TABLE
020100        THRU Z199-LOAD-RULE-TABLE-EX
020200         UNTIL WK-C-EOF-RULE.
020300     CLOSE RULES-IN.
020400
020500     OPEN INPUT  CONDITIONS-IN.
020600     IF NOT WK-C-SUCCESSFUL
020700        DISPLAY "GHOCFRDRV - OPEN FILE ERROR - CONDITIONS-IN"
020800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900        GO TO Y900-ABNORMAL-TERMINATION
021000     END-IF.
021100     PERFORM Z150-LOAD-CONDITION-TABLE
021200        THRU Z159-LOAD-CONDITION-TABLE-EX
021300         UNTIL WK-C-EOF-COND.
021400     CLOSE CONDITIONS-IN.
021500
021600     OPEN INPUT  TRANSACTIONS-IN.
021700     IF NOT WK-C-SUCCESSFUL
021800        DISPLAY "GHOCFRDRV - OPEN FILE ERROR - TRANSACTIONS-IN"
021900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000        GO TO Y900-ABNORMAL-TERMINATION
022100     END-IF.
022200     OPEN OUTPUT DECISIONS-OUT.
022300     IF NOT WK-C-SUCCESSFUL
022400        DISPLAY "GHOCFRDRV - OPEN FILE ERROR - DECISIONS-OUT"
022500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600        GO TO Y900-ABNORMAL-TERMINATION
022700     END-IF.
022800
022900     PERFORM B010-READ-TRANSACTIONS-IN
023000        THRU B019-READ-TRANSACTIONS-IN-EX.
023100 A099-INITIALISE-RUN-EX.
023200     EXIT.
023300
023400*-----------------------------------------------------------------
023500* RULE TABLE LOAD - INSERTION SORT, DESCENDING CFRRULE-PRIORITY, *
023600* STABLE ON TIES, SO THE AUTH EVALUATOR SCANS HIGHEST-PRIORITY   *
023700* RULES FIRST AND STOPS AT THE FIRST MATCH (BUSINESS RULE 4).    *
023800*-----------------------------------------------------------------
023900 Z100-LOAD-RULE-TABLE.
024000     READ RULES-IN INTO WK-C-RULES-IN
024100         AT END
024200            SET WK-C-EOF-RULE TO TRUE
024300            GO TO Z199-LOAD-RULE-TABLE-EX
024400     END-READ.
024500     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
024600        DISPLAY "GHOCFRDRV - READ FILE ERROR - RULES-IN"
024700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024800        GO TO Y900-ABNORMAL-TERMINATION
024900     END-IF.
025000
025100     MOVE CFRVLNK-RULE-COUNT TO WK-C-SORT-IX.
025200     PERFORM Z110-FIND-INSERT-POINT
025300        THRU Z119-FIND-INSERT-POINT-EX
025400         UNTIL WK-C-SORT-IX = 0.
025500
025600     SET CFRVLNK-RULE-IX TO WK-C-INS-IX.
025700     MOVE CFRRULE-RULE-ID    TO
025800                 CFRVLNK-RULE-ID (CFRVLNK-RULE-IX).
025900     MOVE CFRRULE-ACTION     TO
026000                 CFRVLNK-RULE-ACTION (CFRVLNK-RULE-IX).
026100     MOVE CFRRULE-PRIORITY   TO
026200                 CFRVLNK-RULE-PRIORITY (CFRVLNK-RULE-IX).
026300     MOVE CFRRULE-ENABLED    TO
026400                 CFRVLNK-RULE-ENABLED (CFRVLNK-RULE-IX).
026500     MOVE CFRRULE-COND-COUNT TO
026600                 CFRVLNK-RULE-COND-COUNT (CFRVLNK-RULE-IX).
026700     MOVE CFRRULE-VEL-FIELD  TO
026800                 CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX).
026900     MOVE CFRRULE-VEL-WINDOW-SECS TO
027000                 CFRVLNK-RULE-VEL-WINDOW (CFRVLNK-RULE-IX).
027100     MOVE CFRRULE-VEL-THRESHOLD TO
027200                 CFRVLNK-RULE-VEL-THRESH (CFRVLNK-RULE-IX).
027300     MOVE CFRRULE-VEL-ACTION TO
027400                 CFRVLNK-RULE-VEL-ACTION (CFRVLNK-RULE-IX).
027500     ADD 1 TO CFRVLNK-RULE-COUNT.
027600 Z199-LOAD-RULE-TABLE-EX.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000* SLIDE LOWER-PRIORITY ROWS DOWN ONE SLOT UNTIL THE CORRECT      *
028100* INSERT POINT FOR THE ROW JUST READ IS FOUND.                   *
028200*-----------------------------------------------------------------
028300 Z110-FIND-INSERT-POINT.
028400     IF WK-C-SORT-IX = 0
028500        MOVE 0 TO WK-C-INS-IX
028600        GO TO Z119-FIND-INSERT-POINT-EX
028700     END-IF.
028800
028900     IF CFRVLNK-RULE-PRIORITY (WK-C-SORT-IX) < CFRRULE-PRIORITY
029000        SET CFRVLNK-RULE-IX TO WK-C-SORT-IX
029100        MOVE CFRVLNK-RULE-ID       (CFRVLNK-RULE-IX)
029200           TO CFRVLNK-RULE-ID       (CFRVLNK-RULE-IX + 1)
029300        MOVE CFRVLNK-RULE-ACTION   (CFRVLNK-RULE-IX)
029400           TO CFRVLNK-RULE-ACTION   (CFRVLNK-RULE-IX + 1)
029500        MOVE CFRVLNK-RULE-PRIORITY (CFRVLNK-RULE-IX)
029600           TO CFRVLNK-RULE-PRIORITY (CFRVLNK-RULE-IX + 1)
029700        MOVE CFRVLNK-RULE-ENABLED  (CFRVLNK-RULE-IX)
029800           TO CFRVLNK-RULE-ENABLED  (CFRVLNK-RULE-IX + 1)
029900        MOVE CFRVLNK-RULE-COND-COUNT (CFRVLNK-RULE-IX)
030000           TO CFRVLNK-RULE-COND-COUNT (CFRVLNK-RULE-IX + 1)
030100        MOVE CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX)
030200           TO CFRVLNK-RULE-VEL-FIELD (CFRVLNK-RULE-IX + 1)
030300        MOVE CFRVLNK-RULE-VEL-WINDOW (CFRVLNK-RULE-IX)
030400           TO CFRVLNK-RULE-VEL-WINDOW (CFRVLNK-RULE-IX + 1)
030500        MOVE CFRVLNK-RULE-VEL-THRESH (CFRVLNK-RULE-IX)
030600           TO CFRVLNK-RULE-VEL-THRESH (CFRVLNK-RULE-IX + 1)
030700        MOVE CFRVLNK-RULE-VEL-ACTION (CFRVLNK-RULE-IX)
030800           TO CFRVLNK-RULE-VEL-ACTION (CFRVLNK-RULE-IX + 1)
030900        SUBTRACT 1 FROM WK-C-SORT-IX
031000     ELSE
031100        MOVE WK-C-SORT-IX TO WK-C-INS-IX
031200        MOVE 0 TO WK-C-SORT-IX
031300     END-IF.
031400 Z119-FIND-INSERT-POINT-EX.
031500     EXIT.
031600
031700*-----------------------------------------------------------------
031800* CONDITION TABLE LOAD - NO SORT REQUIRED, CFRVCOND IS DRIVEN    *
031900* BY CFRRULE-RULE-ID/CFRCOND-SEQ LOOKUP FROM THE EVALUATORS.     *
032000*-----------------------------------------------------------------
032100 Z150-LOAD-CONDITION-TABLE.
032200     READ CONDITIONS-IN INTO WK-C-CONDITIONS-IN
032300         AT END
032400            SET WK-C-EOF-COND TO TRUE
032500            GO TO Z159-LOAD-CONDITION-TABLE-EX
032600     END-READ.
032700     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
032800        DISPLAY "GHOCFRDRV - READ FILE ERROR - CONDITIONS-IN"
032900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033000        GO TO Y900-ABNORMAL-TERMINATION
033100     END-IF.
033200
033300     ADD 1 TO CFRVLNK-COND-COUNT.
033400     SET CFRVLNK-COND-IX TO CFRVLNK-COND-COUNT.
033500     MOVE CFRCOND-RULE-ID  TO
033600                 CFRVLNK-COND-RULE-ID (CFRVLNK-COND-IX).
033700     MOVE CFRCOND-SEQ      TO
033800                 CFRVLNK-COND-SEQ (CFRVLNK-COND-IX).
033900     MOVE CFRCOND-FIELD    TO
034000                 CFRVLNK-COND-FIELD (CFRVLNK-COND-IX).
034100     MOVE CFRCOND-OPERATOR TO
034200                 CFRVLNK-COND-OPERATOR (CFRVLNK-COND-IX).
034300     MOVE CFRCOND-VALUE-1  TO
034400                 CFRVLNK-COND-VALUE-1 (CFRVLNK-COND-IX).
034500     MOVE CFRCOND-VALUE-2  TO
034600                 CFRVLNK-COND-VALUE-2 (CFRVLNK-COND-IX).
034700     MOVE CFRCOND-VALUE-LIST TO
034800                 CFRVLNK-COND-VALUE-LIST (CFRVLNK-COND-IX).
034900 Z159-LOAD-CONDITION-TABLE-EX.
035000     EXIT.
035100
035200*-----------------------------------------------------------------
035300 B000-PROCESS-TRANSACTIONS.
035400*-----------------------------------------------------------------
035500     MOVE CFRTRAN-TRANSACTION-ID   TO CFRVLNK-TRAN-ID.
035600     MOVE CFRTRAN-CARD-HASH        TO CFRVLNK-TRAN-CARD-HASH.
035700     MOVE CFRTRAN-AMOUNT           TO CFRVLNK-TRAN-AMOUNT.
035800     MOVE CFRTRAN-CURRENCY         TO CFRVLNK-TRAN-CURRENCY.
035900     MOVE CFRTRAN-COUNTRY-CODE     TO CFRVLNK-TRAN-COUNTRY.
036000     MOVE CFRTRAN-TRANSACTION-TYPE TO CFRVLNK-TRAN-TYPE.
036100     MOVE CFRTRAN-MERCHANT-ID      TO CFRVLNK-TRAN-MERCH-ID.
036200     MOVE CFRTRAN-MERCHANT-NAME    TO CFRVLNK-TRAN-MERCH-NAME.
036300     MOVE CFRTRAN-MERCHANT-CAT-CODE TO CFRVLNK-TRAN-MCC.
036400     MOVE CFRTRAN-DEVICE-ID        TO CFRVLNK-TRAN-DEVICE-ID.
036500     MOVE CFRTRAN-DECISION         TO CFRVLNK-TRAN-DECISION.
036600     MOVE CFRTRAN-TIMESTAMP        TO CFRVLNK-TRAN-TIMESTAMP.
036700
036800     CALL "CFRVDISP" USING CFRVLNK-AREA.
036900
037000     PERFORM B300-BUILD-DECISION-RECORD
037100        THRU B399-BUILD-DECISION-RECORD-EX.
037200     PERFORM B400-ACCUMULATE-TOTALS
037300        THRU B499-ACCUMULATE-TOTALS-EX.
037400
037500     PERFORM B010-READ-TRANSACTIONS-IN
037600        THRU B019-READ-TRANSACTIONS-IN-EX.
037700 B099-PROCESS-TRANSACTIONS-EX.
037800     EXIT.
037900
038000 B010-READ-TRANSACTIONS-IN.
038100     READ TRANSACTIONS-IN
038200         AT END
038300            SET WK-C-EOF-TRAN TO TRUE
038400            GO TO B019-READ-TRANSACTIONS-IN-EX
038500     END-READ.
038600     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-END-OF-FILE
038700        DISPLAY "GHOCFRDRV - READ FILE ERROR - TRANSACTIONS-IN"
038800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038900        GO TO Y900-ABNORMAL-TERMINATION
039000     END-IF.
039100 B019-READ-TRANSACTIONS-IN-EX.
039200     EXIT.
039300
039400*-----------------------------------------------------------------
039500 B300-BUILD-DECISION-RECORD.
039600*-----------------------------------------------------------------
039700     MOVE CFRVLNK-TRAN-ID         TO CFRDCSN-TRANSACTION-ID.
039800     MOVE CFRVLNK-MODE            TO CFRDCSN-EVALUATION-TYPE.
039900     MOVE WK-C-RULESET-KEY        TO CFRDCSN-RULESET-KEY.
040000     MOVE WK-C-RULESET-VERSION    TO CFRDCSN-RULESET-VERSION.
040100     MOVE CFRVLNK-OUT-DECISION    TO CFRDCSN-DECISION.
040200     MOVE CFRVLNK-OUT-ENGINE-MODE TO CFRDCSN-ENGINE-MODE.
040300     MOVE CFRVLNK-OUT-ERROR-CODE  TO CFRDCSN-ENGINE-ERROR-CODE.
040400     MOVE CFRVLNK-OUT-MATCH-COUNT TO CFRDCSN-MATCHED-RULE-CNT.
040500     MOVE CFRVLNK-OUT-MATCH-IDS   TO CFRDCSN-MATCHED-RULE-IDS.
040600     MOVE CFRVLNK-OUT-MATCH-ACTION TO CFRDCSN-MATCHED-RULE-ACTN.
040700
040800     WRITE WK-C-DECISIONS-OUT.
040900     IF NOT WK-C-SUCCESSFUL
041000        DISPLAY "GHOCFRDRV - WRITE FILE ERROR - DECISIONS-OUT"
041100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041200        GO TO Y900-ABNORMAL-TERMINATION
041300     END-IF.
041400 B399-BUILD-DECISION-RECORD-EX.
041500     EXIT.
041600
041700*-----------------------------------------------------------------
041800* BUSINESS RULE 9 - ONE CONTROL BREAK ACCUMULATOR PER EVAL TYPE  *
041900*-----------------------------------------------------------------
042000 B400-ACCUMULATE-TOTALS.
042100     IF U0-MONITORING-RUN
042200        SET WK-C-TOTL-IX TO 2
042300     ELSE
042400        SET WK-C-TOTL-IX TO 1
042500     END-IF.
042600
042700     ADD 1 TO WK-C-TOTL-TXNS-READ (WK-C-TOTL-IX).
042800     ADD CFRVLNK-TRAN-AMOUNT TO WK-C-TOTL-AMOUNT (WK-C-TOTL-IX).
042900
043000     IF CFRVLNK-OUT-DECISION = "APPROVE"
043100        ADD 1 TO WK-C-TOTL-APPROVE-CNT (WK-C-TOTL-IX)
043200     ELSE
043300        IF CFRVLNK-OUT-DECISION = "DECLINE"
043400           ADD 1 TO WK-C-TOTL-DECLINE-CNT (WK-C-TOTL-IX)
043500        END-IF
043600     END-IF.
043700
043800     IF CFRVLNK-OUT-ENGINE-MODE = "FAIL_OPEN"
043900        OR CFRVLNK-OUT-ENGINE-MODE = "DEGRADED"
044000        ADD 1 TO WK-C-TOTL-DEGRADED-CNT (WK-C-TOTL-IX)
044100     END-IF.
044200 B499-ACCUMULATE-TOTALS-EX.
044300     EXIT.
044400
044500*-----------------------------------------------------------------
044600* END OF RUN - WRITE THE RUN-TOTALS-OUT RECORD FOR THE ONE      *
044700* EVALUATION TYPE THIS RUN ACTUALLY PROCESSED, PER UPSI-0.      *
044800* CFR1E06 - ONLY ONE MODE EVER RUNS IN A GIVEN EXECUTION OF     *
044900* THIS PROGRAM, SO ONLY ONE TABLE ENTRY IS WRITTEN.             *
045000*-----------------------------------------------------------------
045100 Z200-WRITE-RUN-TOTALS.
045200     OPEN OUTPUT RUN-TOTALS-OUT.
045300     IF NOT WK-C-SUCCESSFUL
045400        DISPLAY "GHOCFRDRV - OPEN FILE ERROR - RUN-TOTALS-OUT"
045500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045600        GO TO Y900-ABNORMAL-TERMINATION
045700     END-IF.
045800
045900* CFR1E06
046000     IF U0-MONITORING-RUN
046100        SET WK-C-TOTL-IX TO 2
046200     ELSE
046300        SET WK-C-TOTL-IX TO 1
046400     END-IF.
046500     PERFORM Z210-WRITE-ONE-TOTALS-LINE
046600        THRU Z219-WRITE-ONE-TOTALS-LINE-EX.
046700
046800     CLOSE RUN-TOTALS-OUT.
046900 Z299-WRITE-RUN-TOTALS-EX.
047000     EXIT.
047100
047200 Z210-WRITE-ONE-TOTALS-LINE.
047300     MOVE WK-C-TOTL-TYPE         (WK-C-TOTL-IX)
047400        TO CFRTOTL-EVALUATION-TYPE.
047500     MOVE WK-C-TOTL-TXNS-READ    (WK-C-TOTL-IX)
047600        TO CFRTOTL-TXNS-READ.
047700     MOVE WK-C-TOTL-APPROVE-CNT  (WK-C-TOTL-IX)
047800        TO CFRTOTL-APPROVE-COUNT.
047900     MOVE WK-C-TOTL-DECLINE-CNT  (WK-C-TOTL-IX)
048000        TO CFRTOTL-DECLINE-COUNT.
048100     MOVE WK-C-TOTL-DEGRADED-CNT (WK-C-TOTL-IX)
048200        TO CFRTOTL-DEGRADED-COUNT.
048300     MOVE WK-C-TOTL-AMOUNT       (WK-C-TOTL-IX)
048400        TO CFRTOTL-TOTAL-AMOUNT.
048500
048600     WRITE CFRTOTL-RECORD.
048700     IF NOT WK-C-SUCCESSFUL
048800        DISPLAY "GHOCFRDRV - WRITE FILE ERROR - RUN-TOTALS-OUT"
048900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049000        GO TO Y900-ABNORMAL-TERMINATION
049100     END-IF.
049200 Z219-WRITE-ONE-TOTALS-LINE-EX.
049300     EXIT.
049400
049500 Y900-ABNORMAL-TERMINATION.
049600     PERFORM Z000-END-PROGRAM-ROUTINE
049700        THRU Z999-END-PROGRAM-ROUTINE-EX.
049800     GOBACK.
049900
050000 Z000-END-PROGRAM-ROUTINE.
050100     CLOSE TRANSACTIONS-IN DECISIONS-OUT.
050200 Z999-END-PROGRAM-ROUTINE-EX.
050300     EXIT.
