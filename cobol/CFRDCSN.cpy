000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* CFR1B00 14/05/2024 ACNRJR CASH MANAGEMENT ROAD MAP
000500* FRAUD ENGINE BATCH PROJECT (Stream 1)
000600* PCRMAPDLMC-711
000700* Modified to correct record length in copybook
000800* From 354 to 400
000900* - ADD MATCHED-RULE-ACTION FOR VELOCITY OVERRIDE REPORTING
001000* - INCREASE RECORD LEN (ADD RESERVE BLOCK)
001100*****************************************************************
001200* TMPRVD 03/02/2024
001300*****************************************************************
001400* CFR1F07 14/12/2024 TMPRVD E-REQUEST# 58571
001500* REMOVED ALTERNATE VIEW CFRDCSN-OUTCOME - DEAD, NO PROGRAM
001600* REFERENCED IT
001700*****************************************************************
001800
001900* CFR1B00 - LENGTH CORRECTED FROM X(354) TO X(400) BELOW TO
002000*           COVER THE REDEFINES GROUPS ADDED BY THIS CHANGE.
002100 05  CFRDCSN-RECORD               PIC X(400).
002200
002300*****************************************************************
002400* I-O FORMAT: CFRDCSNR
002500* FROM FILE DECISIONS-OUT
002600* FRAUD ENGINE DECISION JOURNAL
002700*****************************************************************
002800
002900 05  CFRDCSNR REDEFINES CFRDCSN-RECORD.
003000
003100* TMPRVD
003200     06  CFRDCSN-TRANSACTION-ID     PIC X(36).
003300*        ECHOES THE INPUT TRANSACTION
003400
003500     06  CFRDCSN-EVALUATION-TYPE    PIC X(10).
003600*        AUTH OR MONITORING
003700
003800     06  CFRDCSN-RULESET-KEY        PIC X(40).
003900*        WHICH RULESET WAS APPLIED
004000
004100     06  CFRDCSN-RULESET-VERSION    PIC 9(05).
004200*        RULESET VERSION NUMBER
004300
004400* TMPRVD
004500     06  CFRDCSN-DECISION           PIC X(10).
004600*        FINAL DECISION - APPROVE OR DECLINE
004700
004800     06  CFRDCSN-ENGINE-MODE        PIC X(10).
004900*        NORMAL / FAIL_OPEN / DEGRADED
005000
005100     06  CFRDCSN-ENGINE-ERROR-CODE  PIC X(30).
005200*        BLANK, OR EVALUATION_ERROR / REDIS_UNAVAILABLE /
005300*        MISSING_DECISION / INVALID_DECISION
005400
005500     06  CFRDCSN-MATCHED-RULE-CNT   PIC 9(03).
005600*        NUMBER OF RULES THAT MATCHED
005700
005800     06  CFRDCSN-MATCHED-RULE-IDS   PIC X(200).
005900*        COMMA LIST OF MATCHED RULE IDS, IN MATCH ORDER
006000
006100* CFR1B00
006200     06  CFRDCSN-MATCHED-RULE-ACTN  PIC X(10).
006300*        ACTION OF THE DECIDING MATCH
006400
006500     06  FILLER                     PIC X(46).
006600*        RESERVED
006700
006800* CFR1F07 - ALTERNATE VIEW CFRDCSN-OUTCOME REMOVED, 13/12/2024 -
006900*           NEVER REFERENCED - GHOCFRDRV B400 ACCUMULATES RUN
007000*           TOTALS DIRECTLY FROM CFRVLNK-OUT-DECISION, NOT FROM
007100*           THE WRITTEN CFRDCSN RECORD.
