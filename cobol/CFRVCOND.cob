000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      CFRVCOND.
000300 AUTHOR.          TYK.
000400 INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
000500 DATE-WRITTEN.    11 JUN 1990.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
000800*______________________________________________________________
000900* DESCRIPTION : CONDITION MATCHER. TESTS ONE CONDITION ROW
001000*               (ONE FIELD, ONE OPERATOR, ONE OR TWO VALUES OR
001100*               A VALUE LIST) AGAINST THE TRANSACTION FIELD
001200*               VALUE HANDED TO IT BY CFRVAUTH OR CFRVMON.
001300*               THE CALLER RESOLVES THE FIELD NAME - THIS
001400*               ROUTINE ONLY KNOWS HOW TO APPLY THE OPERATOR.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* 7Q1CM1  11/06/1990 TYK     - FRAUD ENGINE BATCH PROJECT
001900*                             - E-REQUEST# 58114
002000*                             - INITIAL VERSION - EQ/NE/GT/LT
002100*                               ONLY.
002200*----------------------------------------------------------------
002300* 7Q1CM2  05/03/1993 TMPPYM  - E-REQUEST# 58201
002400*                             - ADD GTE/LTE/BETWEEN
002500*----------------------------------------------------------------
002600* 7Q1CM3  19/08/1996 TMPJAE  - E-REQUEST# 58333
002700*                             - ADD IN/NOT_IN/CONTAINS/
002800*                               STARTS_WITH/ENDS_WITH/EXISTS
002900*----------------------------------------------------------------
003000* Y2K003  21/09/1998 ACNFAM  - E-REQUEST# 58399
003100*                             - Y2K REMEDIATION - NO DATE
003200*                               FIELDS OWNED BY THIS ROUTINE,
003300*                               REVIEWED, NO CHANGE.
003400*----------------------------------------------------------------
003500* CFR1D04 10/12/2024 TMPRVD  - E-REQUEST# 58571
003600*                             - Z810 SCAN BOUND WAS ONE POSITION
003700*                               SHORT - THE LAST VALID 40-BYTE
003800*                               WINDOW IN THE 202-BYTE LIST
003900*                               SCRATCH STARTS AT POSITION 163,
004000*                               NOT 162 - A NEEDLE LANDING AT
004100*                               THE TAIL OF A LONG VALUE LIST
004200*                               COULD BE MISSED BY IN/NOT_IN/
004300*                               CONTAINS.
004400*----------------------------------------------------------------
004500* CFR1D05 11/12/2024 TMPRVD  - E-REQUEST# 58571
004600*                             - EQ/NE ON A NUMERIC FIELD (E.G.
004700*                               AMOUNT) NEVER MATCHED - THEY
004800*                               ONLY COMPARED THE BLANK-PADDED
004900*                               TEXT VIEW. NOW DETECT A NUMERIC
005000*                               FIELD THE SAME WAY GT/LT DO AND
005100*                               COMPARE THROUGH THE NUM OVERLAY.
005200*----------------------------------------------------------------
005300* CFR1D06 15/12/2024 TMPRVD  - E-REQUEST# 58571
005400*                             - STARTS_WITH COMPARED TWO FULL
005500*                               40-BYTE PADDED WINDOWS INSTEAD
005600*                               OF A TRUE PREFIX, FAILING
005700*                               WHENEVER THE FIELD RAN LONGER
005800*                               THAN THE PREFIX. ENDS_WITH
005900*                               SKIPPED ENTIRELY WHEN THE FIELD
006000*                               TRIMMED TO UNDER 40 BYTES. BOTH
006100*                               NOW SIZE THE COMPARE WINDOW TO
006200*                               VALUE-1'S OWN TRIMMED LENGTH -
006300*                               SEE Z830. ALSO, CONTAINS NOW
006400*                               CLEARS BOTH SCRATCH AREAS
006500*                               BEFORE USE, AS Z800 ALREADY
006600*                               DOES FOR IN/NOT_IN, SO A PRIOR
006700*                               CALL'S LEFTOVER BYTES CANNOT
006800*                               FALSE-MATCH.
006900*================================================================
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-AS400.
007300 OBJECT-COMPUTER. IBM-AS400.
007400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800 DATA DIVISION.
007900 WORKING-STORAGE SECTION.
008000 01  FILLER                      PIC X(24) VALUE
008100        "** PROGRAM CFRVCOND **".
008200
008300 01  WS-C-SCAN-AREA.
008400     05  WS-C-SCAN-IX            PIC 9(03) COMP VALUE ZERO.
008500     05  WS-C-SCAN-LEN           PIC 9(03) COMP VALUE ZERO.
008600     05  WS-C-SCAN-LEN2          PIC 9(03) COMP VALUE ZERO.
008700     05  WS-C-FOUND-SW           PIC X(01) VALUE "N".
008800         88  WS-C-FOUND                     VALUE "Y".
008900     05  FILLER                  PIC X(07).
009000
009100*-----------------------------------------------------------------
009200* DELIMITED SCRATCH BUILT FOR THE IN/NOT_IN MEMBERSHIP SEARCH -  *
009300* BOTH THE LIST AND THE FIELD VALUE ARE WRAPPED IN COMMAS SO A   *
009400* SHORT ENTRY CANNOT FALSE-MATCH A LONGER ONE.                  *
009500*-----------------------------------------------------------------
009600 01  WS-C-LIST-SCRATCH           PIC X(202).
009700 01  WS-C-FIELD-SCRATCH          PIC X(102).
009800
009900 01  WS-C-WORK-FLD               PIC X(100).
010000
010100****************
010200 LINKAGE SECTION.
010300****************
010400 01  WS-L-CFRVCOND-LINK.
010500     05  CFRVCOND-IN-FIELD-VALUE     PIC X(100).
010600     05  CFRVCOND-IN-FIELD-NUMV REDEFINES
010700             CFRVCOND-IN-FIELD-VALUE.
010800         10  FILLER                  PIC X(89).
010900         10  CFRVCOND-IN-FIELD-NUM   PIC S9(09)V99.
011000     05  CFRVCOND-IN-OPERATOR        PIC X(10).
011100     05  CFRVCOND-IN-VALUE-1         PIC X(40).
011200     05  CFRVCOND-IN-VALUE1-NUMV REDEFINES
011300             CFRVCOND-IN-VALUE-1.
011400         10  FILLER                  PIC X(29).
011500         10  CFRVCOND-IN-VALUE1-NUM  PIC S9(09)V99.
011600     05  CFRVCOND-IN-VALUE-2         PIC X(40).
011700     05  CFRVCOND-IN-VALUE2-NUMV REDEFINES
011800             CFRVCOND-IN-VALUE-2.
011900         10  FILLER                  PIC X(29).
012000         10  CFRVCOND-IN-VALUE2-NUM  PIC S9(09)V99.
012100     05  CFRVCOND-IN-VALUE-LIST      PIC X(200).
012200     05  CFRVCOND-OUT-MATCHED        PIC X(01).
012300         88  CFRVCOND-MATCHED                  VALUE "Y".
012400         88  CFRVCOND-NOT-MATCHED              VALUE "N".
012500     05  FILLER                      PIC X(09).
012600
012700****************************************************
012800 PROCEDURE DIVISION USING WS-L-CFRVCOND-LINK.
012900****************************************************
013000 MAIN-MODULE.
013100     PERFORM A000-PROCESS-CALLED-ROUTINE
013200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013300 GOBACK.
013400
013500*-----------------------------------------------------------------
013600* BUSINESS RULE 3 - ONE EVALUATE BRANCH PER SUPPORTED OPERATOR.  *
013700*-----------------------------------------------------------------
013800 A000-PROCESS-CALLED-ROUTINE.
013900     MOVE "N" TO CFRVCOND-OUT-MATCHED.
014000
014100     EVALUATE CFRVCOND-IN-OPERATOR
014200        WHEN "eq"
014300           PERFORM B010-EVAL-EQ     THRU B010-EVAL-EQ-EX
014400        WHEN "ne"
014500           PERFORM B020-EVAL-NE     THRU B020-EVAL-NE-EX
014600        WHEN "gt"
014700           PERFORM B030-EVAL-GT     THRU B030-EVAL-GT-EX
014800        WHEN "gte"
014900           PERFORM B040-EVAL-GTE    THRU B040-EVAL-GTE-EX
015000        WHEN "lt"
015100           PERFORM B050-EVAL-LT     THRU B050-EVAL-LT-EX
015200        WHEN "lte"
015300           PERFORM B060-EVAL-LTE    THRU B060-EVAL-LTE-EX
015400        WHEN "in"
015500           PERFORM B070-EVAL-IN     THRU B070-EVAL-IN-EX
015600        WHEN "not_in"
015700           PERFORM B080-EVAL-NOT-IN THRU B080-EVAL-NOT-IN-EX
015800        WHEN "between"
015900           PERFORM B090-EVAL-BETWEEN
016000              THRU B090-EVAL-BETWEEN-EX
016100        WHEN "contains"
016200           PERFORM B100-EVAL-CONTAINS
016300              THRU B100-EVAL-CONTAINS-EX
016400        WHEN "starts_with"
016500           PERFORM B110-EVAL-STARTS-WITH
016600              THRU B110-EVAL-STARTS-WITH-EX
016700        WHEN "ends_with"
016800           PERFORM B120-EVAL-ENDS-WITH
016900              THRU B120-EVAL-ENDS-WITH-EX
017000        WHEN "exists"
017100           PERFORM B130-EVAL-EXISTS
017200              THRU B130-EVAL-EXISTS-EX
017300        WHEN OTHER
017400           DISPLAY "CFRVCOND - UNKNOWN OPERATOR - "
017500                   CFRVCOND-IN-OPERATOR
017600     END-EVALUATE.
017700 A099-PROCESS-CALLED-ROUTINE-EX.
017800     EXIT.
017900
018000*-----------------------------------------------------------------
018100* EQ - A FIELD WHOSE VALUE LANDED ONLY IN THE NUMERIC OVERLAY    *
018200* (THE FIRST 89 BYTES OF THE TEXT VIEW ARE LEFT BLANK BY THE     *
018300* CALLER - SEE CFRVAUTH/CFRVMON D200) IS A NUMERIC FIELD SUCH    *
018400* AS AMOUNT, AND MUST BE COMPARED THROUGH THE NUMERIC OVERLAY    *
018500* THE SAME WAY GT/GTE/LT/LTE/BETWEEN ARE - A RAW BYTE COMPARE    *
018600* OF THE BLANK-PADDED TEXT VIEW AGAINST THE RULE'S TEXT VALUE-1  *
018700* WOULD NEVER MATCH.                                             *
018800*-----------------------------------------------------------------
018900 B010-EVAL-EQ.                                                     CFR1D05
019000     IF CFRVCOND-IN-FIELD-VALUE (1:89) = SPACES
019100        IF CFRVCOND-IN-FIELD-NUM = CFRVCOND-IN-VALUE1-NUM
019200           MOVE "Y" TO CFRVCOND-OUT-MATCHED
019300        END-IF
019400     ELSE
019500        IF CFRVCOND-IN-FIELD-VALUE = CFRVCOND-IN-VALUE-1
019600           MOVE "Y" TO CFRVCOND-OUT-MATCHED
019700        END-IF
019800     END-IF.
019900 B010-EVAL-EQ-EX.
020000     EXIT.
020100
020200 B020-EVAL-NE.                                                     CFR1D05
020300     IF CFRVCOND-IN-FIELD-VALUE (1:89) = SPACES
020400        IF CFRVCOND-IN-FIELD-NUM NOT = CFRVCOND-IN-VALUE1-NUM
020500           MOVE "Y" TO CFRVCOND-OUT-MATCHED
020600        END-IF
020700     ELSE
020800        IF CFRVCOND-IN-FIELD-VALUE NOT = CFRVCOND-IN-VALUE-1
020900           MOVE "Y" TO CFRVCOND-OUT-MATCHED
021000        END-IF
021100     END-IF.
021200 B020-EVAL-NE-EX.
021300     EXIT.
021400
021500 B030-EVAL-GT.
021600     IF CFRVCOND-IN-FIELD-NUM > CFRVCOND-IN-VALUE1-NUM
021700        MOVE "Y" TO CFRVCOND-OUT-MATCHED
021800     END-IF.
021900 B030-EVAL-GT-EX.
022000     EXIT.
022100
022200 B040-EVAL-GTE.
022300     IF CFRVCOND-IN-FIELD-NUM >= CFRVCOND-IN-VALUE1-NUM
022400        MOVE "Y" TO CFRVCOND-OUT-MATCHED
022500     END-IF.
022600 B040-EVAL-GTE-EX.
022700     EXIT.
022800
022900 B050-EVAL-LT.
023000     IF CFRVCOND-IN-FIELD-NUM < CFRVCOND-IN-VALUE1-NUM
023100        MOVE "Y" TO CFRVCOND-OUT-MATCHED
023200     END-IF.
023300 B050-EVAL-LT-EX.
023400     EXIT.
023500
023600 B060-EVAL-LTE.
023700     IF CFRVCOND-IN-FIELD-NUM <= CFRVCOND-IN-VALUE1-NUM
023800        MOVE "Y" TO CFRVCOND-OUT-MATCHED
023900     END-IF.
024000 B060-EVAL-LTE-EX.
024100     EXIT.
024200
024300 B090-EVAL-BETWEEN.
024400     IF CFRVCOND-IN-FIELD-NUM >= CFRVCOND-IN-VALUE1-NUM
024500        AND CFRVCOND-IN-FIELD-NUM <= CFRVCOND-IN-VALUE2-NUM
024600        MOVE "Y" TO CFRVCOND-OUT-MATCHED
024700     END-IF.
024800 B090-EVAL-BETWEEN-EX.
024900     EXIT.
025000
025100*-----------------------------------------------------------------
025200* IN - WRAP THE LIST AND THE FIELD VALUE IN COMMAS, THEN LOOK    *
025300* FOR THE WRAPPED FIELD VALUE AS A SUBSTRING OF THE WRAPPED      *
025400* LIST.                                                          *
025500*-----------------------------------------------------------------
025600 B070-EVAL-IN.
025700     PERFORM Z800-BUILD-SEARCH-SCRATCH
025800        THRU Z800-BUILD-SEARCH-SCRATCH-EX.
025900     PERFORM Z810-SUBSTRING-SEARCH
026000        THRU Z810-SUBSTRING-SEARCH-EX.
026100     IF WS-C-FOUND
026200        MOVE "Y" TO CFRVCOND-OUT-MATCHED
026300     END-IF.
026400 B070-EVAL-IN-EX.
026500     EXIT.
026600
026700 B080-EVAL-NOT-IN.
026800     PERFORM Z800-BUILD-SEARCH-SCRATCH
026900        THRU Z800-BUILD-SEARCH-SCRATCH-EX.
027000     PERFORM Z810-SUBSTRING-SEARCH
027100        THRU Z810-SUBSTRING-SEARCH-EX.
027200     IF NOT WS-C-FOUND
027300        MOVE "Y" TO CFRVCOND-OUT-MATCHED
027400     END-IF.
027500 B080-EVAL-NOT-IN-EX.
027600     EXIT.
027700
027800*-----------------------------------------------------------------
027900* CFR1D06 - BOTH SCRATCH AREAS ARE CLEARED FIRST, THE SAME AS    *
028000* Z800 DOES FOR IN/NOT_IN - THIS ROUTINE IS NOT "IS INITIAL" SO  *
028100* WORKING-STORAGE CARRIES OVER BETWEEN CALLS WITHIN THE RUN, AND *
028200* A PRIOR LONGER FIELD/LIST LEFT STALE BYTES PAST THE VALID      *
028300* CONTENT THAT THE SEARCH COULD OTHERWISE MATCH AGAINST.         *
028400*-----------------------------------------------------------------
028500 B100-EVAL-CONTAINS.                                               CFR1D06
028600     MOVE SPACES                  TO WS-C-LIST-SCRATCH.
028700     MOVE CFRVCOND-IN-FIELD-VALUE TO WS-C-LIST-SCRATCH (1:100).
028800     MOVE SPACES                  TO WS-C-FIELD-SCRATCH.
028900     MOVE CFRVCOND-IN-VALUE-1     TO WS-C-FIELD-SCRATCH (1:40).
029000     PERFORM Z810-SUBSTRING-SEARCH
029100        THRU Z810-SUBSTRING-SEARCH-EX.
029200     IF WS-C-FOUND
029300        MOVE "Y" TO CFRVCOND-OUT-MATCHED
029400     END-IF.
029500 B100-EVAL-CONTAINS-EX.
029600     EXIT.
029700
029800*-----------------------------------------------------------------
029900* CFR1D06 - STARTS_WITH IS A TRUE PREFIX TEST, NOT A 40-BYTE     *
030000* BLOCK COMPARE - COMPARE ONLY AS MANY BYTES OF THE FIELD AS     *
030100* VALUE-1 ITSELF HOLDS (ITS TRIMMED LENGTH), ELSE A FIELD LONGER *
030200* THAN THE PREFIX BEING TESTED NEVER MATCHES.                    *
030300*-----------------------------------------------------------------
030400 B110-EVAL-STARTS-WITH.                                            CFR1D06
030500     PERFORM Z830-TRIMMED-LENGTH-VALUE1
030600        THRU Z830-TRIMMED-LENGTH-VALUE1-EX.
030700     IF WS-C-SCAN-LEN2 > 0
030800        IF CFRVCOND-IN-FIELD-VALUE (1:WS-C-SCAN-LEN2) =
030900              CFRVCOND-IN-VALUE-1  (1:WS-C-SCAN-LEN2)
031000           MOVE "Y" TO CFRVCOND-OUT-MATCHED
031100        END-IF
031200     END-IF.
031300 B110-EVAL-STARTS-WITH-EX.
031400     EXIT.
031500
031600*-----------------------------------------------------------------
031700* ENDS_WITH - RIGHT-ALIGN THE VALUE-1-LENGTH TAIL OF THE FIELD   *
031800* VALUE AND COMPARE IT TO VALUE-1 LIKE FOR LIKE.  CFR1D06 -      *
031900* FORMERLY BAILED OUT WHENEVER THE FIELD TRIMMED TO UNDER 40     *
032000* BYTES (THE NORMAL CASE FOR SHORT FIELDS LIKE CURRENCY OR       *
032100* COUNTRY_CODE) - NOW SIZES THE TAIL WINDOW TO VALUE-1'S OWN     *
032200* TRIMMED LENGTH INSTEAD OF A FIXED 40 BYTES.                    *
032300*-----------------------------------------------------------------
032400 B120-EVAL-ENDS-WITH.                                              CFR1D06
032500     PERFORM Z820-TRIMMED-LENGTH
032600        THRU Z820-TRIMMED-LENGTH-EX.
032700     PERFORM Z830-TRIMMED-LENGTH-VALUE1
032800        THRU Z830-TRIMMED-LENGTH-VALUE1-EX.
032900     IF WS-C-SCAN-LEN2 > 0
033000        AND WS-C-SCAN-LEN >= WS-C-SCAN-LEN2
033100        MOVE CFRVCOND-IN-FIELD-VALUE
033200                (WS-C-SCAN-LEN - WS-C-SCAN-LEN2 + 1 :
033300                                  WS-C-SCAN-LEN2)
033400           TO WS-C-WORK-FLD (1:WS-C-SCAN-LEN2)
033500        IF WS-C-WORK-FLD (1:WS-C-SCAN-LEN2) =
033600              CFRVCOND-IN-VALUE-1 (1:WS-C-SCAN-LEN2)
033700           MOVE "Y" TO CFRVCOND-OUT-MATCHED
033800        END-IF
033900     END-IF.
034000 B120-EVAL-ENDS-WITH-EX.
034100     EXIT.
034200
034300 B130-EVAL-EXISTS.
034400     IF CFRVCOND-IN-FIELD-VALUE NOT = SPACES
034500        MOVE "Y" TO CFRVCOND-OUT-MATCHED
034600     END-IF.
034700 B130-EVAL-EXISTS-EX.
034800     EXIT.
034900
035000*-----------------------------------------------------------------
035100* SCRATCH BUILD FOR IN / NOT_IN - COMMA-WRAP BOTH SIDES.         *
035200*-----------------------------------------------------------------
035300 Z800-BUILD-SEARCH-SCRATCH.
035400     MOVE SPACES         TO WS-C-LIST-SCRATCH.
035500     MOVE ","             TO WS-C-LIST-SCRATCH (1:1).
035600     MOVE CFRVCOND-IN-VALUE-LIST TO WS-C-LIST-SCRATCH (2:200).
035700     MOVE ","             TO WS-C-LIST-SCRATCH (202:1).
035800
035900     MOVE SPACES          TO WS-C-FIELD-SCRATCH.
036000     MOVE ","             TO WS-C-FIELD-SCRATCH (1:1).
036100     MOVE CFRVCOND-IN-FIELD-VALUE TO WS-C-FIELD-SCRATCH (2:100).
036200     MOVE ","             TO WS-C-FIELD-SCRATCH (102:1).
036300 Z800-BUILD-SEARCH-SCRATCH-EX.
036400     EXIT.
036500
036600*-----------------------------------------------------------------
036700* SIMPLE LEFT-TO-RIGHT SUBSTRING SEARCH OF WS-C-FIELD-SCRATCH    *
036800* (THE NEEDLE) WITHIN WS-C-LIST-SCRATCH (THE HAYSTACK).  USED    *
036900* DIRECTLY BY CONTAINS, AND VIA Z800 FOR IN / NOT_IN.            *
037000*-----------------------------------------------------------------
037100 Z810-SUBSTRING-SEARCH.
037200     MOVE "N" TO WS-C-FOUND-SW.
037300     MOVE 1   TO WS-C-SCAN-IX.
037400     PERFORM Z811-SCAN-ONE-POSITION
037500        THRU Z811-SCAN-ONE-POSITION-EX
037600         UNTIL WS-C-FOUND OR WS-C-SCAN-IX > 163.                   CFR1D04
037700 Z810-SUBSTRING-SEARCH-EX.
037800     EXIT.
037900
038000 Z811-SCAN-ONE-POSITION.
038100     IF WS-C-LIST-SCRATCH (WS-C-SCAN-IX : 40) =
038200           WS-C-FIELD-SCRATCH (1:40)
038300        MOVE "Y" TO WS-C-FOUND-SW
038400     ELSE
038500        ADD 1 TO WS-C-SCAN-IX
038600     END-IF.
038700 Z811-SCAN-ONE-POSITION-EX.
038800     EXIT.
038900
039000*-----------------------------------------------------------------
039100* TRIMMED LENGTH OF CFRVCOND-IN-FIELD-VALUE, SCANNING FROM THE   *
039200* RIGHT FOR THE FIRST NON-SPACE BYTE.                           *
039300*-----------------------------------------------------------------
039400 Z820-TRIMMED-LENGTH.
039500     MOVE 100 TO WS-C-SCAN-LEN.
039600     PERFORM Z821-BACK-UP-ONE
039700        THRU Z821-BACK-UP-ONE-EX
039800         UNTIL WS-C-SCAN-LEN = 0
039900            OR CFRVCOND-IN-FIELD-VALUE (WS-C-SCAN-LEN:1)
040000                  NOT = SPACE.
040100 Z820-TRIMMED-LENGTH-EX.
040200     EXIT.
040300
040400 Z821-BACK-UP-ONE.
040500     SUBTRACT 1 FROM WS-C-SCAN-LEN.
040600 Z821-BACK-UP-ONE-EX.
040700     EXIT.
040800
040900*-----------------------------------------------------------------
041000* CFR1D06 - TRIMMED LENGTH OF CFRVCOND-IN-VALUE-1, SCANNING FROM *
041100* THE RIGHT FOR THE FIRST NON-SPACE BYTE - SAME TECHNIQUE AS     *
041200* Z820 ABOVE, APPLIED TO THE 40-BYTE VALUE-1 FIELD INSTEAD OF    *
041300* THE 100-BYTE FIELD VALUE, FOR STARTS_WITH/ENDS_WITH.           *
041400*-----------------------------------------------------------------
041500 Z830-TRIMMED-LENGTH-VALUE1.                                       CFR1D06
041600     MOVE 40 TO WS-C-SCAN-LEN2.
041700     PERFORM Z831-BACK-UP-ONE-VALUE1
041800        THRU Z831-BACK-UP-ONE-VALUE1-EX
041900         UNTIL WS-C-SCAN-LEN2 = 0
042000            OR CFRVCOND-IN-VALUE-1 (WS-C-SCAN-LEN2:1)
042100                  NOT = SPACE.
042200 Z830-TRIMMED-LENGTH-VALUE1-EX.
042300     EXIT.
042400
042500 Z831-BACK-UP-ONE-VALUE1.
042600     SUBTRACT 1 FROM WS-C-SCAN-LEN2.
042700 Z831-BACK-UP-ONE-VALUE1-EX.
042800     EXIT.
