000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      CFRVDISP.
000300 AUTHOR.          ACNRJR.
000400 INSTALLATION.    ACCENTURE - CASH MANAGEMENT.
000500 DATE-WRITTEN.    04 APR 1989.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO DISPATCH ONE CARD
001100*              TRANSACTION TO THE AUTH OR MONITORING EVALUATOR
001200*              ACCORDING TO CFRVLNK-MODE AND TO STAMP THE
001300*              RULESET IDENTITY AND ENGINE MODE ONTO THE
001400*              DECISION BEFORE RETURNING IT TO THE CALLER.
001500*=================================================================
001600*
001700* HISTORY OF AMENDMENT :
001800*=================================================================
001900*
002000* G2BL00 - ACNRJR  - 04/04/1989 - FRAUD ENGINE BATCH PROJECT
002100*                     E-REQUEST# 58114
002200*                     - INITIAL VERSION.
002300*=================================================================
002400*
002500* CFR0E1 - TMPRVD  - 02/10/1994 - E-REQUEST# 58290
002600*                     - MONITORING MODE NO LONGER CALLS CFRVAUTH,
002700*                       NOW ROUTES TO CFRVMON DIRECTLY.
002800*=================================================================
002900*
003000* Y2K002 - ACNFAM  - 23/09/1998 - E-REQUEST# 58399
003100*                     - Y2K REMEDIATION - NO DATE FIELDS OWNED
003200*                       BY THIS ROUTINE, REVIEWED, NO CHANGE.
003300*=================================================================
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004000        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  FILLER                      PIC X(24) VALUE
004600        "** PROGRAM CFRVDISP **".
004700
004800 01  WS-C-FLAGS.
004900     05  WS-C-UNKNOWN-MODE-SW    PIC X(01) VALUE "N".
005000         88  WS-C-UNKNOWN-MODE             VALUE "Y".
005100     05  FILLER                  PIC X(09).
005200
005300*-----------------------------------------------------------------
005400* DISPATCH COUNTER - TALLIES CALLS MADE TO THIS ROUTINE WITHIN  *
005500* THE RUN, FOR THE UNKNOWN-MODE DIAGNOSTIC MESSAGE.             *
005600*-----------------------------------------------------------------
005700 01  WS-C-CALL-SEQ               PIC 9(05) COMP VALUE ZERO.
005800
005900*-----------------------------------------------------------------
006000* ALTERNATE VIEW - MODE TEXT LEFT-JUSTIFIED FOR COMPARE AGAINST  *
006100* THE SHORTER LITERALS "AUTH" AND "MONITORING".                 *
006200*-----------------------------------------------------------------
006300 01  WS-C-MODE-COMPARE.
006400     05  WS-C-MODE-TEXT          PIC X(10).
006500 01  WS-C-MODE-COMPARE-R REDEFINES WS-C-MODE-COMPARE.
006600     05  WS-C-MODE-SHORT         PIC X(04).
006700     05  FILLER                  PIC X(06).
006800
006900*-----------------------------------------------------------------
007000* ALTERNATE VIEWS - ERROR CODE SCRATCH AREA, USED WHEN CFRVDISP  *
007100* HAS TO MANUFACTURE ITS OWN ENGINE-ERROR-CODE ON AN UNKNOWN     *
007200* MODE, RATHER THAN PASS THROUGH WHAT THE EVALUATOR SET.        *
007300*-----------------------------------------------------------------
007400 01  WS-C-ERROR-SCRATCH.
007500     05  WS-C-ERROR-TEXT         PIC X(30).
007600 01  WS-C-ERROR-SCRATCH-R1 REDEFINES WS-C-ERROR-SCRATCH.
007700     05  WS-C-ERROR-PREFIX       PIC X(08).
007800     05  FILLER                  PIC X(22).
007900 01  WS-C-ERROR-SCRATCH-R2 REDEFINES WS-C-ERROR-SCRATCH.
008000     05  FILLER                  PIC X(08).
008100     05  WS-C-ERROR-SUFFIX       PIC X(22).
008200
008300****************
008400 LINKAGE SECTION.
008500****************
008600     COPY CFRVLNK.
008700
008800****************************************
008900 PROCEDURE DIVISION USING CFRVLNK-AREA.
009000****************************************
009100 MAIN-MODULE.
009200     PERFORM A000-PROCESS-CALLED-ROUTINE
009300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009400     PERFORM Z000-END-PROGRAM-ROUTINE
009500        THRU Z999-END-PROGRAM-ROUTINE-EX.
009600 GOBACK.
009700
009800*-----------------------------------------------------------------
009900*
010000 A000-PROCESS-CALLED-ROUTINE.
010100*-----------------------------------------------------------------
010200*
010300     INITIALIZE CFRVLNK-OUTPUT.
010400     MOVE "N" TO WS-C-UNKNOWN-MODE-SW.
010500     ADD 1 TO WS-C-CALL-SEQ.
010600
010700     EVALUATE CFRVLNK-MODE
010800        WHEN "AUTH"
010900           CALL "CFRVAUTH" USING CFRVLNK-AREA
011000        WHEN "MONITORING"                                           CFR0E1
011100           CALL "CFRVMON"  USING CFRVLNK-AREA
011200        WHEN OTHER
011300           SET WS-C-UNKNOWN-MODE TO TRUE
011400     END-EVALUATE.
011500
011600     IF WS-C-UNKNOWN-MODE
011700        MOVE "UNKNOWN_"         TO WS-C-ERROR-PREFIX
011800        MOVE "MODE"             TO WS-C-ERROR-SUFFIX
011900        MOVE "DECLINE"          TO CFRVLNK-OUT-DECISION
012000        MOVE "DEGRADED"         TO CFRVLNK-OUT-ENGINE-MODE
012100        MOVE WS-C-ERROR-TEXT    TO CFRVLNK-OUT-ERROR-CODE
012200        DISPLAY "CFRVDISP - UNKNOWN CFRVLNK-MODE - "
012300                CFRVLNK-MODE " - CALL SEQ " WS-C-CALL-SEQ
012400     END-IF.
012500 A099-PROCESS-CALLED-ROUTINE-EX.
012600     EXIT.
012700*-----------------------------------------------------------------
012800*
012900 Y900-ABNORMAL-TERMINATION.
013000     PERFORM Z000-END-PROGRAM-ROUTINE
013100        THRU Z999-END-PROGRAM-ROUTINE-EX.
013200     EXIT PROGRAM.
013300 Z000-END-PROGRAM-ROUTINE.
013400*                        NO FILES OWNED BY THIS ROUTINE
013500*                        RETAINED FOR HOUSE CALL-RETURN SHAPE
013600     CONTINUE.
013700 Z999-END-PROGRAM-ROUTINE-EX.
013800     EXIT.
