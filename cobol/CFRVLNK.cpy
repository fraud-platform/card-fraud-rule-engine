000100* HISTORY OF MODIFICATION:
000200* ======================================================
000300* TAG NAME DATE DESCRIPTION
000400* ------------------------------------------------------
000500* CFR0D1 TMPRVD 03/02/2024 - FRAUD ENGINE BATCH E-REQ
000600*        58114
000700*        - CALL INTERFACE SHARED BY GHOCFRDRV/CFRVDISP/
000800*          CFRVAUTH/CFRVMON
000900*        - CARRIES THE IN-MEMORY RULE AND CONDITION
001000*          TABLES BY REFERENCE SO THEY ARE LOADED ONCE,
001100*          NOT RE-READ PER TRANSACTION
001200* ------------------------------------------------------
001300 01 CFRVLNK-AREA.
001400     05 CFRVLNK-INPUT.
001500        10 CFRVLNK-MODE              PIC X(10).
001600*                        AUTH OR MONITORING
001700        10 CFRVLNK-RULESET-KEY       PIC X(40).
001800        10 CFRVLNK-RULESET-VERSION   PIC 9(05).
001900        10 CFRVLNK-TRAN.
002000           15 CFRVLNK-TRAN-ID           PIC X(36).
002100           15 CFRVLNK-TRAN-CARD-HASH    PIC X(64).
002200           15 CFRVLNK-TRAN-AMOUNT       PIC S9(9)V99.
002300           15 CFRVLNK-TRAN-CURRENCY     PIC X(03).
002400           15 CFRVLNK-TRAN-COUNTRY      PIC X(02).
002500           15 CFRVLNK-TRAN-TYPE         PIC X(20).
002600           15 CFRVLNK-TRAN-MERCH-ID     PIC X(40).
002700           15 CFRVLNK-TRAN-MERCH-NAME   PIC X(100).
002800           15 CFRVLNK-TRAN-MCC          PIC X(04).
002900           15 CFRVLNK-TRAN-DEVICE-ID    PIC X(40).
003000           15 CFRVLNK-TRAN-DECISION     PIC X(10).
003100           15 CFRVLNK-TRAN-TIMESTAMP    PIC X(26).
003200           15 FILLER                   PIC X(04).
003300        10 CFRVLNK-RULE-COUNT        PIC 9(03) COMP.
003400        10 CFRVLNK-RULE-TBL OCCURS 50 TIMES
003500                 INDEXED BY CFRVLNK-RULE-IX.
003600           15 CFRVLNK-RULE-ID           PIC X(40).
003700           15 CFRVLNK-RULE-ACTION       PIC X(10).
003800           15 CFRVLNK-RULE-PRIORITY     PIC 9(05).
003900           15 CFRVLNK-RULE-ENABLED      PIC X(01).
004000           15 CFRVLNK-RULE-COND-COUNT   PIC 9(02).
004100           15 CFRVLNK-RULE-VEL-FIELD    PIC X(20).
004200           15 CFRVLNK-RULE-VEL-WINDOW   PIC 9(09).
004300           15 CFRVLNK-RULE-VEL-THRESH   PIC 9(09).
004400           15 CFRVLNK-RULE-VEL-ACTION   PIC X(10).
004500           15 FILLER                   PIC X(04).
004600        10 CFRVLNK-COND-COUNT        PIC 9(04) COMP.
004700        10 CFRVLNK-COND-TBL OCCURS 500 TIMES
004800                 INDEXED BY CFRVLNK-COND-IX.
004900           15 CFRVLNK-COND-RULE-ID      PIC X(40).
005000           15 CFRVLNK-COND-SEQ          PIC 9(02).
005100           15 CFRVLNK-COND-FIELD        PIC X(30).
005200           15 CFRVLNK-COND-OPERATOR     PIC X(10).
005300           15 CFRVLNK-COND-VALUE-1      PIC X(40).
005400           15 CFRVLNK-COND-VALUE-2      PIC X(40).
005500           15 CFRVLNK-COND-VALUE-LIST   PIC X(200).
005600     05 CFRVLNK-OUTPUT.
005700        10 CFRVLNK-OUT-DECISION         PIC X(10).
005800        10 CFRVLNK-OUT-ENGINE-MODE      PIC X(10).
005900        10 CFRVLNK-OUT-ERROR-CODE       PIC X(30).
006000        10 CFRVLNK-OUT-MATCH-COUNT      PIC 9(03).
006100        10 CFRVLNK-OUT-MATCH-IDS        PIC X(200).
006200        10 CFRVLNK-OUT-MATCH-ACTION     PIC X(10).
006300        10 FILLER                      PIC X(10).
